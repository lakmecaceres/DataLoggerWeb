000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. KRNCNV.
000300 AUTHOR. A. GALAN DA SILVA.
000400 INSTALLATION. KRIENEN LAB - MARMOSET BRAIN ATLAS GROUP.
000500 DATE-WRITTEN. 04/11/91.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL LAB USE ONLY.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 04/11/91  AGS  TKT-0001  ORIGINAL WRITE-UP.  FIELD CONVERTERS
001200*                          FOR THE SAMPLE LOGGER REWRITE:  DATE,
001300*                          WELL-INDEX AND USER-KEY NORMALIZATION.
001400* 04/22/91  AGS  TKT-0004  ADDED PAD-INDEX SAFETY PASS AFTER
001500*                          CONV-INDEX FOR 2-CHAR LETTER+DIGIT
001600*                          FORMS COMING BACK FROM THE FORM SCAN.
001700* 05/03/91  AGS  TKT-0009  DATE PARSE NOW FALLS BACK TO GENERAL
001800*                          MM/DD/YY PARSE WHEN 6 DIGITS DO NOT
001900*                          COME OUT OF THE STRIP PASS.
002000* 07/14/93  RSM  TKT-0031  SAFE-USER-KEY: COLLAPSE RUNS OF BAD
002100*                          CHARACTERS TO ONE UNDERSCORE INSTEAD
002200*                          OF ONE PER CHARACTER (LOG FILE NAMES
002300*                          WERE GETTING TOO LONG).
002400* 11/02/94  RSM  TKT-0048  DAYS-IN-MONTH TABLE ADDED SO CONV-DATE
002500*                          CAN REJECT 31ST OF APRIL, ETC.
002600* 01/09/98  KLL  TKT-0055  YEAR 2000: 2-DIGIT YEAR YY IS NOW
002700*                          CARRIED THROUGH AS-IS (NO WINDOWING);
002800*                          CALLERS COMPARE ONLY WITHIN ONE LOG.
002900* 09/30/99  KLL  TKT-0058  Y2K SIGN-OFF.  RE-RAN ALL SAMPLE DATES
003000*                          01/01/00 THRU 12/31/00 BY HAND.  OK.
003100* 03/18/02  DFT  TKT-0071  CONV-INDEX: LETTER-DIGIT-DIGIT FORM
003200*                          (E.G. B12) NOW PASSES THROUGH UNCHANGED
003300*                          PER LAB REQUEST INSTEAD OF ERRORING.
003400* 08/06/07  DFT  TKT-0090  MINOR - TRIM TRAILING SPACES BEFORE
003500*                          LENGTH TEST IN CONV-INDEX.
003600* 02/14/11  JMV  TKT-0104  DROPPED THE COMPILER-SUPPLIED UPPER-
003700*                          CASE/TRIM FUNCTIONS (SITE STANDARD NO
003800*                          LONGER PERMITS THEM ON THE 4381 STRING
003900*                          - SEE MEMO IN OPS BINDER).  CONV-INDEX
004000*                          NOW UPPERCASES VIA INSPECT CONVERTING;
004100*                          SAFE-USER-KEY LEFT-TRIMS BY HAND WITH A
004200*                          CHARACTER SCAN.
004300*----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-4381.
004700 OBJECT-COMPUTER. IBM-4381.
004800 SPECIAL-NAMES.
004900     CLASS DIGIT-CHAR    IS "0" THRU "9"
005000     CLASS UPPER-LETTER  IS "A" THRU "Z"
005100     CLASS LOWER-LETTER  IS "a" THRU "z".
005200*----------------------------------------------------------------
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*
005600*----- GENERAL SCRATCH -------------------------------------
005700 01  WS-SCRATCH-AREA.
005800     05  WS-SUB1             PIC 9(02) COMP VALUE ZERO.
005900     05  WS-SUB2             PIC 9(02) COMP VALUE ZERO.
006000     05  WS-OUT-LEN          PIC 9(02) COMP VALUE ZERO.
006100     05  WS-IN-LEN           PIC 9(02) COMP VALUE ZERO.
006200     05  WS-RUN-FLAG         PIC X(01) VALUE "N".
006300         88  WS-IN-A-RUN     VALUE "Y".
006400     05  WS-LTRIM-TEXT       PIC X(80) VALUE SPACES.
006500     05  FILLER              PIC X(20) VALUE SPACES.
006600*
006700*----- DATE-STRIP / DATE-PARSE WORK AREA --------------------
006800 01  WS-DATE-WORK.
006900     05  WS-DATE-DIGITS      PIC X(14) VALUE SPACES.
007000     05  WS-DATE-DIGIT-CNT   PIC 9(02) COMP VALUE ZERO.
007100     05  WS-DATE-YY          PIC 9(02) VALUE ZERO.
007200     05  WS-DATE-MM          PIC 9(02) VALUE ZERO.
007300     05  WS-DATE-DD          PIC 9(02) VALUE ZERO.
007400     05  WS-GRP1             PIC X(04) VALUE SPACES.
007500     05  WS-GRP2             PIC X(04) VALUE SPACES.
007600     05  WS-GRP3             PIC X(04) VALUE SPACES.
007700     05  WS-GRP1-N           PIC 9(04) VALUE ZERO.
007800     05  WS-GRP2-N           PIC 9(04) VALUE ZERO.
007900     05  WS-GRP3-N           PIC 9(04) VALUE ZERO.
008000     05  FILLER              PIC X(10) VALUE SPACES.
008100*
008200*----- DAYS-IN-MONTH TABLE (REDEFINES #1) -------------------
008300 01  WS-DAYS-IN-MONTH-X.
008400     05  FILLER              PIC X(24)
008500             VALUE "312831303130313130313031".
008600 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-X.
008700     05  WS-DIM              PIC 99 OCCURS 12 TIMES.
008800*
008900*----- INPUT TEXT AS A CHARACTER TABLE (REDEFINES #2) -------
009000 01  WS-INPUT-TEXT-AREA.
009100     05  WS-INPUT-TEXT       PIC X(80) VALUE SPACES.
009200 01  WS-INPUT-CHARS REDEFINES WS-INPUT-TEXT-AREA.
009300     05  WS-IN-CHAR          PIC X(01) OCCURS 80 TIMES.
009400*
009500*----- OUTPUT TEXT AS A CHARACTER TABLE (REDEFINES #3) ------
009600 01  WS-OUTPUT-TEXT-AREA.
009700     05  WS-OUTPUT-TEXT      PIC X(80) VALUE SPACES.
009800 01  WS-OUTPUT-CHARS REDEFINES WS-OUTPUT-TEXT-AREA.
009900     05  WS-OUT-CHAR         PIC X(01) OCCURS 80 TIMES.
010000*
010100*----- CONV-INDEX WORK AREA ----------------------------------
010200 01  WS-INDEX-WORK.
010300     05  WS-IDX-TEXT         PIC X(04) VALUE SPACES.
010400     05  WS-IDX-LEN          PIC 9(02) COMP VALUE ZERO.
010500     05  WS-IDX-C1           PIC X(01) VALUE SPACE.
010600     05  WS-IDX-C2           PIC X(01) VALUE SPACE.
010700     05  WS-IDX-C3           PIC X(01) VALUE SPACE.
010800     05  FILLER              PIC X(10) VALUE SPACES.
010900*
011000*----------------------------------------------------------------
011100 LINKAGE SECTION.
011200 01  LK-FUNCTION-CODE        PIC X(01).
011300     88  LK-FN-DATE          VALUE "D".
011400     88  LK-FN-INDEX         VALUE "I".
011500     88  LK-FN-PAD-INDEX     VALUE "P".
011600     88  LK-FN-USER-KEY      VALUE "U".
011700 01  LK-INPUT-TEXT           PIC X(80).
011800 01  LK-OUTPUT-TEXT          PIC X(80).
011900 01  LK-STATUS               PIC X(07).
012000     88  LK-OK               VALUE "OK".
012100     88  LK-INVALID          VALUE "INVALID".
012200*----------------------------------------------------------------
012300 PROCEDURE DIVISION USING LK-FUNCTION-CODE LK-INPUT-TEXT
012400                          LK-OUTPUT-TEXT LK-STATUS.
012500*
012600 1000-MAIN.
012700     MOVE SPACES TO LK-OUTPUT-TEXT
012800     MOVE "OK     " TO LK-STATUS
012900     MOVE LK-INPUT-TEXT TO WS-INPUT-TEXT
013000     IF LK-FN-DATE       GO TO 2000-CONV-DATE.
013100     IF LK-FN-INDEX      GO TO 3000-CONV-INDEX.
013200     IF LK-FN-PAD-INDEX  GO TO 4000-PAD-INDEX.
013300     IF LK-FN-USER-KEY   GO TO 5000-SAFE-USER-KEY.
013400     MOVE "INVALID" TO LK-STATUS
013500     GO TO 9000-RETURN.
013600*
013700*---------------------------------------------------------------
013800*    CONV-DATE.  STRIP NON-DIGITS; IF EXACTLY 6 DIGITS AND A
013900*    VALID YYMMDD CALENDAR DATE COME OUT, USE THEM.  OTHERWISE
014000*    UNSTRING ON THE COMMON SEPARATORS AND TREAT AS MM/DD/YY(YY).
014100*---------------------------------------------------------------
014200 2000-CONV-DATE.
014300     MOVE SPACES TO WS-DATE-DIGITS
014400     MOVE ZERO   TO WS-DATE-DIGIT-CNT
014500     PERFORM 2010-STRIP-NON-DIGITS THRU 2010-EXIT.
014600     IF WS-DATE-DIGIT-CNT NOT = 6
014700         GO TO 2020-GENERAL-PARSE.
014800     MOVE WS-DATE-DIGITS(1:2) TO WS-DATE-YY.
014900     MOVE WS-DATE-DIGITS(3:2) TO WS-DATE-MM.
015000     MOVE WS-DATE-DIGITS(5:2) TO WS-DATE-DD.
015100     PERFORM 2050-VALIDATE-YMD THRU 2050-EXIT.
015200     IF LK-OK
015300         MOVE WS-DATE-DIGITS(1:6) TO LK-OUTPUT-TEXT
015400         GO TO 9000-RETURN.
015500     GO TO 2020-GENERAL-PARSE.
015600*
015700 2010-STRIP-NON-DIGITS.
015800     MOVE 1 TO WS-SUB1.
015900     MOVE 0 TO WS-SUB2.
016000 2010-LOOP.
016100     IF WS-SUB1 > 80 GO TO 2010-EXIT.
016200     IF WS-IN-CHAR(WS-SUB1) NOT NUMERIC
016300         GO TO 2010-BUMP.
016400     ADD 1 TO WS-SUB2.
016500     IF WS-SUB2 > 14
016600         GO TO 2010-BUMP.
016700     MOVE WS-IN-CHAR(WS-SUB1) TO WS-DATE-DIGITS(WS-SUB2:1).
016800 2010-BUMP.
016900     ADD 1 TO WS-SUB1.
017000     GO TO 2010-LOOP.
017100 2010-EXIT.
017200     MOVE WS-SUB2 TO WS-DATE-DIGIT-CNT.
017300     EXIT.
017400*
017500 2020-GENERAL-PARSE.
017600     UNSTRING WS-INPUT-TEXT DELIMITED BY "/" OR "-" OR "."
017700         INTO WS-GRP1 WS-GRP2 WS-GRP3.
017800     IF WS-GRP1 = SPACES OR WS-GRP2 = SPACES OR WS-GRP3 = SPACES
017900         MOVE "INVALID" TO LK-STATUS
018000         GO TO 9000-RETURN.
018100     MOVE WS-GRP1 TO WS-GRP1-N.
018200     MOVE WS-GRP2 TO WS-GRP2-N.
018300     MOVE WS-GRP3 TO WS-GRP3-N.
018400     MOVE WS-GRP1-N TO WS-DATE-MM.
018500     MOVE WS-GRP2-N TO WS-DATE-DD.
018600     IF WS-GRP3-N > 99
018700         DIVIDE WS-GRP3-N BY 100 GIVING WS-SUB1
018800             REMAINDER WS-DATE-YY
018900     ELSE
019000         MOVE WS-GRP3-N TO WS-DATE-YY.
019100     PERFORM 2050-VALIDATE-YMD THRU 2050-EXIT.
019200     IF LK-INVALID GO TO 9000-RETURN.
019300     MOVE WS-DATE-YY TO LK-OUTPUT-TEXT(1:2).
019400     MOVE WS-DATE-MM TO LK-OUTPUT-TEXT(3:2).
019500     MOVE WS-DATE-DD TO LK-OUTPUT-TEXT(5:2).
019600     GO TO 9000-RETURN.
019700*
019800 2050-VALIDATE-YMD.
019900     MOVE "OK     " TO LK-STATUS.
020000     IF WS-DATE-MM < 1 OR WS-DATE-MM > 12
020100         MOVE "INVALID" TO LK-STATUS
020200         GO TO 2050-EXIT.
020300     IF WS-DATE-DD < 1 OR WS-DATE-DD > WS-DIM(WS-DATE-MM)
020400         MOVE "INVALID" TO LK-STATUS
020500         GO TO 2050-EXIT.
020600 2050-EXIT.
020700     EXIT.
020800*
020900*---------------------------------------------------------------
021000*    CONV-INDEX.  TRIM/UPPERCASE THEN APPLY THE 3-CHAR AND
021100*    2-CHAR WELL-INDEX RULES (SEE BUSINESS RULES / FIELD
021200*    CONVERTERS IN THE PROCESSING SPEC).
021300*---------------------------------------------------------------
021400 3000-CONV-INDEX.
021500     INSPECT WS-INPUT-TEXT CONVERTING
021600         "abcdefghijklmnopqrstuvwxyz" TO
021700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021800     MOVE 0 TO WS-IDX-LEN.
021900     MOVE 1 TO WS-SUB1.
022000 3000-LEN-LOOP.
022100     IF WS-SUB1 > 80 GO TO 3000-LEN-DONE.
022200     IF WS-IN-CHAR(WS-SUB1) NOT = SPACE
022300         MOVE WS-SUB1 TO WS-IDX-LEN.
022400     ADD 1 TO WS-SUB1.
022500     GO TO 3000-LEN-LOOP.
022600 3000-LEN-DONE.
022700     IF WS-IDX-LEN = 3  GO TO 3000-LEN3.
022800     IF WS-IDX-LEN = 2  GO TO 3000-LEN2.
022900     MOVE "INVALID" TO LK-STATUS.
023000     GO TO 9000-RETURN.
023100 3000-LEN3.
023200     MOVE WS-IN-CHAR(1) TO WS-IDX-C1.
023300     MOVE WS-IN-CHAR(2) TO WS-IDX-C2.
023400     MOVE WS-IN-CHAR(3) TO WS-IDX-C3.
023500     IF WS-IDX-C1 IS NUMERIC AND WS-IDX-C2 IS NUMERIC
023600                             AND WS-IDX-C3 IS UPPER-LETTER
023700         STRING WS-IDX-C3 WS-IDX-C1 WS-IDX-C2
023800                DELIMITED BY SIZE INTO LK-OUTPUT-TEXT
023900         GO TO 9000-RETURN.
024000     IF WS-IDX-C1 IS UPPER-LETTER AND WS-IDX-C2 IS NUMERIC
024100                                  AND WS-IDX-C3 IS NUMERIC
024200         MOVE WS-INPUT-TEXT(1:3) TO LK-OUTPUT-TEXT
024300         GO TO 9000-RETURN.
024400     MOVE "INVALID" TO LK-STATUS.
024500     GO TO 9000-RETURN.
024600 3000-LEN2.
024700     MOVE WS-IN-CHAR(1) TO WS-IDX-C1.
024800     MOVE WS-IN-CHAR(2) TO WS-IDX-C2.
024900     IF WS-IDX-C1 IS NUMERIC AND WS-IDX-C2 IS UPPER-LETTER
025000         STRING WS-IDX-C2 "0" WS-IDX-C1
025100                DELIMITED BY SIZE INTO LK-OUTPUT-TEXT
025200         GO TO 9000-RETURN.
025300     IF WS-IDX-C1 IS UPPER-LETTER AND WS-IDX-C2 IS NUMERIC
025400         STRING WS-IDX-C1 "0" WS-IDX-C2
025500                DELIMITED BY SIZE INTO LK-OUTPUT-TEXT
025600         GO TO 9000-RETURN.
025700     MOVE "INVALID" TO LK-STATUS.
025800     GO TO 9000-RETURN.
025900*
026000*---------------------------------------------------------------
026100*    PAD-INDEX.  SAFETY PASS APPLIED AFTER CONV-INDEX -
026200*    LETTER+DIGIT (2 CHARS) GETS A ZERO INSERTED BETWEEN THEM;
026300*    ANYTHING ELSE PASSES THROUGH UNCHANGED.
026400*---------------------------------------------------------------
026500 4000-PAD-INDEX.
026600     MOVE WS-INPUT-TEXT TO LK-OUTPUT-TEXT.
026700     MOVE 0 TO WS-IDX-LEN.
026800     MOVE 1 TO WS-SUB1.
026900 4000-LEN-LOOP.
027000     IF WS-SUB1 > 80 GO TO 4000-LEN-DONE.
027100     IF WS-IN-CHAR(WS-SUB1) NOT = SPACE
027200         MOVE WS-SUB1 TO WS-IDX-LEN.
027300     ADD 1 TO WS-SUB1.
027400     GO TO 4000-LEN-LOOP.
027500 4000-LEN-DONE.
027600     IF WS-IDX-LEN NOT = 2
027700         GO TO 9000-RETURN.
027800     MOVE WS-IN-CHAR(1) TO WS-IDX-C1.
027900     MOVE WS-IN-CHAR(2) TO WS-IDX-C2.
028000     IF WS-IDX-C1 IS UPPER-LETTER AND WS-IDX-C2 IS NUMERIC
028100         STRING WS-IDX-C1 "0" WS-IDX-C2
028200                DELIMITED BY SIZE INTO LK-OUTPUT-TEXT.
028300     GO TO 9000-RETURN.
028400*
028500*---------------------------------------------------------------
028600*    SAFE-USER-KEY.  TRIM; EMPTY BECOMES "UNKNOWN"; OTHERWISE
028700*    EVERY RUN OF CHARACTERS OUTSIDE A-Z a-z 0-9 _ - BECOMES ONE
028800*    UNDERSCORE (TKT-0031 - DO NOT EMIT ONE UNDERSCORE PER BAD
028900*    CHARACTER).
029000*---------------------------------------------------------------
029100 5000-SAFE-USER-KEY.
029200     IF WS-INPUT-TEXT = SPACES
029300         MOVE "UNKNOWN" TO LK-OUTPUT-TEXT
029400         GO TO 9000-RETURN.
029500     MOVE 1 TO WS-SUB1.
029600 5000-LTRIM-LOOP.
029700     IF WS-SUB1 > 80
029800         MOVE "UNKNOWN" TO LK-OUTPUT-TEXT
029900         GO TO 9000-RETURN.
030000     IF WS-IN-CHAR(WS-SUB1) NOT = SPACE GO TO 5000-LTRIM-DONE.
030100     ADD 1 TO WS-SUB1.
030200     GO TO 5000-LTRIM-LOOP.
030300 5000-LTRIM-DONE.
030400     MOVE SPACES TO WS-LTRIM-TEXT.
030500     MOVE WS-INPUT-TEXT(WS-SUB1:) TO WS-LTRIM-TEXT.
030600     MOVE WS-LTRIM-TEXT TO WS-INPUT-TEXT.
030700     MOVE SPACES TO WS-OUTPUT-TEXT.
030800     MOVE "N" TO WS-RUN-FLAG.
030900     MOVE 0 TO WS-OUT-LEN.
031000     MOVE 1 TO WS-SUB1.
031100 5000-SCAN-LOOP.
031200     IF WS-SUB1 > 80 GO TO 5000-SCAN-DONE.
031300     IF WS-IN-CHAR(WS-SUB1) = SPACE GO TO 5000-SCAN-DONE.
031400     IF WS-IN-CHAR(WS-SUB1) IS NUMERIC
031500        OR WS-IN-CHAR(WS-SUB1) IS UPPER-LETTER
031600        OR WS-IN-CHAR(WS-SUB1) IS LOWER-LETTER
031700        OR WS-IN-CHAR(WS-SUB1) = "_"
031800        OR WS-IN-CHAR(WS-SUB1) = "-"
031900         GO TO 5000-KEEP-CHAR.
032000     IF WS-IN-A-RUN
032100         GO TO 5000-BUMP.
032200     ADD 1 TO WS-OUT-LEN.
032300     MOVE "_" TO WS-OUT-CHAR(WS-OUT-LEN).
032400     MOVE "Y" TO WS-RUN-FLAG.
032500     GO TO 5000-BUMP.
032600 5000-KEEP-CHAR.
032700     ADD 1 TO WS-OUT-LEN.
032800     MOVE WS-IN-CHAR(WS-SUB1) TO WS-OUT-CHAR(WS-OUT-LEN).
032900     MOVE "N" TO WS-RUN-FLAG.
033000 5000-BUMP.
033100     ADD 1 TO WS-SUB1.
033200     GO TO 5000-SCAN-LOOP.
033300 5000-SCAN-DONE.
033400     MOVE WS-OUTPUT-TEXT TO LK-OUTPUT-TEXT.
033500     GO TO 9000-RETURN.
033600*
033700 9000-RETURN.
033800     EXIT PROGRAM.
