000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. KRNDNR.
000300 AUTHOR. A. GALAN DA SILVA.
000400 INSTALLATION. KRIENEN LAB - MARMOSET BRAIN ATLAS GROUP.
000500 DATE-WRITTEN. 04/18/91.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL LAB USE ONLY.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 04/18/91  AGS  TKT-0002  ORIGINAL WRITE-UP.  DONOR LOOKUP
001200*                          TABLE FOR THE SAMPLE LOGGER REWRITE -
001300*                          BUILT ON THE OLD CADMED SPECIALTY
001400*                          TABLE (TABESPECX/TABESPEC) IDIOM.
001500* 05/09/91  AGS  TKT-0011  TABLE GREW FROM THE ORIGINAL COLONY
001600*                          ROSTER (18 ENTRIES) TO THE FULL 39-
001700*                          ANIMAL LIST SUPPLIED BY THE COLONY
001800*                          MANAGER.
001900* 09/02/92  RSM  TKT-0022  ADDED NOT-FOUND STATUS RETURN -
002000*                          PREVIOUSLY CALLERS HAD TO TEST THE
002100*                          RETURNED CODE FOR SPACES THEMSELVES.
002200* 03/11/95  RSM  TKT-0050  ADDED DONOR-CODE SHAPE CHECK (RTN
002300*                          3000) SO A BAD TABLE ENTRY GETS
002400*                          CAUGHT AT COMPILE-TEST TIME, NOT AT
002500*                          THE PRINTER.
002600* 01/09/98  KLL  TKT-0055  YEAR 2000: DONOR CODES CARRY A 2-DIGIT
002700*                          COLONY YEAR (E.G. "23", "24", "25") -
002800*                          THESE ARE PART OF THE CODE STRING, NOT
002900*                          A DATE FIELD, AND ARE NOT WINDOWED.
003000* 09/30/99  KLL  TKT-0058  Y2K SIGN-OFF.  TABLE ENTRIES REVIEWED,
003100*                          NO CALENDAR ARITHMETIC IN THIS PGM. OK.
003200* 06/20/04  DFT  TKT-0077  ADDED 2025 COLONY-YEAR ANIMALS (23
003300*                          THROUGH 39TH ENTRY) PER UPDATED ROSTER
003400*                          FROM THE COLONY MANAGER'S OFFICE.
003500* 02/14/11  JMV  TKT-0104  NAME MATCH NOW LEFT-TRIMS THE CALLER'S
003600*                          ANIMAL NAME BY HAND (CHARACTER SCAN)
003700*                          INSTEAD OF RELYING ON A COMPILER TRIM -
003800*                          SAME SITE STANDARD AS KRNCNV TKT-0104.
003900*----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-4381.
004300 OBJECT-COMPUTER. IBM-4381.
004400 SPECIAL-NAMES.
004500     CLASS UPPER-LETTER  IS "A" THRU "Z"
004600     CLASS LOWER-LETTER  IS "a" THRU "z".
004700*----------------------------------------------------------------
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*
005100*----- GENERAL SCRATCH -------------------------------------
005200 01  WS-SCRATCH-AREA.
005300     05  WS-SUB1             PIC 9(02) COMP VALUE ZERO.
005400     05  WS-SUB2             PIC 9(02) COMP VALUE ZERO.
005500     05  WS-FOUND-FLAG       PIC X(01) VALUE "N".
005600         88  WS-FOUND        VALUE "Y".
005700     05  FILLER              PIC X(20) VALUE SPACES.
005800*
005900*----- CALLER'S NAME, LEFT-TRIMMED BY HAND (TKT-0104) --------
006000 01  WS-NAME-WORK.
006100     05  WS-NAME-TEXT        PIC X(15) VALUE SPACES.
006200     05  WS-NAME-SHIFT-TEXT  PIC X(15) VALUE SPACES.
006300 01  WS-NAME-CHARS REDEFINES WS-NAME-WORK.
006400     05  WS-NAME-CHAR        PIC X(01) OCCURS 15 TIMES.
006500     05  FILLER              PIC X(15) VALUE SPACES.
006600*
006700*----- DONOR CODE, BROKEN OUT FOR THE SHAPE CHECK (RTN 3000) -
006800 01  WS-DONOR-CODE-WORK.
006900     05  WS-DCW-TEXT         PIC X(12) VALUE SPACES.
007000 01  WS-DONOR-CODE-PARTS REDEFINES WS-DONOR-CODE-WORK.
007100     05  WS-DCP-PREFIX       PIC X(02).
007200     05  WS-DCP-YEAR         PIC X(02).
007300     05  WS-DCP-DOT1         PIC X(01).
007400     05  WS-DCP-SLAB         PIC X(02).
007500     05  WS-DCP-DOT2         PIC X(01).
007600     05  WS-DCP-SEQ          PIC X(03).
007700     05  FILLER              PIC X(01) VALUE SPACE.
007800*
007900*----------------------------------------------------------------
008000*    DONOR LOOKUP TABLE.  39 ANIMALS, COLONY YEARS 2023-2025.
008100*    LOADED VIA VALUE CLAUSE, WALKED VIA REDEFINES/OCCURS -
008200*    SAME IDIOM AS THE OLD CADMED TABESPECX/TABESPEC SPECIALTY
008300*    TABLE (SEE SMPCMED IN THE OLD CADASTRO SUITE).
008400*----------------------------------------------------------------
008500 01  WS-DONOR-TABLE-X.
008600     05  FILLER  PIC X(27) VALUE "Petra          CJ23.56.001".
008700     05  FILLER  PIC X(27) VALUE "Croissant      CJ23.56.002".
008800     05  FILLER  PIC X(27) VALUE "Nutmeg         CJ23.56.003".
008900     05  FILLER  PIC X(27) VALUE "Tank           CJ23.56.004".
009000     05  FILLER  PIC X(27) VALUE "JellyBean      CJ24.56.001".
009100     05  FILLER  PIC X(27) VALUE "Pringle        CJ24.56.002".
009200     05  FILLER  PIC X(27) VALUE "Paarl          CJ24.56.003".
009300     05  FILLER  PIC X(27) VALUE "Rambo          CJ24.56.004".
009400     05  FILLER  PIC X(27) VALUE "Clack          CJ24.56.005".
009500     05  FILLER  PIC X(27) VALUE "Porthos        CJ24.56.006".
009600     05  FILLER  PIC X(27) VALUE "Deegan         CJ24.56.007".
009700     05  FILLER  PIC X(27) VALUE "Dangerboy      CJ24.56.008".
009800     05  FILLER  PIC X(27) VALUE "Hildegard      CJ24.56.009".
009900     05  FILLER  PIC X(27) VALUE "Villopoto      CJ24.56.010".
010000     05  FILLER  PIC X(27) VALUE "Pathy          CJ24.56.011".
010100     05  FILLER  PIC X(27) VALUE "Toki           CJ24.56.012".
010200     05  FILLER  PIC X(27) VALUE "Georgia        CJ24.56.013".
010300     05  FILLER  PIC X(27) VALUE "Carmichael     CJ24.56.014".
010400     05  FILLER  PIC X(27) VALUE "Morel          CJ24.56.015".
010500     05  FILLER  PIC X(27) VALUE "Orion          CJ24.56.016".
010600     05  FILLER  PIC X(27) VALUE "EllieMae       CJ24.56.017".
010700     05  FILLER  PIC X(27) VALUE "Lambert        CJ24.56.018".
010800     05  FILLER  PIC X(27) VALUE "Ocean          CJ25.56.001".
010900     05  FILLER  PIC X(27) VALUE "Stella         CJ25.56.002".
011000     05  FILLER  PIC X(27) VALUE "Wyatt          CJ25.56.003".
011100     05  FILLER  PIC X(27) VALUE "Piglet         CJ25.56.004".
011200     05  FILLER  PIC X(27) VALUE "Moira          CJ25.56.005".
011300     05  FILLER  PIC X(27) VALUE "Willow         CJ25.56.006".
011400     05  FILLER  PIC X(27) VALUE "Wren           CJ25.56.007".
011500     05  FILLER  PIC X(27) VALUE "Valentino      CJ25.56.008".
011600     05  FILLER  PIC X(27) VALUE "Misty          CJ25.56.009".
011700     05  FILLER  PIC X(27) VALUE "Link           CJ25.56.010".
011800     05  FILLER  PIC X(27) VALUE "Owlette        CJ25.56.011".
011900     05  FILLER  PIC X(27) VALUE "Chickpea       CJ25.56.012".
012000     05  FILLER  PIC X(27) VALUE "Benedict       CJ25.56.013".
012100     05  FILLER  PIC X(27) VALUE "Vera           CJ25.56.014".
012200     05  FILLER  PIC X(27) VALUE "Tango          CJ25.56.015".
012300     05  FILLER  PIC X(27) VALUE "Paris          CJ25.56.016".
012400     05  FILLER  PIC X(27) VALUE "Lapras         CJ25.56.017".
012500 01  WS-DONOR-TABLE REDEFINES WS-DONOR-TABLE-X.
012600     05  WS-DONOR-ENTRY      OCCURS 39 TIMES.
012700         10  WS-DONOR-NAME   PIC X(15).
012800         10  WS-DONOR-CODE   PIC X(12).
012900*
013000*----------------------------------------------------------------
013100 LINKAGE SECTION.
013200 01  LK-ANIMAL-NAME          PIC X(15).
013300 01  LK-DONOR-CODE           PIC X(12).
013400 01  LK-STATUS               PIC X(08).
013500     88  LK-OK               VALUE "OK".
013600     88  LK-NOT-FOUND        VALUE "NOTFOUND".
013700*----------------------------------------------------------------
013800 PROCEDURE DIVISION USING LK-ANIMAL-NAME LK-DONOR-CODE LK-STATUS.
013900*
014000 1000-MAIN.
014100     MOVE SPACES  TO LK-DONOR-CODE
014200     MOVE "NOTFOUND" TO LK-STATUS
014300     MOVE LK-ANIMAL-NAME TO WS-NAME-TEXT
014400     PERFORM 1500-LTRIM-NAME THRU 1500-EXIT.
014500     PERFORM 2000-SEARCH-TABLE THRU 2000-EXIT.
014600     IF WS-FOUND
014700         MOVE "OK" TO LK-STATUS.
014800     GO TO 9000-RETURN.
014900*
015000*---------------------------------------------------------------
015100*    LTRIM-NAME.  SAME HAND-ROLLED LEFT-TRIM AS KRNCNV 5000
015200*    (TKT-0104) - NO COMPILER TRIM FUNCTION ON THIS STRING.
015300*---------------------------------------------------------------
015400 1500-LTRIM-NAME.
015500     MOVE 1 TO WS-SUB1.
015600 1500-SCAN.
015700     IF WS-SUB1 > 15 GO TO 1500-EXIT.
015800     IF WS-NAME-CHAR(WS-SUB1) NOT = SPACE GO TO 1500-SHIFT.
015900     ADD 1 TO WS-SUB1.
016000     GO TO 1500-SCAN.
016100 1500-SHIFT.
016200     IF WS-SUB1 = 1 GO TO 1500-EXIT.
016300     MOVE SPACES TO WS-NAME-SHIFT-TEXT.
016400     MOVE WS-NAME-TEXT(WS-SUB1:) TO WS-NAME-SHIFT-TEXT.
016500     MOVE WS-NAME-SHIFT-TEXT TO WS-NAME-TEXT.
016600 1500-EXIT.
016700     EXIT.
016800*
016900*---------------------------------------------------------------
017000*    SEARCH-TABLE.  STRAIGHT LINEAR SCAN - 39 ENTRIES DOES NOT
017100*    JUSTIFY A BINARY SEARCH (SEE TKT-0022 DISCUSSION IN THE OPS
017200*    BINDER).
017300*---------------------------------------------------------------
017400 2000-SEARCH-TABLE.
017500     MOVE "N" TO WS-FOUND-FLAG.
017600     MOVE 1 TO WS-SUB2.
017700 2000-LOOP.
017800     IF WS-SUB2 > 39 GO TO 2000-EXIT.
017900     IF WS-DONOR-NAME(WS-SUB2) = WS-NAME-TEXT
018000         MOVE WS-DONOR-CODE(WS-SUB2) TO WS-DCW-TEXT
018100         PERFORM 3000-CHECK-CODE-SHAPE THRU 3000-EXIT
018200         MOVE WS-DCW-TEXT TO LK-DONOR-CODE
018300         MOVE "Y" TO WS-FOUND-FLAG
018400         GO TO 2000-EXIT.
018500     ADD 1 TO WS-SUB2.
018600     GO TO 2000-LOOP.
018700 2000-EXIT.
018800     EXIT.
018900*
019000*---------------------------------------------------------------
019100*    CHECK-CODE-SHAPE.  DEFENSIVE ONLY (TKT-0050) - A TABLE
019200*    MAINTENANCE TYPO CAN DROP ONE OF THE TWO DOTS OUT OF A
019300*    DONOR CODE (PP-YY.SS.NNN); THIS FORCES THEM BACK IN SO A
019400*    BAD ENTRY DOES NOT PROPAGATE A MALFORMED CODE ONTO THE LOG.
019500*---------------------------------------------------------------
019600 3000-CHECK-CODE-SHAPE.
019700     IF WS-DCP-DOT1 NOT = "."
019800         MOVE "." TO WS-DCP-DOT1.
019900     IF WS-DCP-DOT2 NOT = "."
020000         MOVE "." TO WS-DCP-DOT2.
020100 3000-EXIT.
020200     EXIT.
020300*
020400 9000-RETURN.
020500     EXIT PROGRAM.
