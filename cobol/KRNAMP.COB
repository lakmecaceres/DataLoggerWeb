000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. KRNAMP.
000300 AUTHOR. A. GALAN DA SILVA.
000400 INSTALLATION. KRIENEN LAB - MARMOSET BRAIN ATLAS GROUP.
000500 DATE-WRITTEN. 05/16/91.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL LAB USE ONLY.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 05/16/91  AGS  TKT-0005  ORIGINAL WRITE-UP.  RE-SCANS LOG-FILE
001200*                          FOR THE HIGHEST AMPLIFIED-CDNA BATCH/
001300*                          LETTER ALREADY LOGGED FOR A GIVEN
001400*                          PREFIX+DATE AND HANDS BACK THE NEXT
001500*                          ONE IN THE A-H CYCLE.
001600* 07/02/91  AGS  TKT-0010  LETTER ADVANCE MOVED TO A TABLE WALK
001700*                          (WS-LETTER-TABLE) INSTEAD OF ADDING 1
001800*                          TO THE CHARACTER - THE OLD "ADD 1 TO
001900*                          W-LETTER" TRICK ONLY WORKS ON SOME
002000*                          COMPILERS' COLLATING SEQUENCE.
002100* 04/03/94  RSM  TKT-0041  NO PRIOR RECORD FOR A PREFIX+DATE NOW
002200*                          STARTS AT BATCH 1 LETTER A EVEN WHEN
002300*                          LOG-FILE DOES NOT EXIST YET (SAME
002400*                          FIRST-RUN HANDLING AS KRNCHIP).
002500* 01/09/98  KLL  TKT-0055  YEAR 2000: AMP DATE COMPARED AS A
002600*                          6-BYTE STRING (YYMMDD).  NO CHANGE.
002700* 09/30/99  KLL  TKT-0058  Y2K SIGN-OFF.  REVIEWED, NO CHANGE.
002800* 11/14/02  RSM  TKT-0063  RE-SCAN NOW RUNS ONCE PER RNA RECORD
002900*                          WRITTEN (NOT ONCE PER SUBMISSION) SO
003000*                          BACK-TO-BACK REACTIONS IN THE SAME
003100*                          SUBMISSION GET CONSECUTIVE LETTERS.
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-4381.
003600 OBJECT-COMPUTER. IBM-4381.
003700 SPECIAL-NAMES.
003800     CLASS UPPER-LETTER  IS "A" THRU "Z"
003900     CLASS LOWER-LETTER  IS "a" THRU "z".
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT LOG-FILE ASSIGN TO LOGFILE
004300              ORGANIZATION IS SEQUENTIAL
004400              ACCESS MODE  IS SEQUENTIAL
004500              FILE STATUS  IS WS-LOG-STATUS.
004600*----------------------------------------------------------------
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000*---------------------------------------------------------------
005100*    LOG-FILE.  SAME 37-FIELD LAYOUT AS KRNCHIP - NO COPY BOOKS
005200*    AT THIS SHOP, RE-KEYED HERE AGAIN.
005300*---------------------------------------------------------------
005400 FD  LOG-FILE
005500         LABEL RECORD IS STANDARD
005600         VALUE OF FILE-ID IS "LOG-FILE.DAT".
005700 01  LR-LOG-RECORD.
005800     05  LR-KRIENEN-LAB-ID           PIC X(60).
005900     05  LR-SEQ-PORTAL               PIC X(03).
006000     05  LR-ELAB-LINK                PIC X(80).
006100     05  LR-EXP-START-DATE           PIC X(06).
006200     05  LR-MIT-NAME                 PIC X(17).
006300     05  LR-DONOR-NAME               PIC X(12).
006400     05  LR-TISSUE-NAME              PIC X(40).
006500     05  LR-TISSUE-NAME-OLD          PIC X(01).
006600     05  LR-DISSOC-CELL-SAMPLE-NAME  PIC X(50).
006700     05  LR-FACS-POP-PLAN            PIC X(40).
006800     05  LR-CELL-PREP-TYPE           PIC X(06).
006900     05  LR-STUDY                    PIC X(30).
007000     05  LR-ENR-CELL-CONTAINER-NAME  PIC X(25).
007100     05  LR-EXPC-CELL-CAPTURE        PIC 9(06).
007200     05  LR-PORT-WELL                PIC 9(01).
007300     05  LR-ENR-CELL-SAMPLE-NAME     PIC X(27).
007400     05  LR-ENR-CELL-QTY-COUNT       PIC 9(09).
007500     05  LR-BARCODED-CELL-SAMPLE-NM  PIC X(07).
007600     05  LR-LIBRARY-METHOD           PIC X(20).
007700     05  LR-CDNA-AMP-METHOD          PIC X(20).
007800     05  LR-CDNA-AMP-DATE            PIC X(06).
007900     05  LR-AMPLIFIED-CDNA-NAME      PIC X(20).
008000     05  LR-CDNA-PCR-CYCLES          PIC 9(02).
008100     05  LR-RNA-AMP-PASS-FAIL        PIC X(04).
008200     05  LR-PCT-CDNA-GT-400BP        PIC 9(03)V9(02).
008300     05  LR-CDNA-AMPLIFIED-QTY-NG    PIC 9(07)V9(03).
008400     05  LR-CDNA-LIBRARY-INPUT-NG    PIC 9(07)V9(04).
008500     05  LR-LIBRARY-CREATION-DATE    PIC X(06).
008600     05  LR-LIBRARY-PREP-SET         PIC X(20).
008700     05  LR-LIBRARY-NAME             PIC X(25).
008800     05  LR-TAPESTATION-AVG-SIZE     PIC 9(05).
008900     05  LR-LIBRARY-NUM-CYCLES       PIC 9(02).
009000     05  LR-LIB-QUANT-NG             PIC 9(07)V9(03).
009100     05  LR-LIBRARY-PREP-PASS-FAIL   PIC X(04).
009200     05  LR-R1-INDEX                 PIC X(12).
009300     05  LR-R2-INDEX                 PIC X(15).
009400     05  LR-ATAC-INDEX               PIC X(09).
009500     05  FILLER                      PIC X(05) VALUE SPACES.
009600*----------------------------------------------------------------
009700 WORKING-STORAGE SECTION.
009800 01  WS-LOG-STATUS               PIC X(02) VALUE "00".
009900*
010000 01  WS-SCRATCH-AREA.
010100     05  WS-SUB2                 PIC 9(02) COMP VALUE ZERO.
010200     05  WS-REC-COUNT            PIC 9(06) COMP VALUE ZERO.
010300     05  WS-MAX-BATCH            PIC 9(04) COMP VALUE ZERO.
010400     05  WS-MAX-LETTER           PIC X(01) VALUE SPACES.
010500     05  WS-FOUND-FLAG           PIC X(01) VALUE "N".
010600         88  WS-FOUND            VALUE "Y".
010700     05  FILLER                  PIC X(10) VALUE SPACES.
010800*
010900*----------------------------------------------------------------
011000*    UNSTRING WORK AREA.  SPLITS "PREFIX_DATE_BATCH_LETTER" OUT
011100*    OF THE LOG RECORD'S AMPLIFIED-CDNA NAME (TKT-0005).
011200*----------------------------------------------------------------
011300 01  WS-UNSTRING-WORK.
011400     05  WS-U-PREFIX             PIC X(10).
011500     05  WS-U-DATE               PIC X(06).
011600     05  WS-U-BATCH              PIC X(04).
011700     05  WS-U-BATCH-N REDEFINES WS-U-BATCH
011800                                 PIC 9(04).
011900     05  WS-U-LETTER             PIC X(01).
012000*
012100*----------------------------------------------------------------
012200*    LETTER-CYCLE TABLE (TKT-0010).  A-H WALKED BY SUBSCRIPT,
012300*    NOT BY ADDING 1 TO A CHARACTER - SAME VALUE-TABLE/REDEFINES
012400*    IDIOM AS THE DONOR TABLE IN KRNDNR.
012500*----------------------------------------------------------------
012600 01  WS-LETTER-TABLE-X.
012700     05  FILLER  PIC X(01) VALUE "A".
012800     05  FILLER  PIC X(01) VALUE "B".
012900     05  FILLER  PIC X(01) VALUE "C".
013000     05  FILLER  PIC X(01) VALUE "D".
013100     05  FILLER  PIC X(01) VALUE "E".
013200     05  FILLER  PIC X(01) VALUE "F".
013300     05  FILLER  PIC X(01) VALUE "G".
013400     05  FILLER  PIC X(01) VALUE "H".
013500 01  WS-LETTER-TABLE REDEFINES WS-LETTER-TABLE-X.
013600     05  WS-LETTER-ENTRY         PIC X(01) OCCURS 8 TIMES.
013700*
013800*----------------------------------------------------------------
013900*    BATCH DE-EDIT AREA.  LK-BATCH IS BINARY - IT IS EDITED HERE
014000*    AND HAND-TRIMMED (TKT-0104 STANDARD) SO THE COMPOSED NAME
014100*    CARRIES "1", NOT "0001".
014200*----------------------------------------------------------------
014300 01  WS-BATCH-DEEDIT.
014400     05  WS-BATCH-EDIT           PIC ZZZ9.
014500 01  WS-BATCH-EDIT-CHARS REDEFINES WS-BATCH-DEEDIT.
014600     05  WS-BE-CHAR              PIC X(01) OCCURS 4 TIMES.
014700 01  WS-BATCH-TRIMMED            PIC X(04) VALUE SPACES.
014800*----------------------------------------------------------------
014900 LINKAGE SECTION.
015000 01  LK-PREFIX                   PIC X(10).
015100 01  LK-AMP-DATE                 PIC X(06).
015200 01  LK-BATCH                    PIC 9(04).
015300 01  LK-LETTER                   PIC X(01).
015400 01  LK-AMP-NAME                 PIC X(20).
015500*----------------------------------------------------------------
015600 PROCEDURE DIVISION USING LK-PREFIX LK-AMP-DATE LK-BATCH
015700                          LK-LETTER LK-AMP-NAME.
015800*
015900 1000-MAIN.
016000     MOVE ZERO   TO WS-MAX-BATCH.
016100     MOVE SPACES TO WS-MAX-LETTER.
016200     MOVE "N"    TO WS-FOUND-FLAG.
016300     MOVE ZERO   TO WS-REC-COUNT.
016400     PERFORM 2000-SCAN-LOG THRU 2000-EXIT.
016500     IF WS-FOUND
016600         PERFORM 3000-ADVANCE THRU 3000-EXIT
016700     ELSE
016800         MOVE 1   TO LK-BATCH
016900         MOVE "A" TO LK-LETTER.
017000     PERFORM 4000-COMPOSE-NAME THRU 4000-EXIT.
017100     EXIT PROGRAM.
017200*
017300*---------------------------------------------------------------
017400*    SCAN-LOG.  A MISSING FILE (FIRST WRITE FOR A NEW USER KEY)
017500*    IS NOT AN ERROR - IT JUST MEANS NOTHING WAS FOUND (TKT-0041).
017600*---------------------------------------------------------------
017700 2000-SCAN-LOG.
017800     OPEN INPUT LOG-FILE.
017900     IF WS-LOG-STATUS NOT = "00"
018000         GO TO 2000-EXIT.
018100 2000-READ-LOOP.
018200     READ LOG-FILE
018300         AT END GO TO 2000-CLOSE.
018400     ADD 1 TO WS-REC-COUNT.
018500     UNSTRING LR-AMPLIFIED-CDNA-NAME DELIMITED BY "_"
018600         INTO WS-U-PREFIX WS-U-DATE WS-U-BATCH WS-U-LETTER.
018700     IF WS-U-PREFIX = LK-PREFIX
018800         AND WS-U-DATE = LK-AMP-DATE
018900         AND WS-U-BATCH NUMERIC
019000         AND WS-U-LETTER NOT < "A" AND WS-U-LETTER NOT > "H"
019100         PERFORM 2500-TRACK-MAX THRU 2500-EXIT.
019200     GO TO 2000-READ-LOOP.
019300 2000-CLOSE.
019400     CLOSE LOG-FILE.
019500 2000-EXIT.
019600     EXIT.
019700*
019800 2500-TRACK-MAX.
019900     MOVE "Y" TO WS-FOUND-FLAG.
020000     IF WS-U-BATCH-N > WS-MAX-BATCH
020100         MOVE WS-U-BATCH-N TO WS-MAX-BATCH
020200         MOVE WS-U-LETTER  TO WS-MAX-LETTER
020300     ELSE
020400         IF WS-U-BATCH-N = WS-MAX-BATCH
020500             AND WS-U-LETTER > WS-MAX-LETTER
020600             MOVE WS-U-LETTER TO WS-MAX-LETTER.
020700 2500-EXIT.
020800     EXIT.
020900*
021000*---------------------------------------------------------------
021100*    ADVANCE.  LETTER < H MOVES ONE SEAT DOWN THE TABLE; LETTER
021200*    = H ROLLS THE BATCH AND RESTARTS AT A (TKT-0010).
021300*---------------------------------------------------------------
021400 3000-ADVANCE.
021500     MOVE 1 TO WS-SUB2.
021600 3000-FIND-LETTER.
021700     IF WS-SUB2 > 8 GO TO 3000-ROLLOVER.
021800     IF WS-LETTER-ENTRY(WS-SUB2) = WS-MAX-LETTER
021900         GO TO 3000-GOT-INDEX.
022000     ADD 1 TO WS-SUB2.
022100     GO TO 3000-FIND-LETTER.
022200 3000-GOT-INDEX.
022300     IF WS-SUB2 = 8
022400         ADD 1 TO WS-MAX-BATCH
022500         MOVE WS-MAX-BATCH TO LK-BATCH
022600         MOVE "A" TO LK-LETTER
022700         GO TO 3000-EXIT.
022800     ADD 1 TO WS-SUB2.
022900     MOVE WS-MAX-BATCH TO LK-BATCH.
023000     MOVE WS-LETTER-ENTRY(WS-SUB2) TO LK-LETTER.
023100     GO TO 3000-EXIT.
023200 3000-ROLLOVER.
023300*    DEFENSIVE ONLY - WS-MAX-LETTER SHOULD ALWAYS BE A-H HERE.
023400     ADD 1 TO WS-MAX-BATCH.
023500     MOVE WS-MAX-BATCH TO LK-BATCH.
023600     MOVE "A" TO LK-LETTER.
023700 3000-EXIT.
023800     EXIT.
023900*
024000*---------------------------------------------------------------
024100*    COMPOSE-NAME.  "AP{INITIALS}{SUFFIX}_{DATE}_{BATCH}_{LTR}".
024200*---------------------------------------------------------------
024300 4000-COMPOSE-NAME.
024400     MOVE LK-BATCH TO WS-BATCH-EDIT.
024500     MOVE 1 TO WS-SUB2.
024600 4000-LTRIM-BATCH.
024700     IF WS-SUB2 > 4
024800         MOVE SPACES TO WS-BATCH-TRIMMED
024900         GO TO 4000-STRING-NAME.
025000     IF WS-BE-CHAR(WS-SUB2) NOT = SPACE GO TO 4000-SHIFT-BATCH.
025100     ADD 1 TO WS-SUB2.
025200     GO TO 4000-LTRIM-BATCH.
025300 4000-SHIFT-BATCH.
025400     MOVE SPACES TO WS-BATCH-TRIMMED.
025500     MOVE WS-BATCH-EDIT(WS-SUB2:) TO WS-BATCH-TRIMMED.
025600 4000-STRING-NAME.
025700     MOVE SPACES TO LK-AMP-NAME.
025800     STRING LK-PREFIX      DELIMITED BY SPACE
025900            "_"            DELIMITED BY SIZE
026000            LK-AMP-DATE    DELIMITED BY SPACE
026100            "_"            DELIMITED BY SIZE
026200            WS-BATCH-TRIMMED DELIMITED BY SPACE
026300            "_"            DELIMITED BY SIZE
026400            LK-LETTER      DELIMITED BY SIZE
026500            INTO LK-AMP-NAME.
026600 4000-EXIT.
026700     EXIT.
