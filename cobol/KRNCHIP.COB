000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. KRNCHIP.
000300 AUTHOR. A. GALAN DA SILVA.
000400 INSTALLATION. KRIENEN LAB - MARMOSET BRAIN ATLAS GROUP.
000500 DATE-WRITTEN. 05/02/91.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL LAB USE ONLY.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 05/02/91  AGS  TKT-0004  ORIGINAL WRITE-UP.  RE-SCANS LOG-FILE
001200*                          FOR A GIVEN EXPERIMENT DATE TO FIND
001300*                          THE 10X CHIP CURRENTLY IN USE AND ITS
001400*                          HIGH-WATER WELL, THEN HANDS BACK THE
001500*                          NEXT N CHIP/WELL PAIRS.
001600* 06/11/91  AGS  TKT-0009  BARCODE PATTERN CHECK TIGHTENED - A
001700*                          STRAY NON-NUMERIC CHIP OR WELL IN AN
001800*                          OLD LOG RECORD WAS BEING COUNTED AS
001900*                          THE HIGH CHIP.
002000* 04/03/94  RSM  TKT-0041  CHIPS START AT 90 WHEN A DATE HAS NO
002100*                          PRIOR RECORDS (LAB CONVENTION - CHIPS
002200*                          1-89 ARE RESERVED FOR THE OLDER V3
002300*                          PROTOCOL RUNS).
002400* 01/09/98  KLL  TKT-0055  YEAR 2000: EXPERIMENT DATE IS COMPARED
002500*                          AS A 6-BYTE STRING (YYMMDD), NOT
002600*                          ARITHMETIC - NO WINDOWING NEEDED HERE.
002700* 09/30/99  KLL  TKT-0058  Y2K SIGN-OFF.  REVIEWED, NO CHANGE.
002800* 11/14/02  RSM  TKT-0063  MAXIMUM REACTIONS PER SUBMISSION RAISED
002900*                          FROM 6 TO 8 - LK-ALLOC-TABLE OCCURS
003000*                          CLAUSE WIDENED TO MATCH.
003100* 07/19/07  DFT  TKT-0088  LOG-FILE OPEN FAILURE (FIRST RUN OF A
003200*                          NEW USER KEY, FILE NOT YET CREATED) NO
003300*                          LONGER ABENDS - TREATED AS "NO PRIOR
003400*                          RECORDS", SAME AS AN EMPTY FILE.
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-4381.
003900 OBJECT-COMPUTER. IBM-4381.
004000 SPECIAL-NAMES.
004100     CLASS UPPER-LETTER  IS "A" THRU "Z"
004200     CLASS LOWER-LETTER  IS "a" THRU "z".
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT LOG-FILE ASSIGN TO LOGFILE
004600              ORGANIZATION IS SEQUENTIAL
004700              ACCESS MODE  IS SEQUENTIAL
004800              FILE STATUS  IS WS-LOG-STATUS.
004900*----------------------------------------------------------------
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300*---------------------------------------------------------------
005400*    LOG-FILE.  ONE RECORD PER REACTION X MODALITY.  NO COPY
005500*    BOOKS AT THIS SHOP - RE-KEYED IDENTICALLY IN EVERY PROGRAM
005600*    THAT TOUCHES LOG-FILE (KRNMAIN, KRNCHIP, KRNAMP, KRNBLD,
005700*    KRNRPT, KRNLOG).
005800*---------------------------------------------------------------
005900 FD  LOG-FILE
006000         LABEL RECORD IS STANDARD
006100         VALUE OF FILE-ID IS "LOG-FILE.DAT".
006200 01  LR-LOG-RECORD.
006300     05  LR-KRIENEN-LAB-ID           PIC X(60).
006400     05  LR-SEQ-PORTAL               PIC X(03).
006500     05  LR-ELAB-LINK                PIC X(80).
006600     05  LR-EXP-START-DATE           PIC X(06).
006700     05  LR-MIT-NAME                 PIC X(17).
006800     05  LR-DONOR-NAME                PIC X(12).
006900     05  LR-TISSUE-NAME              PIC X(40).
007000     05  LR-TISSUE-NAME-OLD          PIC X(01).
007100     05  LR-DISSOC-CELL-SAMPLE-NAME  PIC X(50).
007200     05  LR-FACS-POP-PLAN            PIC X(40).
007300     05  LR-CELL-PREP-TYPE           PIC X(06).
007400     05  LR-STUDY                    PIC X(30).
007500     05  LR-ENR-CELL-CONTAINER-NAME  PIC X(25).
007600     05  LR-EXPC-CELL-CAPTURE        PIC 9(06).
007700     05  LR-PORT-WELL                PIC 9(01).
007800     05  LR-ENR-CELL-SAMPLE-NAME     PIC X(27).
007900     05  LR-ENR-CELL-QTY-COUNT       PIC 9(09).
008000     05  LR-BARCODED-CELL-SAMPLE-NM  PIC X(07).
008100     05  LR-LIBRARY-METHOD           PIC X(20).
008200     05  LR-CDNA-AMP-METHOD          PIC X(20).
008300     05  LR-CDNA-AMP-DATE            PIC X(06).
008400     05  LR-AMPLIFIED-CDNA-NAME      PIC X(20).
008500     05  LR-CDNA-PCR-CYCLES          PIC 9(02).
008600     05  LR-RNA-AMP-PASS-FAIL        PIC X(04).
008700     05  LR-PCT-CDNA-GT-400BP        PIC 9(03)V9(02).
008800     05  LR-CDNA-AMPLIFIED-QTY-NG    PIC 9(07)V9(03).
008900     05  LR-CDNA-LIBRARY-INPUT-NG    PIC 9(07)V9(04).
009000     05  LR-LIBRARY-CREATION-DATE    PIC X(06).
009100     05  LR-LIBRARY-PREP-SET         PIC X(20).
009200     05  LR-LIBRARY-NAME             PIC X(25).
009300     05  LR-TAPESTATION-AVG-SIZE     PIC 9(05).
009400     05  LR-LIBRARY-NUM-CYCLES       PIC 9(02).
009500     05  LR-LIB-QUANT-NG             PIC 9(07)V9(03).
009600     05  LR-LIBRARY-PREP-PASS-FAIL   PIC X(04).
009700     05  LR-R1-INDEX                 PIC X(12).
009800     05  LR-R2-INDEX                 PIC X(15).
009900     05  LR-ATAC-INDEX               PIC X(09).
010000     05  FILLER                      PIC X(05) VALUE SPACES.
010100*----------------------------------------------------------------
010200 WORKING-STORAGE SECTION.
010300 01  WS-LOG-STATUS               PIC X(02) VALUE "00".
010400*
010500 01  WS-SCRATCH-AREA.
010600     05  WS-SUB1                 PIC 9(02) COMP VALUE ZERO.
010700     05  WS-REC-COUNT            PIC 9(06) COMP VALUE ZERO.
010800     05  WS-START-CHIP           PIC 9(04) COMP VALUE ZERO.
010900     05  WS-USED                 PIC 9(02) COMP VALUE ZERO.
011000     05  WS-MAX-CHIP-SEEN        PIC 9(04) COMP VALUE ZERO.
011100     05  WS-MAX-CHIP-WELL        PIC 9(02) COMP VALUE ZERO.
011200     05  FILLER                  PIC X(10) VALUE SPACES.
011300*
011400*----------------------------------------------------------------
011500*    BARCODE WORK AREA.  SPLITS THE LOG RECORD'S BARCODED CELL
011600*    SAMPLE NAME "PCCCC_W" INTO ITS SHAPE, THEN GIVES NUMERIC
011700*    VIEWS OF THE CHIP AND WELL FOR COMPARISON (TKT-0009).
011800*----------------------------------------------------------------
011900 01  WS-BC-WORK.
012000     05  WS-BC-TEXT              PIC X(07) VALUE SPACES.
012100 01  WS-BC-PARTS REDEFINES WS-BC-WORK.
012200     05  WS-BC-P-CHAR            PIC X(01).
012300     05  WS-BC-CHIP-X            PIC X(04).
012400     05  WS-BC-CHIP-N REDEFINES WS-BC-CHIP-X
012500                                 PIC 9(04).
012600     05  WS-BC-UNDERSCR          PIC X(01).
012700     05  WS-BC-WELL-X            PIC X(01).
012800     05  WS-BC-WELL-N REDEFINES WS-BC-WELL-X
012900                                 PIC 9(01).
013000*----------------------------------------------------------------
013100 LINKAGE SECTION.
013200 01  LK-EXP-DATE                 PIC X(06).
013300 01  LK-RXN-COUNT                PIC 9(02).
013400 01  LK-ALLOC-TABLE.
013500     05  LK-ALLOC-ENTRY OCCURS 8 TIMES.
013600         10  LK-CHIP-NO          PIC 9(04).
013700         10  LK-WELL-NO          PIC 9(01).
013800         10  LK-BARCODE-NAME     PIC X(07).
013900*----------------------------------------------------------------
014000 PROCEDURE DIVISION USING LK-EXP-DATE LK-RXN-COUNT LK-ALLOC-TABLE.
014100*
014200 1000-MAIN.
014300     MOVE ZERO TO WS-MAX-CHIP-SEEN WS-MAX-CHIP-WELL WS-REC-COUNT.
014400     PERFORM 2000-SCAN-LOG THRU 2000-EXIT.
014500     IF WS-MAX-CHIP-SEEN = ZERO
014600         MOVE 90 TO WS-START-CHIP
014700         MOVE ZERO TO WS-USED
014800     ELSE
014900         MOVE WS-MAX-CHIP-SEEN TO WS-START-CHIP
015000         MOVE WS-MAX-CHIP-WELL TO WS-USED.
015100     PERFORM 3000-ALLOCATE THRU 3000-EXIT
015200         VARYING WS-SUB1 FROM 1 BY 1
015300         UNTIL WS-SUB1 > LK-RXN-COUNT.
015400     EXIT PROGRAM.
015500*
015600*---------------------------------------------------------------
015700*    SCAN-LOG.  READS THE WHOLE FILE - THERE IS NO INDEX ON
015800*    EXPERIMENT DATE, SAME AS THE OLD CADCONV SEQUENTIAL SCANS
015900*    (TKT-0004).  A MISSING FILE (FIRST SUBMISSION FOR A NEW
016000*    USER KEY) IS NOT AN ERROR (TKT-0088).
016100*---------------------------------------------------------------
016200 2000-SCAN-LOG.
016300     OPEN INPUT LOG-FILE.
016400     IF WS-LOG-STATUS NOT = "00"
016500         GO TO 2000-EXIT.
016600 2000-READ-LOOP.
016700     READ LOG-FILE
016800         AT END GO TO 2000-CLOSE.
016900     ADD 1 TO WS-REC-COUNT.
017000     IF LR-EXP-START-DATE = LK-EXP-DATE
017100         PERFORM 2500-CHECK-BARCODE THRU 2500-EXIT.
017200     GO TO 2000-READ-LOOP.
017300 2000-CLOSE.
017400     CLOSE LOG-FILE.
017500 2000-EXIT.
017600     EXIT.
017700*
017800*---------------------------------------------------------------
017900*    CHECK-BARCODE.  ONLY A WELL-FORMED "PCCCC_W" NAME (CHIP
018000*    NUMERIC, WELL NUMERIC 1-8) COUNTS TOWARD THE HIGH-WATER
018100*    CHIP/WELL (TKT-0009).
018200*---------------------------------------------------------------
018300 2500-CHECK-BARCODE.
018400     MOVE LR-BARCODED-CELL-SAMPLE-NM TO WS-BC-TEXT.
018500     IF WS-BC-P-CHAR NOT = "P" GO TO 2500-EXIT.
018600     IF WS-BC-CHIP-X NOT NUMERIC GO TO 2500-EXIT.
018700     IF WS-BC-UNDERSCR NOT = "_" GO TO 2500-EXIT.
018800     IF WS-BC-WELL-X NOT NUMERIC GO TO 2500-EXIT.
018900     IF WS-BC-WELL-N < 1 OR WS-BC-WELL-N > 8 GO TO 2500-EXIT.
019000     IF WS-BC-CHIP-N > WS-MAX-CHIP-SEEN
019100         MOVE WS-BC-CHIP-N TO WS-MAX-CHIP-SEEN
019200         MOVE WS-BC-WELL-N TO WS-MAX-CHIP-WELL
019300     ELSE
019400         IF WS-BC-CHIP-N = WS-MAX-CHIP-SEEN
019500             AND WS-BC-WELL-N > WS-MAX-CHIP-WELL
019600             MOVE WS-BC-WELL-N TO WS-MAX-CHIP-WELL.
019700 2500-EXIT.
019800     EXIT.
019900*
020000*---------------------------------------------------------------
020100*    ALLOCATE.  WELLS RUN 1-8 PER CHIP.  A FULL CHIP ROLLS THE
020200*    RUN OVER TO THE NEXT CHIP NUMBER, STARTING THAT CHIP AT
020300*    WELL 1 (TKT-0041 / TKT-0063).
020400*---------------------------------------------------------------
020500 3000-ALLOCATE.
020600     IF WS-USED = 8
020700         ADD 1 TO WS-START-CHIP
020800         MOVE ZERO TO WS-USED.
020900     ADD 1 TO WS-USED.
021000     MOVE WS-START-CHIP TO LK-CHIP-NO(WS-SUB1).
021100     MOVE WS-USED       TO LK-WELL-NO(WS-SUB1).
021200     MOVE SPACES TO WS-BC-TEXT.
021300     MOVE "P"           TO WS-BC-P-CHAR.
021400     MOVE WS-START-CHIP TO WS-BC-CHIP-N.
021500     MOVE "_"           TO WS-BC-UNDERSCR.
021600     MOVE WS-USED       TO WS-BC-WELL-N.
021700     MOVE WS-BC-TEXT    TO LK-BARCODE-NAME(WS-SUB1).
021800 3000-EXIT.
021900     EXIT.
