000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. KRNBLD.
000300 AUTHOR. A. GALAN DA SILVA.
000400 INSTALLATION. KRIENEN LAB - MARMOSET BRAIN ATLAS GROUP.
000500 DATE-WRITTEN. 06/10/91.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL LAB USE ONLY.
000800*----------------------------------------------------------------
000900*    CHANGE LOG
001000*
001100*    DATE       BY   TICKET     DESCRIPTION
001200*    --------   ---  ---------  --------------------------------
001300*    06/10/91   AGS  TKT-0006   ORIGINAL WRITE-UP.  BUILDS THE
001400*                               37-FIELD LOG RECORD FOR EACH
001500*                               REACTION AND MODALITY AND HANDS
001600*                               IT TO KRNLOG FOR APPENDING.
001700*    07/22/91   AGS  TKT-0011   ADDED MULTI-SLAB LABEL HANDLING
001800*                               FOR HMBA_CJATLAS_CORTEX PROJECTS.
001900*    03/14/94   RSM  TKT-0043   LIBRARY-NAME DUPLICATE-INDEX
002000*                               TABLE ADDED SO REPEAT PREPS OF
002100*                               THE SAME WELL INDEX ON THE SAME
002200*                               PREP DATE GET DISTINCT SET
002300*                               NUMBERS INSTEAD OF COLLIDING.
002400*    01/09/98   KLL  TKT-0055   Y2K REVIEW - ALL DATES HANDLED
002500*                               BY KRNCNV ALREADY RETURN A
002600*                               2-DIGIT YEAR; NO CHANGE NEEDED
002700*                               HERE, LOGGED FOR THE FILE.
002800*    09/30/99   KLL  TKT-0058   Y2K SIGN-OFF - RE-RAN THE FULL
002900*                               REACTION-COUNT TEST DECK, NO
003000*                               DISCREPANCIES.
003100*    11/14/02   RSM  TKT-0064   MAX REACTIONS RAISED 6 TO 8 TO
003200*                               MATCH KRNCHIP/KRNVAL.
003300*    07/19/07   DFT  TKT-0089   ATAC ROWS SUPPRESSED FOR
003400*                               HMBA_AIM4 SUBMISSIONS PER THE
003500*                               UPDATED PROTOCOL.
003600*    02/14/11   JMV  TKT-0105   SAME HAND-ROLLED TRIM/STRIP
003700*                               HOUSE STANDARD AS KRNCNV/KRNDNR/
003800*                               KRNVAL/KRNAMP (TKT-0104) APPLIED
003900*                               TO THE SLAB AND COMMA-LIST WORK
004000*                               HERE.  NO INTRINSIC FUNCTIONS.
004100*    03/02/12   JMV  TKT-0106   RETURNS THE NORMALIZED EXP DATE
004200*                               AND DONOR NAME TO THE CALLER SO
004300*                               KRNMAIN CAN PASS THEM STRAIGHT
004400*                               TO KRNRPT'S LOG-FILE SCAN KEY.
004500*----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-4381.
004900 OBJECT-COMPUTER. IBM-4381.
005000 SPECIAL-NAMES.
005100     CLASS UPPER-LETTER IS "A" THRU "Z"
005200     CLASS LOWER-LETTER IS "a" THRU "z".
005300*----------------------------------------------------------------
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*
005700 01  WS-PROGRAM-FLAGS.
005800     05  WS-MULTI-SLAB-SW        PIC X(01) VALUE "N".
005900         88  WS-MULTI-SLAB       VALUE "Y".
006000     05  WS-AIM4-SW              PIC X(01) VALUE "N".
006100         88  WS-IS-AIM4          VALUE "Y".
006200     05  FILLER                  PIC X(10) VALUE SPACES.
006300*
006400 01  WS-SCRATCH-AREA.
006500     05  WS-SUB1                 PIC 9(02) COMP VALUE ZERO.
006600     05  WS-SUB2                 PIC 9(02) COMP VALUE ZERO.
006700     05  WS-RXN-N                PIC 9(02) COMP VALUE ZERO.
006800     05  WS-RXN-N-DISP           PIC 9(01).
006900     05  FILLER                  PIC X(10) VALUE SPACES.
007000*
007100 01  WS-DONOR-AREA.
007200     05  WS-DONOR-CODE           PIC X(12).
007300     05  WS-DONOR-STATUS         PIC X(08).
007400     05  FILLER                  PIC X(05) VALUE SPACES.
007500*
007600*----- FIELD-CONVERTER (KRNCNV) CALL WORK AREA ------------------
007700 01  WS-CNV-AREA.
007800     05  WS-CNV-FUNCTION         PIC X(01).
007900     05  WS-CNV-INPUT            PIC X(80).
008000     05  WS-CNV-OUTPUT           PIC X(80).
008100     05  WS-CNV-STATUS           PIC X(07).
008200     05  FILLER                  PIC X(05) VALUE SPACES.
008300*
008400 01  WS-DATE-AREA.
008500     05  WS-NORM-DATE            PIC X(06).
008600     05  WS-NORM-CDNA-DATE       PIC X(06).
008700     05  WS-NORM-RNA-DATE        PIC X(06).
008800     05  WS-NORM-ATAC-DATE       PIC X(06).
008900     05  FILLER                  PIC X(05) VALUE SPACES.
009000*
009100 01  WS-MIT-NAME-AREA.
009200     05  WS-MIT-NAME             PIC X(17).
009300     05  FILLER                  PIC X(03) VALUE SPACES.
009400*
009500 01  WS-HEMI-AREA.
009600     05  WS-HEMI-WORD            PIC X(10).
009700     05  FILLER                  PIC X(05) VALUE SPACES.
009800*
009900 01  WS-SORT-AREA.
010000     05  WS-SORT-UPPER           PIC X(10).
010100     05  WS-SORT-METHOD-NORM     PIC X(10).
010200     05  WS-SORTING-STATUS       PIC X(02).
010300     05  WS-FACS-POP-PLAN        PIC X(40).
010400     05  FILLER                  PIC X(05) VALUE SPACES.
010500*
010600 01  WS-PROJECT-VOCAB.
010700     05  WS-ENR-PREFIX           PIC X(04).
010800     05  WS-RNA-SUFFIX           PIC X(02).
010900     05  WS-ATAC-SUFFIX          PIC X(02) VALUE "XA".
011000     05  WS-LIB-METHOD-RNA       PIC X(20).
011100     05  WS-LIB-METHOD-ATAC      PIC X(20)
011200                                  VALUE "10xMultiome-ASeq".
011300     05  FILLER                  PIC X(05) VALUE SPACES.
011400*
011500 01  WS-INITIALS-AREA.
011600     05  WS-INITIALS-UPPER       PIC X(04).
011700     05  FILLER                  PIC X(05) VALUE SPACES.
011800*
011900*----- SLAB WORK AREA --------------------------------------------
012000 01  WS-SLAB-AREA.
012100     05  WS-SLAB-PADDED-LIST     PIC X(20).
012200     05  WS-SLAB-STRIPPED-LIST   PIC X(20).
012300     05  WS-SLAB-PADDED          PIC X(02).
012400     05  WS-SLAB-STRIPPED        PIC X(10).
012500     05  WS-SLAB-BASE-N          PIC 9(02) COMP.
012600     05  WS-SLAB-IDX             PIC 9(02) COMP.
012700     05  WS-SLAB-DONE-SW         PIC X(01) VALUE "N".
012800         88  WS-SLAB-DONE        VALUE "Y".
012900     05  WS-SLAB-TOKEN-TEXT      PIC X(10).
013000     05  WS-SLAB-TOKEN-N         PIC 9(02).
013100     05  WS-SLAB-TOKEN-PADDED    PIC X(02).
013200     05  WS-SLAB-TOKEN-STRIPPED  PIC X(10).
013300     05  FILLER                  PIC X(05) VALUE SPACES.
013400*
013500 01  WS-TILE-AREA.
013600     05  WS-TILE-FOR-TISSUE      PIC X(10).
013700     05  WS-SLAB-FOR-TISSUE      PIC X(20).
013800     05  WS-TILE-PART            PIC X(15).
013900     05  FILLER                  PIC X(05) VALUE SPACES.
014000*
014100 01  WS-IDENT-AREA.
014200     05  WS-SLAB-PART            PIC X(25).
014300     05  WS-KRIENEN-ID           PIC X(60).
014400     05  WS-TISSUE-NAME          PIC X(40).
014500     05  WS-DISSOC-NAME          PIC X(50).
014600     05  WS-ENR-CONTAINER-NAME   PIC X(25).
014700     05  FILLER                  PIC X(05) VALUE SPACES.
014800*
014900*----- GENERIC NTH-COMMA-FIELD SPLITTER WORK AREA ----------------
015000 01  WS-NTH-AREA.
015100     05  WS-NTH-SOURCE           PIC X(80).
015200     05  WS-NTH-WANTED           PIC 9(02) COMP.
015300     05  WS-LIST-PTR             PIC 9(03) COMP.
015400     05  WS-LIST-VALUE           PIC X(20).
015500     05  WS-LIST-SUB             PIC 9(02) COMP.
015600     05  FILLER                  PIC X(05) VALUE SPACES.
015700*
015800*----- COMMA-STRIP WORK AREA (REDEFINES #1) ----------------------
015900 01  WS-STRIP-SRC-AREA.
016000     05  WS-STRIP-SRC            PIC X(12) VALUE SPACES.
016100     05  FILLER                  PIC X(03) VALUE SPACES.
016200 01  WS-STRIP-SRC-CHARS REDEFINES WS-STRIP-SRC-AREA.
016300     05  WS-STRIP-IN-CHAR        PIC X(01) OCCURS 12 TIMES.
016400     05  FILLER                  PIC X(03).
016500 01  WS-STRIP-OUT-AREA.
016600     05  WS-STRIP-OUT            PIC X(12) VALUE SPACES.
016700     05  WS-STRIP-IN-SUB         PIC 9(02) COMP.
016800     05  WS-STRIP-OUT-SUB        PIC 9(02) COMP.
016900     05  FILLER                  PIC X(03) VALUE SPACES.
017000*
017100*----- LEADING-ZERO-STRIP WORK AREA (REDEFINES #2) ---------------
017200 01  WS-STRIPZ-SRC-AREA.
017300     05  WS-STRIPZ-SRC           PIC X(10) VALUE SPACES.
017400     05  FILLER                  PIC X(03) VALUE SPACES.
017500 01  WS-STRIPZ-SRC-CHARS REDEFINES WS-STRIPZ-SRC-AREA.
017600     05  WS-STRIPZ-IN-CHAR       PIC X(01) OCCURS 10 TIMES.
017700     05  FILLER                  PIC X(03).
017800 01  WS-STRIPZ-OUT-AREA.
017900     05  WS-STRIPZ-OUT           PIC X(10) VALUE SPACES.
018000     05  WS-STRIPZ-SUB           PIC 9(02) COMP.
018100     05  WS-STRIPZ-OUT-SUB       PIC 9(02) COMP.
018200     05  WS-STRIPZ-STARTED       PIC X(01) VALUE "N".
018300         88  WS-STRIPZ-NONZERO-SEEN VALUE "Y".
018400     05  FILLER                  PIC X(03) VALUE SPACES.
018500*
018600*----- TEXT-TO-DECIMAL PARSE WORK AREA ---------------------------
018700 01  WS-PARSE-AREA.
018800     05  WS-PARSE-TEXT           PIC X(20).
018900     05  WS-PARSE-WHOLE-X        PIC X(07).
019000     05  WS-PARSE-FRAC-X         PIC X(04).
019100     05  WS-PARSE-WHOLE-N        PIC 9(07).
019200     05  WS-PARSE-FRAC-N3        PIC 9(03).
019300     05  WS-PARSE-FRAC-N2        PIC 9(02).
019400     05  FILLER                  PIC X(05) VALUE SPACES.
019500*
019600 01  WS-QTY-AREA.
019700     05  WS-CDNA-CONC-VAL        PIC 9(05)V9(03).
019800     05  WS-RNA-LIB-CONC-VAL     PIC 9(05)V9(03).
019900     05  WS-ATAC-LIB-CONC-VAL    PIC 9(05)V9(03).
020000     05  WS-NUCLEI-CONC-VAL      PIC 9(07)V9(02).
020100     05  WS-NUCLEI-VOL-VAL       PIC 9(04)V9(02).
020200     05  WS-ENR-QTY-COUNT        PIC 9(09).
020300     05  FILLER                  PIC X(05) VALUE SPACES.
020400*
020500*----- PER-REACTION LIST-VALUE SCRATCH ---------------------------
020600 01  WS-LIST-TEXT-AREA.
020700     05  WS-CDNACONC-TEXT        PIC X(20).
020800     05  WS-PCTCDNA-TEXT         PIC X(20).
020900     05  WS-CDNACYC-TEXT         PIC X(20).
021000     05  WS-RNALIBCONC-TEXT      PIC X(20).
021100     05  WS-RNASIZE-TEXT         PIC X(20).
021200     05  WS-RNACYC-TEXT          PIC X(20).
021300     05  WS-ATACLIBCONC-TEXT     PIC X(20).
021400     05  WS-ATACSIZE-TEXT        PIC X(20).
021500     05  WS-ATACCYC-TEXT         PIC X(20).
021600     05  WS-RNAIDX-TEXT          PIC X(20).
021700     05  WS-ATACIDX-TEXT         PIC X(20).
021800     05  FILLER                  PIC X(05) VALUE SPACES.
021900*
022000 01  WS-INDEX-AREA.
022100     05  WS-RNA-INDEX-NORM       PIC X(03).
022200     05  WS-ATAC-INDEX-NORM      PIC X(03).
022300     05  FILLER                  PIC X(05) VALUE SPACES.
022400*
022500 01  WS-AMP-AREA.
022600     05  WS-AMP-PREFIX           PIC X(10).
022700     05  WS-AMP-BATCH-OUT        PIC 9(04).
022800     05  WS-AMP-LETTER-OUT       PIC X(01).
022900     05  WS-AMP-NAME-OUT         PIC X(20).
023000     05  FILLER                  PIC X(05) VALUE SPACES.
023100*
023200*----- CHIP/WELL ALLOCATION TABLE (FILLED BY KRNCHIP) ------------
023300 01  WS-ALLOC-TABLE.
023400     05  WS-ALLOC-ENTRY OCCURS 8 TIMES.
023500         10  WS-CHIP-NO          PIC 9(04).
023600         10  WS-WELL-NO          PIC 9(01).
023700         10  WS-BARCODE-NAME     PIC X(07).
023800     05  FILLER                  PIC X(05) VALUE SPACES.
023900*
024000*----- IN-SUBMISSION LIBRARY DUPLICATE-INDEX TABLE ---------------
024100 01  WS-LIB-DUP-TABLE.
024200     05  WS-LIB-DUP-USED         PIC 9(02) COMP VALUE ZERO.
024300     05  WS-LIB-DUP-ENTRY OCCURS 16 TIMES.
024400         10  WS-DUP-TYPE         PIC X(20).
024500         10  WS-DUP-PREPDATE     PIC X(06).
024600         10  WS-DUP-INDEX        PIC X(03).
024700         10  WS-DUP-COUNT        PIC 9(02) COMP.
024800     05  FILLER                  PIC X(05) VALUE SPACES.
024900*
025000 01  WS-LIB-AREA.
025100     05  WS-LIBRARY-METHOD       PIC X(20).
025200     05  WS-LIBRARY-TYPE         PIC X(20).
025300     05  WS-LIBRARY-PREP-SET     PIC X(20).
025400     05  WS-LIBRARY-NAME         PIC X(25).
025500     05  WS-LIB-SUFFIX           PIC X(02).
025600     05  WS-DUP-N                PIC 9(02) COMP.
025700     05  WS-DUP-KEY-INDEX        PIC X(03).
025800     05  WS-DUP-KEY-PREPDATE     PIC X(06).
025900     05  FILLER                  PIC X(05) VALUE SPACES.
026000*
026100*----- OUTPUT LOG RECORD (37 FIELDS - SEE KRNCHIP/KRNAMP) --------
026200 01  LR-LOG-RECORD.
026300     05  LR-KRIENEN-LAB-ID           PIC X(60).
026400     05  LR-SEQ-PORTAL               PIC X(03) VALUE "no".
026500     05  LR-ELAB-LINK                PIC X(80).
026600     05  LR-EXP-START-DATE           PIC X(06).
026700     05  LR-MIT-NAME                 PIC X(17).
026800     05  LR-DONOR-NAME               PIC X(12).
026900     05  LR-TISSUE-NAME              PIC X(40).
027000     05  LR-TISSUE-NAME-OLD          PIC X(01).
027100     05  LR-DISSOC-CELL-SAMPLE-NAME  PIC X(50).
027200     05  LR-FACS-POP-PLAN            PIC X(40).
027300     05  LR-CELL-PREP-TYPE           PIC X(06) VALUE "nuclei".
027400     05  LR-STUDY                    PIC X(30).
027500     05  LR-ENR-CELL-CONTAINER-NAME  PIC X(25).
027600     05  LR-EXPC-CELL-CAPTURE        PIC 9(06).
027700     05  LR-PORT-WELL                PIC 9(01).
027800     05  LR-ENR-CELL-SAMPLE-NAME     PIC X(27).
027900     05  LR-ENR-CELL-QTY-COUNT       PIC 9(09).
028000     05  LR-BARCODED-CELL-SAMPLE-NM  PIC X(07).
028100     05  LR-LIBRARY-METHOD           PIC X(20).
028200     05  LR-CDNA-AMP-METHOD          PIC X(20).
028300     05  LR-CDNA-AMP-DATE            PIC X(06).
028400     05  LR-AMPLIFIED-CDNA-NAME      PIC X(20).
028500     05  LR-CDNA-PCR-CYCLES          PIC 9(02).
028600     05  LR-RNA-AMP-PASS-FAIL        PIC X(04).
028700     05  LR-PCT-CDNA-GT-400BP        PIC 9(03)V9(02).
028800     05  LR-CDNA-AMPLIFIED-QTY-NG    PIC 9(07)V9(03).
028900     05  LR-CDNA-LIBRARY-INPUT-NG    PIC 9(07)V9(04).
029000     05  LR-LIBRARY-CREATION-DATE    PIC X(06).
029100     05  LR-LIBRARY-PREP-SET         PIC X(20).
029200     05  LR-LIBRARY-NAME             PIC X(25).
029300     05  LR-TAPESTATION-AVG-SIZE     PIC 9(05).
029400     05  LR-LIBRARY-NUM-CYCLES       PIC 9(02).
029500     05  LR-LIB-QUANT-NG             PIC 9(07)V9(03).
029600     05  LR-LIBRARY-PREP-PASS-FAIL   PIC X(04).
029700     05  LR-R1-INDEX                 PIC X(12).
029800     05  LR-R2-INDEX                 PIC X(15).
029900     05  LR-ATAC-INDEX               PIC X(09).
030000     05  FILLER                      PIC X(05) VALUE SPACES.
030100*
030200 01  WS-LOG-CALL-AREA.
030300     05  WS-LOG-FUNCTION         PIC X(01) VALUE "W".
030400     05  WS-LOG-CALL-STATUS      PIC X(08).
030500     05  FILLER                  PIC X(05) VALUE SPACES.
030600*----------------------------------------------------------------
030700 LINKAGE SECTION.
030800 01  SB-SUBMISSION-RECORD.
030900     05  SB-USER-FIRST-NAME      PIC X(20).
031000     05  SB-EXP-DATE             PIC X(10).
031100     05  SB-MARMOSET             PIC X(15).
031200     05  SB-SLAB                 PIC X(30).
031300     05  SB-TILE                 PIC X(10).
031400     05  SB-HEMISPHERE           PIC X(10).
031500     05  SB-TILE-LOCATION        PIC X(10).
031600     05  SB-SORT-METHOD          PIC X(10).
031700     05  SB-RXN-NUMBER-X         PIC X(02).
031800     05  SB-RXN-NUMBER REDEFINES SB-RXN-NUMBER-X
031900                                 PIC 9(02).
032000     05  SB-SORTER-INITIALS      PIC X(04).
032100     05  SB-PROJECT              PIC X(30).
032200     05  SB-ELAB-LINK            PIC X(80).
032300     05  SB-FACS-POPULATION      PIC X(40).
032400     05  SB-EXPECTED-RECOVERY    PIC 9(06).
032500     05  SB-NUCLEI-CONC          PIC X(12).
032600     05  SB-NUCLEI-VOLUME        PIC X(08).
032700     05  SB-CDNA-AMP-DATE        PIC X(10).
032800     05  SB-RNA-PREP-DATE        PIC X(10).
032900     05  SB-ATAC-PREP-DATE       PIC X(10).
033000     05  SB-CDNA-CONC-LIST       PIC X(80).
033100     05  SB-PCT-CDNA-400-LIST    PIC X(80).
033200     05  SB-CDNA-PCR-CYC-LIST    PIC X(40).
033300     05  SB-RNA-LIB-CONC-LIST    PIC X(80).
033400     05  SB-RNA-SIZES-LIST       PIC X(60).
033500     05  SB-LIB-CYC-RNA-LIST     PIC X(40).
033600     05  SB-ATAC-LIB-CONC-LIST   PIC X(80).
033700     05  SB-ATAC-SIZES-LIST      PIC X(60).
033800     05  SB-LIB-CYC-ATAC-LIST    PIC X(40).
033900     05  SB-RNA-INDICES-LIST     PIC X(40).
034000     05  SB-ATAC-INDICES-LIST    PIC X(40).
034100     05  FILLER                  PIC X(05).
034200 01  LK-RNA-COUNT                PIC 9(02).
034300 01  LK-ATAC-COUNT               PIC 9(02).
034400 01  LK-EXP-DATE-OUT             PIC X(06).
034500 01  LK-DONOR-NAME-OUT           PIC X(12).
034600*----------------------------------------------------------------
034700 PROCEDURE DIVISION USING SB-SUBMISSION-RECORD LK-RNA-COUNT
034800                          LK-ATAC-COUNT LK-EXP-DATE-OUT
034900                          LK-DONOR-NAME-OUT.
035000*
035100*================================================================
035200*    1000-MAIN.  DRIVES NORMALIZATION, IDENTIFIER SET-UP, CHIP/
035300*    WELL ALLOCATION AND THE REACTION LOOP.  RETURNS THE
035400*    NORMALIZED EXPERIMENT DATE AND DONOR NAME (TKT-0106) SO
035500*    THE CALLER CAN HAND THEM STRAIGHT TO KRNRPT'S LOG-FILE
035600*    SCAN WITHOUT RE-DERIVING THEM.
035700*================================================================
035800 1000-MAIN.
035900     MOVE ZERO TO LK-RNA-COUNT LK-ATAC-COUNT.
036000     MOVE ZERO TO WS-LIB-DUP-USED.
036100     PERFORM 2000-NORMALIZE-FIELDS THRU 2000-EXIT.
036200     PERFORM 3000-BUILD-IDENTIFIERS THRU 3000-EXIT.
036300     CALL "KRNCHIP" USING WS-NORM-DATE SB-RXN-NUMBER
036400                          WS-ALLOC-TABLE.
036500     PERFORM 4000-BUILD-RECORD THRU 4000-EXIT
036600         VARYING WS-RXN-N FROM 1 BY 1
036700         UNTIL WS-RXN-N > SB-RXN-NUMBER.
036800     MOVE WS-NORM-DATE  TO LK-EXP-DATE-OUT.
036900     MOVE WS-DONOR-CODE TO LK-DONOR-NAME-OUT.
037000     EXIT PROGRAM.
037100*
037200*----------------------------------------------------------------
037300*    2000-NORMALIZE-FIELDS.  DATES, HEMISPHERE WORD, SORT METHOD
037400*    CASING, TILE RULE, SLAB/HEMISPHERE RULE, PROJECT VOCABULARY.
037500*----------------------------------------------------------------
037600 2000-NORMALIZE-FIELDS.
037700     MOVE SB-PROJECT TO WS-CNV-INPUT.
037800     IF SB-PROJECT = "HMBA_CjAtlas_Cortex" OR
037900        SB-PROJECT = "HMBA_Aim4"
038000         MOVE "Y" TO WS-MULTI-SLAB-SW
038100     ELSE
038200         MOVE "N" TO WS-MULTI-SLAB-SW.
038300     IF SB-PROJECT = "HMBA_Aim4"
038400         MOVE "Y" TO WS-AIM4-SW
038500         MOVE "MPTX" TO WS-ENR-PREFIX
038600         MOVE "TX"   TO WS-RNA-SUFFIX
038700         MOVE "10xV4" TO WS-LIB-METHOD-RNA
038800     ELSE
038900         MOVE "N" TO WS-AIM4-SW
039000         MOVE "MPXM" TO WS-ENR-PREFIX
039100         MOVE "XR"   TO WS-RNA-SUFFIX
039200         MOVE "10xMultiome-RSeq" TO WS-LIB-METHOD-RNA.
039300     PERFORM 2100-CONV-ALL-DATES THRU 2100-EXIT.
039400     PERFORM 2200-NORM-HEMI-AND-SORT THRU 2200-EXIT.
039500     PERFORM 2300-NORM-TILE THRU 2300-EXIT.
039600     PERFORM 2400-NORM-SLAB THRU 2400-EXIT.
039700     MOVE SB-SORTER-INITIALS TO WS-INITIALS-UPPER.
039800     INSPECT WS-INITIALS-UPPER CONVERTING
039900         "abcdefghijklmnopqrstuvwxyz" TO
040000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040100     MOVE "cj" TO WS-MIT-NAME(1:2).
040200     MOVE SB-MARMOSET TO WS-MIT-NAME(3:15).
040300     GO TO 2000-EXIT.
040400 2000-EXIT.
040500     EXIT.
040600*
040700 2100-CONV-ALL-DATES.
040800     MOVE "D" TO WS-CNV-FUNCTION.
040900     MOVE SPACES TO WS-CNV-INPUT.
041000     MOVE SB-EXP-DATE TO WS-CNV-INPUT.
041100     CALL "KRNCNV" USING WS-CNV-FUNCTION WS-CNV-INPUT
041200                         WS-CNV-OUTPUT WS-CNV-STATUS.
041300     MOVE WS-CNV-OUTPUT(1:6) TO WS-NORM-DATE.
041400     MOVE SPACES TO WS-CNV-INPUT.
041500     MOVE SB-CDNA-AMP-DATE TO WS-CNV-INPUT.
041600     CALL "KRNCNV" USING WS-CNV-FUNCTION WS-CNV-INPUT
041700                         WS-CNV-OUTPUT WS-CNV-STATUS.
041800     MOVE WS-CNV-OUTPUT(1:6) TO WS-NORM-CDNA-DATE.
041900     MOVE SPACES TO WS-CNV-INPUT.
042000     MOVE SB-RNA-PREP-DATE TO WS-CNV-INPUT.
042100     CALL "KRNCNV" USING WS-CNV-FUNCTION WS-CNV-INPUT
042200                         WS-CNV-OUTPUT WS-CNV-STATUS.
042300     MOVE WS-CNV-OUTPUT(1:6) TO WS-NORM-RNA-DATE.
042400     MOVE SPACES TO WS-CNV-INPUT.
042500     MOVE SB-ATAC-PREP-DATE TO WS-CNV-INPUT.
042600     CALL "KRNCNV" USING WS-CNV-FUNCTION WS-CNV-INPUT
042700                         WS-CNV-OUTPUT WS-CNV-STATUS.
042800     MOVE WS-CNV-OUTPUT(1:6) TO WS-NORM-ATAC-DATE.
042900 2100-EXIT.
043000     EXIT.
043100*
043200 2200-NORM-HEMI-AND-SORT.
043300     MOVE SPACES TO WS-HEMI-WORD.
043400     UNSTRING SB-HEMISPHERE DELIMITED BY SPACE
043500         INTO WS-HEMI-WORD.
043600     INSPECT WS-HEMI-WORD CONVERTING
043700         "abcdefghijklmnopqrstuvwxyz" TO
043800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043900     MOVE SB-SORT-METHOD TO WS-SORT-UPPER.
044000     INSPECT WS-SORT-UPPER CONVERTING
044100         "abcdefghijklmnopqrstuvwxyz" TO
044200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
044300     IF WS-SORT-UPPER = "DAPI"
044400         MOVE "DAPI" TO WS-SORT-METHOD-NORM
044500     ELSE
044600         MOVE SB-SORT-METHOD TO WS-SORT-METHOD-NORM.
044700     IF WS-SORT-UPPER = "POOLED" OR WS-SORT-UPPER = "DAPI"
044800         MOVE "PS" TO WS-SORTING-STATUS
044900     ELSE
045000         MOVE "PN" TO WS-SORTING-STATUS.
045100     IF WS-SORT-UPPER = "POOLED"
045200         MOVE SB-FACS-POPULATION TO WS-FACS-POP-PLAN
045300     ELSE IF WS-SORT-UPPER = "UNSORTED"
045400         MOVE "no_FACS" TO WS-FACS-POP-PLAN
045500     ELSE
045600         MOVE "DAPI" TO WS-FACS-POP-PLAN.
045700 2200-EXIT.
045800     EXIT.
045900*
046000 2300-NORM-TILE.
046100     IF SB-TILE IS NUMERIC
046200         MOVE SB-TILE TO WS-SLAB-BASE-N
046300         MOVE WS-SLAB-BASE-N TO WS-TILE-FOR-TISSUE(1:2)
046400         MOVE SPACES TO WS-STRIPZ-SRC
046500         MOVE SB-TILE(1:10) TO WS-STRIPZ-SRC
046600         PERFORM 2670-STRIP-LEAD-ZEROS THRU 2670-EXIT
046700         MOVE SPACES TO WS-TILE-PART
046800         STRING "Tile" WS-STRIPZ-OUT DELIMITED BY SPACE
046900             INTO WS-TILE-PART
047000     ELSE
047100         MOVE SB-TILE TO WS-TILE-FOR-TISSUE
047200         MOVE SB-TILE TO WS-TILE-PART.
047300 2300-EXIT.
047400     EXIT.
047500*
047600*----------------------------------------------------------------
047700*    2400-NORM-SLAB.  DISPATCHES TO THE MULTI-SLAB OR SINGLE-SLAB
047800*    HANDLING PER THE SLAB/HEMISPHERE RULE.
047900*----------------------------------------------------------------
048000 2400-NORM-SLAB.
048100     IF WS-MULTI-SLAB
048200         PERFORM 2450-SLAB-MULTI THRU 2450-EXIT
048300     ELSE
048400         PERFORM 2460-SLAB-SINGLE THRU 2460-EXIT.
048500 2400-EXIT.
048600     EXIT.
048700*
048800 2450-SLAB-MULTI.
048900     MOVE SB-SLAB TO WS-NTH-SOURCE.
049000     MOVE SPACES TO WS-SLAB-PADDED-LIST WS-SLAB-STRIPPED-LIST.
049100     MOVE "N" TO WS-SLAB-DONE-SW.
049200     MOVE 0 TO WS-SLAB-IDX.
049300     PERFORM 2455-SLAB-MULTI-STEP THRU 2455-EXIT
049400         VARYING WS-SLAB-IDX FROM 1 BY 1
049500         UNTIL WS-SLAB-IDX > 4 OR WS-SLAB-DONE.
049600     MOVE WS-SLAB-PADDED-LIST TO WS-SLAB-FOR-TISSUE.
049700     IF WS-SLAB-IDX > 2
049800         MOVE SPACES TO WS-SLAB-PART
049900         STRING "Slabs_" WS-SLAB-STRIPPED-LIST
050000             DELIMITED BY SPACE INTO WS-SLAB-PART
050100     ELSE
050200         MOVE SPACES TO WS-SLAB-PART
050300         STRING "Slab" WS-SLAB-STRIPPED-LIST
050400             DELIMITED BY SPACE INTO WS-SLAB-PART.
050500     GO TO 2450-EXIT.
050600 2450-EXIT.
050700     EXIT.
050800*
050900 2455-SLAB-MULTI-STEP.
051000     MOVE WS-SLAB-IDX TO WS-NTH-WANTED.
051100     PERFORM 2600-NTH-COMMA-FIELD THRU 2600-EXIT.
051200     IF WS-LIST-VALUE = SPACES
051300         MOVE "Y" TO WS-SLAB-DONE-SW
051400         GO TO 2455-EXIT.
051500     MOVE SPACES TO WS-SLAB-TOKEN-TEXT.
051600     MOVE WS-LIST-VALUE(1:10) TO WS-SLAB-TOKEN-TEXT.
051700     MOVE WS-SLAB-TOKEN-TEXT TO WS-SLAB-TOKEN-N.
051800     MOVE WS-SLAB-TOKEN-N TO WS-SLAB-TOKEN-PADDED.
051900     MOVE WS-SLAB-TOKEN-TEXT TO WS-STRIPZ-SRC.
052000     PERFORM 2670-STRIP-LEAD-ZEROS THRU 2670-EXIT.
052100     MOVE WS-STRIPZ-OUT TO WS-SLAB-TOKEN-STRIPPED.
052200     IF WS-SLAB-IDX = 1
052300         MOVE WS-SLAB-TOKEN-PADDED TO WS-SLAB-PADDED-LIST
052400         MOVE WS-SLAB-TOKEN-STRIPPED TO WS-SLAB-STRIPPED-LIST
052500     ELSE
052600         STRING WS-SLAB-PADDED-LIST DELIMITED BY SPACE
052700                "_" DELIMITED BY SIZE
052800                WS-SLAB-TOKEN-PADDED DELIMITED BY SPACE
052900                INTO WS-SLAB-PADDED-LIST
053000         STRING WS-SLAB-STRIPPED-LIST DELIMITED BY SPACE
053100                "_" DELIMITED BY SIZE
053200                WS-SLAB-TOKEN-STRIPPED DELIMITED BY SPACE
053300                INTO WS-SLAB-STRIPPED-LIST.
053400 2455-EXIT.
053500     EXIT.
053600*
053700 2460-SLAB-SINGLE.
053800     MOVE SPACES TO WS-STRIPZ-SRC.
053900     MOVE SB-SLAB(1:10) TO WS-STRIPZ-SRC.
054000     PERFORM 2670-STRIP-LEAD-ZEROS THRU 2670-EXIT.
054100     MOVE WS-STRIPZ-OUT TO WS-SLAB-STRIPPED.
054200     MOVE SB-SLAB TO WS-SLAB-BASE-N.
054300     IF WS-HEMI-WORD = "RIGHT"
054400         ADD 40 TO WS-SLAB-BASE-N
054500     ELSE IF WS-HEMI-WORD = "BOTH"
054600         ADD 90 TO WS-SLAB-BASE-N.
054700     MOVE WS-SLAB-BASE-N TO WS-SLAB-PADDED.
054800     MOVE WS-SLAB-PADDED TO WS-SLAB-FOR-TISSUE.
054900     MOVE SPACES TO WS-SLAB-PART.
055000     STRING "Slab" WS-SLAB-STRIPPED DELIMITED BY SPACE
055100         INTO WS-SLAB-PART.
055200 2460-EXIT.
055300     EXIT.
055400*
055500*----------------------------------------------------------------
055600*    2600-NTH-COMMA-FIELD.  RETURNS THE WS-NTH-WANTED'TH COMMA-
055700*    SEPARATED VALUE OF WS-NTH-SOURCE IN WS-LIST-VALUE (SPACES
055800*    IF THE LIST DOES NOT HAVE THAT MANY ENTRIES).
055900*----------------------------------------------------------------
056000 2600-NTH-COMMA-FIELD.
056100     MOVE 1 TO WS-LIST-PTR.
056200     MOVE SPACES TO WS-LIST-VALUE.
056300     PERFORM 2610-NTH-STEP THRU 2610-EXIT
056400         VARYING WS-LIST-SUB FROM 1 BY 1
056500         UNTIL WS-LIST-SUB > WS-NTH-WANTED.
056600 2600-EXIT.
056700     EXIT.
056800*
056900 2610-NTH-STEP.
057000     MOVE SPACES TO WS-LIST-VALUE.
057100     IF WS-LIST-PTR > 80
057200         GO TO 2610-EXIT.
057300     UNSTRING WS-NTH-SOURCE DELIMITED BY ","
057400         INTO WS-LIST-VALUE
057500         WITH POINTER WS-LIST-PTR.
057600 2610-EXIT.
057700     EXIT.
057800*
057900*----------------------------------------------------------------
058000*    2650-STRIP-COMMAS.  REMOVES THOUSANDS-SEPARATOR COMMAS FROM
058100*    WS-STRIP-SRC, LEAVING THE COMPACTED DIGITS IN WS-STRIP-OUT.
058200*----------------------------------------------------------------
058300 2650-STRIP-COMMAS.
058400     MOVE SPACES TO WS-STRIP-OUT.
058500     MOVE 0 TO WS-STRIP-OUT-SUB.
058600     PERFORM 2655-STRIP-STEP THRU 2655-EXIT
058700         VARYING WS-STRIP-IN-SUB FROM 1 BY 1
058800         UNTIL WS-STRIP-IN-SUB > 12.
058900 2650-EXIT.
059000     EXIT.
059100*
059200 2655-STRIP-STEP.
059300     IF WS-STRIP-IN-CHAR(WS-STRIP-IN-SUB) NOT = ","
059400         ADD 1 TO WS-STRIP-OUT-SUB
059500         MOVE WS-STRIP-IN-CHAR(WS-STRIP-IN-SUB) TO
059600              WS-STRIP-OUT(WS-STRIP-OUT-SUB:1).
059700 2655-EXIT.
059800     EXIT.
059900*
060000*----------------------------------------------------------------
060100*    2670-STRIP-LEAD-ZEROS.  STRIPS LEADING ZEROS (AND SPACES)
060200*    FROM WS-STRIPZ-SRC INTO WS-STRIPZ-OUT; "0" IF ALL ZERO.
060300*----------------------------------------------------------------
060400 2670-STRIP-LEAD-ZEROS.
060500     MOVE SPACES TO WS-STRIPZ-OUT.
060600     MOVE "N" TO WS-STRIPZ-STARTED.
060700     MOVE 0 TO WS-STRIPZ-OUT-SUB.
060800     PERFORM 2675-STRIPZ-STEP THRU 2675-EXIT
060900         VARYING WS-STRIPZ-SUB FROM 1 BY 1
061000         UNTIL WS-STRIPZ-SUB > 10.
061100     IF WS-STRIPZ-OUT-SUB = 0
061200         MOVE "0" TO WS-STRIPZ-OUT(1:1).
061300 2670-EXIT.
061400     EXIT.
061500*
061600 2675-STRIPZ-STEP.
061700     IF WS-STRIPZ-IN-CHAR(WS-STRIPZ-SUB) = SPACE
061800         GO TO 2675-EXIT.
061900     IF WS-STRIPZ-NONZERO-SEEN
062000         GO TO 2675-ADD.
062100     IF WS-STRIPZ-IN-CHAR(WS-STRIPZ-SUB) = "0"
062200         GO TO 2675-EXIT.
062300     MOVE "Y" TO WS-STRIPZ-STARTED.
062400 2675-ADD.
062500     ADD 1 TO WS-STRIPZ-OUT-SUB.
062600     MOVE WS-STRIPZ-IN-CHAR(WS-STRIPZ-SUB) TO
062700          WS-STRIPZ-OUT(WS-STRIPZ-OUT-SUB:1).
062800 2675-EXIT.
062900     EXIT.
063000*
063100*----------------------------------------------------------------
063200*    2700-PARSE-2-PART.  SPLITS A WHOLE.FRACTION TEXT VALUE ON
063300*    THE DECIMAL POINT SO THE CALLER CAN COMPUTE ITS EXACT
063400*    DECIMAL VALUE WITHOUT AN INTRINSIC FUNCTION.
063500*----------------------------------------------------------------
063600 2700-PARSE-2-PART.
063700     MOVE SPACES TO WS-PARSE-WHOLE-X WS-PARSE-FRAC-X.
063800     MOVE ZERO TO WS-PARSE-WHOLE-N WS-PARSE-FRAC-N3
063900                  WS-PARSE-FRAC-N2.
064000     UNSTRING WS-PARSE-TEXT DELIMITED BY "."
064100         INTO WS-PARSE-WHOLE-X WS-PARSE-FRAC-X.
064200     MOVE WS-PARSE-WHOLE-X TO WS-PARSE-WHOLE-N.
064300     MOVE WS-PARSE-FRAC-X(1:3) TO WS-PARSE-FRAC-N3.
064400     MOVE WS-PARSE-FRAC-X(1:2) TO WS-PARSE-FRAC-N2.
064500 2700-EXIT.
064600     EXIT.
064700*
064800*================================================================
064900*    3000-BUILD-IDENTIFIERS.  PIECES THAT DO NOT VARY BY
065000*    REACTION: TISSUE NAME, DISSOCIATED-SAMPLE NAME, ENRICHED
065100*    CONTAINER NAME, THE ENRICHED-QUANTITY COUNT.
065200*================================================================
065300 3000-BUILD-IDENTIFIERS.
065400     MOVE SPACES TO WS-TISSUE-NAME.
065500     STRING WS-DONOR-CODE       DELIMITED BY SPACE
065600            "."                 DELIMITED BY SIZE
065700            SB-TILE-LOCATION    DELIMITED BY SPACE
065800            "."                 DELIMITED BY SIZE
065900            WS-SLAB-FOR-TISSUE  DELIMITED BY SPACE
066000            "."                 DELIMITED BY SIZE
066100            WS-TILE-FOR-TISSUE  DELIMITED BY SPACE
066200            INTO WS-TISSUE-NAME.
066300     MOVE SPACES TO WS-DISSOC-NAME.
066400     IF WS-IS-AIM4
066500         STRING WS-NORM-DATE DELIMITED BY SPACE
066600                "_"          DELIMITED BY SIZE
066700                WS-TISSUE-NAME DELIMITED BY SPACE
066800                ".Rseq"      DELIMITED BY SIZE
066900                INTO WS-DISSOC-NAME
067000     ELSE
067100         STRING WS-NORM-DATE DELIMITED BY SPACE
067200                "_"          DELIMITED BY SIZE
067300                WS-TISSUE-NAME DELIMITED BY SPACE
067400                ".Multiome"  DELIMITED BY SIZE
067500                INTO WS-DISSOC-NAME.
067600     MOVE SPACES TO WS-ENR-CONTAINER-NAME.
067700     STRING WS-ENR-PREFIX     DELIMITED BY SPACE
067800            "_"               DELIMITED BY SIZE
067900            WS-NORM-DATE      DELIMITED BY SPACE
068000            "_"               DELIMITED BY SIZE
068100            WS-SORTING-STATUS DELIMITED BY SPACE
068200            "_"               DELIMITED BY SIZE
068300            WS-INITIALS-UPPER DELIMITED BY SPACE
068400            INTO WS-ENR-CONTAINER-NAME.
068500     MOVE SPACES TO WS-STRIP-SRC.
068600     MOVE SB-NUCLEI-CONC TO WS-STRIP-SRC.
068700     PERFORM 2650-STRIP-COMMAS THRU 2650-EXIT.
068800     MOVE SPACES TO WS-PARSE-TEXT.
068900     MOVE WS-STRIP-OUT(1:12) TO WS-PARSE-TEXT(1:12).
069000     PERFORM 2700-PARSE-2-PART THRU 2700-EXIT.
069100     COMPUTE WS-NUCLEI-CONC-VAL =
069200         WS-PARSE-WHOLE-N + (WS-PARSE-FRAC-N2 / 100).
069300     MOVE SPACES TO WS-PARSE-TEXT.
069400     MOVE SB-NUCLEI-VOLUME TO WS-PARSE-TEXT(1:8).
069500     PERFORM 2700-PARSE-2-PART THRU 2700-EXIT.
069600     COMPUTE WS-NUCLEI-VOL-VAL =
069700         WS-PARSE-WHOLE-N + (WS-PARSE-FRAC-N2 / 100).
069800     COMPUTE WS-ENR-QTY-COUNT ROUNDED =
069900         WS-NUCLEI-CONC-VAL * WS-NUCLEI-VOL-VAL.
070000 3000-EXIT.
070100     EXIT.
070200*
070300*================================================================
070400*    4000-BUILD-RECORD.  BUILDS AND WRITES THE RNA ROW FOR
070500*    REACTION WS-RXN-N, THEN THE ATAC ROW (UNLESS AIM4).
070600*================================================================
070700 4000-BUILD-RECORD.
070800     MOVE SPACES TO LR-LOG-RECORD.
070900     MOVE "no" TO LR-SEQ-PORTAL.
071000     MOVE "nuclei" TO LR-CELL-PREP-TYPE.
071100     MOVE "Pass" TO LR-LIBRARY-PREP-PASS-FAIL.
071200     MOVE SB-ELAB-LINK TO LR-ELAB-LINK.
071300     MOVE WS-NORM-DATE TO LR-EXP-START-DATE.
071400     MOVE WS-MIT-NAME TO LR-MIT-NAME.
071500     MOVE WS-DONOR-CODE TO LR-DONOR-NAME.
071600     MOVE WS-RXN-N TO WS-RXN-N-DISP.
071700     MOVE SPACES TO LR-KRIENEN-LAB-ID.
071800     STRING WS-NORM-DATE        DELIMITED BY SPACE
071900            "_HMBA_"            DELIMITED BY SIZE
072000            WS-MIT-NAME         DELIMITED BY SPACE
072100            "_"                 DELIMITED BY SIZE
072200            WS-SLAB-PART        DELIMITED BY SPACE
072300            "_"                 DELIMITED BY SIZE
072400            WS-TILE-PART        DELIMITED BY SPACE
072500            "_"                 DELIMITED BY SIZE
072600            WS-SORT-METHOD-NORM DELIMITED BY SPACE
072700            "_RNA"              DELIMITED BY SIZE
072800            WS-RXN-N-DISP       DELIMITED BY SIZE
072900            INTO LR-KRIENEN-LAB-ID.
073000     MOVE WS-TISSUE-NAME TO LR-TISSUE-NAME.
073100     MOVE SPACE TO LR-TISSUE-NAME-OLD.
073200     MOVE WS-DISSOC-NAME TO LR-DISSOC-CELL-SAMPLE-NAME.
073300     MOVE WS-FACS-POP-PLAN TO LR-FACS-POP-PLAN.
073400     MOVE SB-PROJECT TO LR-STUDY.
073500     MOVE WS-ENR-CONTAINER-NAME TO LR-ENR-CELL-CONTAINER-NAME.
073600     MOVE SB-EXPECTED-RECOVERY TO LR-EXPC-CELL-CAPTURE.
073700     MOVE WS-WELL-NO(WS-RXN-N) TO LR-PORT-WELL.
073800     MOVE WS-BARCODE-NAME(WS-RXN-N) TO LR-BARCODED-CELL-SAMPLE-NM.
073900     MOVE SPACES TO LR-ENR-CELL-SAMPLE-NAME.
074000     STRING WS-ENR-CONTAINER-NAME DELIMITED BY SPACE
074100            "_"                   DELIMITED BY SIZE
074200            LR-PORT-WELL          DELIMITED BY SIZE
074300            INTO LR-ENR-CELL-SAMPLE-NAME.
074400     MOVE WS-ENR-QTY-COUNT TO LR-ENR-CELL-QTY-COUNT.
074500     MOVE WS-LIB-METHOD-RNA TO LR-LIBRARY-METHOD.
074600     MOVE WS-LIB-METHOD-RNA TO LR-CDNA-AMP-METHOD.
074700     MOVE WS-NORM-CDNA-DATE TO LR-CDNA-AMP-DATE.
074800*
074900*    AMPLIFIED-CDNA NAME (RNA ROWS ONLY) - CALL KRNAMP BEFORE
075000*    THE RECORD IS WRITTEN SO THE LETTER SEQUENCE ADVANCES ONE
075100*    RECORD AT A TIME, PER TKT-0064.
075200     MOVE SPACES TO WS-AMP-PREFIX.
075300     STRING "AP" DELIMITED BY SIZE
075400            WS-INITIALS-UPPER DELIMITED BY SPACE
075500            WS-RNA-SUFFIX DELIMITED BY SIZE
075600            INTO WS-AMP-PREFIX.
075700     CALL "KRNAMP" USING WS-AMP-PREFIX WS-NORM-CDNA-DATE
075800                         WS-AMP-BATCH-OUT WS-AMP-LETTER-OUT
075900                         WS-AMP-NAME-OUT.
076000     MOVE WS-AMP-NAME-OUT TO LR-AMPLIFIED-CDNA-NAME.
076100*
076200     MOVE WS-RXN-N TO WS-NTH-WANTED.
076300     MOVE SB-CDNA-PCR-CYC-LIST TO WS-NTH-SOURCE.
076400     PERFORM 2600-NTH-COMMA-FIELD THRU 2600-EXIT.
076500     MOVE WS-LIST-VALUE TO LR-CDNA-PCR-CYCLES.
076600     MOVE "Pass" TO LR-RNA-AMP-PASS-FAIL.
076700*
076800     MOVE SB-PCT-CDNA-400-LIST TO WS-NTH-SOURCE.
076900     PERFORM 2600-NTH-COMMA-FIELD THRU 2600-EXIT.
077000     MOVE WS-LIST-VALUE TO WS-PARSE-TEXT.
077100     PERFORM 2700-PARSE-2-PART THRU 2700-EXIT.
077200     COMPUTE LR-PCT-CDNA-GT-400BP =
077300         WS-PARSE-WHOLE-N + (WS-PARSE-FRAC-N2 / 100).
077400*
077500     MOVE SB-CDNA-CONC-LIST TO WS-NTH-SOURCE.
077600     PERFORM 2600-NTH-COMMA-FIELD THRU 2600-EXIT.
077700     MOVE WS-LIST-VALUE TO WS-PARSE-TEXT.
077800     PERFORM 2700-PARSE-2-PART THRU 2700-EXIT.
077900     COMPUTE WS-CDNA-CONC-VAL =
078000         WS-PARSE-WHOLE-N + (WS-PARSE-FRAC-N3 / 1000).
078100     COMPUTE LR-CDNA-AMPLIFIED-QTY-NG ROUNDED =
078200         WS-CDNA-CONC-VAL * 40.
078300     COMPUTE LR-CDNA-LIBRARY-INPUT-NG ROUNDED =
078400         LR-CDNA-AMPLIFIED-QTY-NG * 0.25.
078500*
078600     MOVE WS-NORM-RNA-DATE TO LR-LIBRARY-CREATION-DATE.
078700     MOVE SB-RNA-INDICES-LIST TO WS-NTH-SOURCE.
078800     PERFORM 2600-NTH-COMMA-FIELD THRU 2600-EXIT.
078900     MOVE SPACES TO WS-CNV-INPUT.
079000     MOVE WS-LIST-VALUE TO WS-CNV-INPUT.
079100     MOVE "I" TO WS-CNV-FUNCTION.
079200     CALL "KRNCNV" USING WS-CNV-FUNCTION WS-CNV-INPUT
079300                         WS-CNV-OUTPUT WS-CNV-STATUS.
079400     MOVE WS-CNV-OUTPUT(1:80) TO WS-CNV-INPUT.
079500     MOVE "P" TO WS-CNV-FUNCTION.
079600     CALL "KRNCNV" USING WS-CNV-FUNCTION WS-CNV-INPUT
079700                         WS-CNV-OUTPUT WS-CNV-STATUS.
079800     MOVE WS-CNV-OUTPUT(1:3) TO WS-RNA-INDEX-NORM.
079900     MOVE SPACES TO LR-R1-INDEX.
080000     STRING "SI-TT-" DELIMITED BY SIZE
080100            WS-RNA-INDEX-NORM DELIMITED BY SPACE
080200            "_i7" DELIMITED BY SIZE
080300            INTO LR-R1-INDEX.
080400     MOVE SPACES TO LR-R2-INDEX.
080500     STRING "SI-TT-" DELIMITED BY SIZE
080600            WS-RNA-INDEX-NORM DELIMITED BY SPACE
080700            "_b(i5)" DELIMITED BY SIZE
080800            INTO LR-R2-INDEX.
080900*
081000     MOVE "LP" TO WS-LIBRARY-TYPE.
081100     STRING "LP" DELIMITED BY SIZE
081200            WS-INITIALS-UPPER DELIMITED BY SPACE
081300            WS-RNA-SUFFIX DELIMITED BY SIZE
081400            INTO WS-LIBRARY-TYPE.
081500     MOVE WS-RNA-INDEX-NORM TO WS-DUP-KEY-INDEX.
081600     MOVE WS-NORM-RNA-DATE TO WS-DUP-KEY-PREPDATE.
081700     PERFORM 3600-FIND-DUP-INDEX THRU 3600-EXIT.
081800     MOVE SPACES TO WS-LIBRARY-PREP-SET.
081900     STRING WS-LIBRARY-TYPE DELIMITED BY SPACE
082000            "_" DELIMITED BY SIZE
082100            WS-NORM-RNA-DATE DELIMITED BY SPACE
082200            "_" DELIMITED BY SIZE
082300            WS-DUP-N DELIMITED BY SIZE
082400            INTO WS-LIBRARY-PREP-SET.
082500     MOVE WS-LIBRARY-PREP-SET TO LR-LIBRARY-PREP-SET.
082600     MOVE SPACES TO LR-LIBRARY-NAME.
082700     STRING WS-LIBRARY-PREP-SET DELIMITED BY SPACE
082800            "_" DELIMITED BY SIZE
082900            WS-RNA-INDEX-NORM DELIMITED BY SPACE
083000            INTO LR-LIBRARY-NAME.
083100*
083200     MOVE SB-RNA-SIZES-LIST TO WS-NTH-SOURCE.
083300     PERFORM 2600-NTH-COMMA-FIELD THRU 2600-EXIT.
083400     MOVE WS-LIST-VALUE TO LR-TAPESTATION-AVG-SIZE.
083500     MOVE SB-LIB-CYC-RNA-LIST TO WS-NTH-SOURCE.
083600     PERFORM 2600-NTH-COMMA-FIELD THRU 2600-EXIT.
083700     MOVE WS-LIST-VALUE TO LR-LIBRARY-NUM-CYCLES.
083800*
083900     MOVE SB-RNA-LIB-CONC-LIST TO WS-NTH-SOURCE.
084000     PERFORM 2600-NTH-COMMA-FIELD THRU 2600-EXIT.
084100     MOVE WS-LIST-VALUE TO WS-PARSE-TEXT.
084200     PERFORM 2700-PARSE-2-PART THRU 2700-EXIT.
084300     COMPUTE WS-RNA-LIB-CONC-VAL =
084400         WS-PARSE-WHOLE-N + (WS-PARSE-FRAC-N3 / 1000).
084500     COMPUTE LR-LIB-QUANT-NG ROUNDED = WS-RNA-LIB-CONC-VAL * 35.
084600*
084700     CALL "KRNLOG" USING WS-LOG-FUNCTION SB-SUBMISSION-RECORD
084800                         LR-LOG-RECORD WS-LOG-CALL-STATUS.
084900     ADD 1 TO LK-RNA-COUNT.
085000*
085100     IF NOT WS-IS-AIM4
085200         PERFORM 4500-BUILD-RECORD-ATAC THRU 4500-EXIT.
085300 4000-EXIT.
085400     EXIT.
085500*
085600*================================================================
085700*    4500-BUILD-RECORD-ATAC.  ATAC COUNTERPART OF THE SAME
085800*    REACTION.  RNA-ONLY FIELDS ARE LEFT BLANK/ZERO.
085900*================================================================
086000 4500-BUILD-RECORD-ATAC.
086100     MOVE SPACES TO LR-LOG-RECORD.
086200     MOVE "no" TO LR-SEQ-PORTAL.
086300     MOVE "nuclei" TO LR-CELL-PREP-TYPE.
086400     MOVE "Pass" TO LR-LIBRARY-PREP-PASS-FAIL.
086500     MOVE SB-ELAB-LINK TO LR-ELAB-LINK.
086600     MOVE WS-NORM-DATE TO LR-EXP-START-DATE.
086700     MOVE WS-MIT-NAME TO LR-MIT-NAME.
086800     MOVE WS-DONOR-CODE TO LR-DONOR-NAME.
086900     MOVE WS-RXN-N TO WS-RXN-N-DISP.
087000     MOVE SPACES TO LR-KRIENEN-LAB-ID.
087100     STRING WS-NORM-DATE        DELIMITED BY SPACE
087200            "_HMBA_"            DELIMITED BY SIZE
087300            WS-MIT-NAME         DELIMITED BY SPACE
087400            "_"                 DELIMITED BY SIZE
087500            WS-SLAB-PART        DELIMITED BY SPACE
087600            "_"                 DELIMITED BY SIZE
087700            WS-TILE-PART        DELIMITED BY SPACE
087800            "_"                 DELIMITED BY SIZE
087900            WS-SORT-METHOD-NORM DELIMITED BY SPACE
088000            "_ATAC"             DELIMITED BY SIZE
088100            WS-RXN-N-DISP       DELIMITED BY SIZE
088200            INTO LR-KRIENEN-LAB-ID.
088300     MOVE WS-TISSUE-NAME TO LR-TISSUE-NAME.
088400     MOVE SPACE TO LR-TISSUE-NAME-OLD.
088500     MOVE WS-DISSOC-NAME TO LR-DISSOC-CELL-SAMPLE-NAME.
088600     MOVE WS-FACS-POP-PLAN TO LR-FACS-POP-PLAN.
088700     MOVE SB-PROJECT TO LR-STUDY.
088800     MOVE WS-ENR-CONTAINER-NAME TO LR-ENR-CELL-CONTAINER-NAME.
088900     MOVE SB-EXPECTED-RECOVERY TO LR-EXPC-CELL-CAPTURE.
089000     MOVE WS-WELL-NO(WS-RXN-N) TO LR-PORT-WELL.
089100     MOVE WS-BARCODE-NAME(WS-RXN-N) TO LR-BARCODED-CELL-SAMPLE-NM.
089200     MOVE SPACES TO LR-ENR-CELL-SAMPLE-NAME.
089300     STRING WS-ENR-CONTAINER-NAME DELIMITED BY SPACE
089400            "_"                   DELIMITED BY SIZE
089500            LR-PORT-WELL          DELIMITED BY SIZE
089600            INTO LR-ENR-CELL-SAMPLE-NAME.
089700     MOVE WS-ENR-QTY-COUNT TO LR-ENR-CELL-QTY-COUNT.
089800     MOVE WS-LIB-METHOD-ATAC TO LR-LIBRARY-METHOD.
089900     MOVE WS-NORM-ATAC-DATE TO LR-LIBRARY-CREATION-DATE.
090000*
090100     MOVE WS-RXN-N TO WS-NTH-WANTED.
090200     MOVE SB-ATAC-INDICES-LIST TO WS-NTH-SOURCE.
090300     PERFORM 2600-NTH-COMMA-FIELD THRU 2600-EXIT.
090400     MOVE SPACES TO WS-CNV-INPUT.
090500     MOVE WS-LIST-VALUE TO WS-CNV-INPUT.
090600     MOVE "I" TO WS-CNV-FUNCTION.
090700     CALL "KRNCNV" USING WS-CNV-FUNCTION WS-CNV-INPUT
090800                         WS-CNV-OUTPUT WS-CNV-STATUS.
090900     MOVE WS-CNV-OUTPUT(1:80) TO WS-CNV-INPUT.
091000     MOVE "P" TO WS-CNV-FUNCTION.
091100     CALL "KRNCNV" USING WS-CNV-FUNCTION WS-CNV-INPUT
091200                         WS-CNV-OUTPUT WS-CNV-STATUS.
091300     MOVE WS-CNV-OUTPUT(1:3) TO WS-ATAC-INDEX-NORM.
091400     MOVE SPACES TO LR-ATAC-INDEX.
091500     STRING "SI-NA-" DELIMITED BY SIZE
091600            WS-ATAC-INDEX-NORM DELIMITED BY SPACE
091700            INTO LR-ATAC-INDEX.
091800*
091900     MOVE "LP" TO WS-LIBRARY-TYPE.
092000     STRING "LP" DELIMITED BY SIZE
092100            WS-INITIALS-UPPER DELIMITED BY SPACE
092200            WS-ATAC-SUFFIX DELIMITED BY SIZE
092300            INTO WS-LIBRARY-TYPE.
092400     MOVE WS-ATAC-INDEX-NORM TO WS-DUP-KEY-INDEX.
092500     MOVE WS-NORM-ATAC-DATE TO WS-DUP-KEY-PREPDATE.
092600     PERFORM 3600-FIND-DUP-INDEX THRU 3600-EXIT.
092700     MOVE SPACES TO WS-LIBRARY-PREP-SET.
092800     STRING WS-LIBRARY-TYPE DELIMITED BY SPACE
092900            "_" DELIMITED BY SIZE
093000            WS-NORM-ATAC-DATE DELIMITED BY SPACE
093100            "_" DELIMITED BY SIZE
093200            WS-DUP-N DELIMITED BY SIZE
093300            INTO WS-LIBRARY-PREP-SET.
093400     MOVE WS-LIBRARY-PREP-SET TO LR-LIBRARY-PREP-SET.
093500     MOVE SPACES TO LR-LIBRARY-NAME.
093600     STRING WS-LIBRARY-PREP-SET DELIMITED BY SPACE
093700            "_" DELIMITED BY SIZE
093800            WS-ATAC-INDEX-NORM DELIMITED BY SPACE
093900            INTO LR-LIBRARY-NAME.
094000*
094100     MOVE SB-ATAC-SIZES-LIST TO WS-NTH-SOURCE.
094200     PERFORM 2600-NTH-COMMA-FIELD THRU 2600-EXIT.
094300     MOVE WS-LIST-VALUE TO LR-TAPESTATION-AVG-SIZE.
094400     MOVE SB-LIB-CYC-ATAC-LIST TO WS-NTH-SOURCE.
094500     PERFORM 2600-NTH-COMMA-FIELD THRU 2600-EXIT.
094600     MOVE WS-LIST-VALUE TO LR-LIBRARY-NUM-CYCLES.
094700*
094800     MOVE SB-ATAC-LIB-CONC-LIST TO WS-NTH-SOURCE.
094900     PERFORM 2600-NTH-COMMA-FIELD THRU 2600-EXIT.
095000     MOVE WS-LIST-VALUE TO WS-PARSE-TEXT.
095100     PERFORM 2700-PARSE-2-PART THRU 2700-EXIT.
095200     COMPUTE WS-ATAC-LIB-CONC-VAL =
095300         WS-PARSE-WHOLE-N + (WS-PARSE-FRAC-N3 / 1000).
095400     COMPUTE LR-LIB-QUANT-NG ROUNDED = WS-ATAC-LIB-CONC-VAL * 20.
095500*
095600     CALL "KRNLOG" USING WS-LOG-FUNCTION SB-SUBMISSION-RECORD
095700                         LR-LOG-RECORD WS-LOG-CALL-STATUS.
095800     ADD 1 TO LK-ATAC-COUNT.
095900 4500-EXIT.
096000     EXIT.
096100*
096200*----------------------------------------------------------------
096300*    3600-FIND-DUP-INDEX.  LOOKS UP (WS-LIBRARY-TYPE,
096400*    PREP-DATE, WS-DUP-KEY-INDEX) IN THE IN-SUBMISSION TABLE;
096500*    ADDS A NEW ENTRY AT COUNT 1 IF NOT FOUND, ELSE BUMPS THE
096600*    EXISTING COUNT.  WS-DUP-N COMES BACK WITH THE ASSIGNED
096700*    SEQUENCE NUMBER (TKT-0043).
096800*----------------------------------------------------------------
096900 3600-FIND-DUP-INDEX.
097000     MOVE 0 TO WS-SUB2.
097100     MOVE 1 TO WS-SUB1.
097200 3600-SEARCH.
097300     IF WS-SUB1 > WS-LIB-DUP-USED
097400         GO TO 3600-NOT-FOUND.
097500     IF WS-DUP-TYPE(WS-SUB1) = WS-LIBRARY-TYPE AND
097600        WS-DUP-PREPDATE(WS-SUB1) = WS-DUP-KEY-PREPDATE AND
097700        WS-DUP-INDEX(WS-SUB1) = WS-DUP-KEY-INDEX
097800         MOVE WS-SUB1 TO WS-SUB2
097900         GO TO 3600-FOUND.
098000     ADD 1 TO WS-SUB1.
098100     GO TO 3600-SEARCH.
098200 3600-NOT-FOUND.
098300     IF WS-LIB-DUP-USED < 16
098400         ADD 1 TO WS-LIB-DUP-USED
098500         MOVE WS-LIB-DUP-USED TO WS-SUB2
098600         MOVE WS-LIBRARY-TYPE TO WS-DUP-TYPE(WS-SUB2)
098700         MOVE WS-DUP-KEY-PREPDATE TO WS-DUP-PREPDATE(WS-SUB2)
098800         MOVE WS-DUP-KEY-INDEX TO WS-DUP-INDEX(WS-SUB2)
098900         MOVE 1 TO WS-DUP-COUNT(WS-SUB2).
099000     GO TO 3600-DONE.
099100 3600-FOUND.
099200     ADD 1 TO WS-DUP-COUNT(WS-SUB2).
099300 3600-DONE.
099400     MOVE WS-DUP-COUNT(WS-SUB2) TO WS-DUP-N.
099500 3600-EXIT.
099600     EXIT.
