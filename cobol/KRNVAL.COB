000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. KRNVAL.
000300 AUTHOR. A. GALAN DA SILVA.
000400 INSTALLATION. KRIENEN LAB - MARMOSET BRAIN ATLAS GROUP.
000500 DATE-WRITTEN. 04/25/91.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL LAB USE ONLY.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 04/25/91  AGS  TKT-0003  ORIGINAL WRITE-UP.  SUBMISSION
001200*                          VALIDATOR FOR THE SAMPLE LOGGER
001300*                          REWRITE - REQUIRED-FIELD CHECKS ONLY,
001400*                          MODELLED ON THE OLD CADMED SCREEN
001500*                          FIELD-BY-FIELD VALIDATION LOOP (SEE
001600*                          SMP001 R2 THRU R6).
001700* 05/14/91  AGS  TKT-0013  ADDED DONOR-NAME EXISTENCE CHECK -
001800*                          CALLS KRNDNR AGAINST THE COLONY
001900*                          ROSTER TABLE.
002000* 08/02/93  RSM  TKT-0035  REQUIRED-FIELD NAMES MOVED OUT OF
002100*                          LINE INTO A TABLE (SAME IDIOM AS THE
002200*                          OLD TABESPECX SPECIALTY TABLE) SO
002300*                          ADDING A REQUIRED FIELD DOES NOT MEAN
002400*                          A NEW MESSAGE-BUILDING PARAGRAPH.
002500* 02/06/96  RSM  TKT-0052  RXN-NUMBER OF ZERO IS NOW TREATED THE
002600*                          SAME AS A BLANK RXN-NUMBER - A "00"
002700*                          SLIPPED THROUGH AS "PRESENT" BEFORE
002800*                          AND THE CHIP ALLOCATOR CHOKED ON IT.
002900* 01/09/98  KLL  TKT-0055  YEAR 2000: NO DATE ARITHMETIC IN THIS
003000*                          PROGRAM - DATES ARE VALIDATED BY
003100*                          KRNCNV, NOT HERE.  NO CHANGE NEEDED.
003200* 09/30/99  KLL  TKT-0058  Y2K SIGN-OFF.  REVIEWED, NO CHANGE.
003300* 02/14/11  JMV  TKT-0104  FIELD-NAME TRIM IS NOW HAND-ROLLED
003400*                          (CHARACTER SCAN) - SAME SITE STANDARD
003500*                          AS KRNCNV/KRNDNR TKT-0104.
003600*----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-4381.
004000 OBJECT-COMPUTER. IBM-4381.
004100 SPECIAL-NAMES.
004200     CLASS UPPER-LETTER  IS "A" THRU "Z"
004300     CLASS LOWER-LETTER  IS "a" THRU "z".
004400*----------------------------------------------------------------
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*
004800*----- GENERAL SCRATCH -------------------------------------
004900 01  WS-SCRATCH-AREA.
005000     05  WS-REQ-SUB          PIC 9(02) COMP VALUE ZERO.
005100     05  WS-SUB1             PIC 9(02) COMP VALUE ZERO.
005200     05  WS-DONOR-CODE       PIC X(12) VALUE SPACES.
005300     05  WS-DONOR-STATUS     PIC X(08) VALUE SPACES.
005400         88  WS-DONOR-OK     VALUE "OK".
005500     05  FILLER              PIC X(20) VALUE SPACES.
005600*
005700*----- FIELD-NAME WORK AREA, HAND-TRIMMED (TKT-0104) --------
005800 01  WS-FIELD-NAME-WORK.
005900     05  WS-FIELD-NAME-TEXT  PIC X(24) VALUE SPACES.
006000     05  WS-FIELD-NAME-SHIFT PIC X(24) VALUE SPACES.
006100 01  WS-FIELD-NAME-CHARS REDEFINES WS-FIELD-NAME-WORK.
006200     05  WS-FN-CHAR          PIC X(01) OCCURS 24 TIMES.
006300     05  FILLER              PIC X(24) VALUE SPACES.
006400*
006500*----------------------------------------------------------------
006600*    REQUIRED-FIELD NAME TABLE (TKT-0035).  ORDER MATCHES THE
006700*    VALIDATION SEQUENCE IN THE PROCESSING SPEC.  SAME LOADED-
006800*    VIA-VALUE / WALKED-VIA-REDEFINES IDIOM AS THE OLD CADMED
006900*    TABESPECX/TABESPEC SPECIALTY TABLE.
007000*----------------------------------------------------------------
007100 01  WS-REQUIRED-NAMES-X.
007200     05  FILLER  PIC X(24) VALUE "user_first_name".
007300     05  FILLER  PIC X(24) VALUE "date".
007400     05  FILLER  PIC X(24) VALUE "marmoset".
007500     05  FILLER  PIC X(24) VALUE "slab".
007600     05  FILLER  PIC X(24) VALUE "tile".
007700     05  FILLER  PIC X(24) VALUE "hemisphere".
007800     05  FILLER  PIC X(24) VALUE "tile_location".
007900     05  FILLER  PIC X(24) VALUE "sort_method".
008000     05  FILLER  PIC X(24) VALUE "rxn_number".
008100     05  FILLER  PIC X(24) VALUE "sorter_initials".
008200 01  WS-REQUIRED-NAMES-TABLE REDEFINES WS-REQUIRED-NAMES-X.
008300     05  WS-REQ-NAME         PIC X(24) OCCURS 10 TIMES.
008400*
008500*----------------------------------------------------------------
008600 LINKAGE SECTION.
008700*
008800*----------------------------------------------------------------
008900*    SUBMISSION RECORD.  NO COPY BOOKS AT THIS SHOP - THIS
009000*    LAYOUT IS RE-KEYED IDENTICALLY IN KRNVAL, KRNBLD AND
009100*    KRNLOG (SAME AS THE OLD SUITE RE-KEYED REGMED IN EVERY
009200*    PROGRAM THAT TOUCHED CADMED.DAT).
009300*----------------------------------------------------------------
009400 01  SB-SUBMISSION-RECORD.
009500     05  SB-USER-FIRST-NAME      PIC X(20).
009600     05  SB-EXP-DATE             PIC X(10).
009700     05  SB-MARMOSET             PIC X(15).
009800     05  SB-SLAB                 PIC X(30).
009900     05  SB-TILE                 PIC X(10).
010000     05  SB-HEMISPHERE           PIC X(10).
010100     05  SB-TILE-LOCATION        PIC X(10).
010200     05  SB-SORT-METHOD          PIC X(10).
010300     05  SB-RXN-NUMBER-X         PIC X(02).
010400     05  SB-RXN-NUMBER REDEFINES SB-RXN-NUMBER-X
010500                                 PIC 9(02).
010600     05  SB-SORTER-INITIALS      PIC X(04).
010700     05  SB-PROJECT              PIC X(30).
010800     05  SB-ELAB-LINK            PIC X(80).
010900     05  SB-FACS-POPULATION      PIC X(40).
011000     05  SB-EXPECTED-RECOVERY    PIC 9(06).
011100     05  SB-NUCLEI-CONC          PIC X(12).
011200     05  SB-NUCLEI-VOLUME        PIC X(08).
011300     05  SB-CDNA-AMP-DATE        PIC X(10).
011400     05  SB-RNA-PREP-DATE        PIC X(10).
011500     05  SB-ATAC-PREP-DATE       PIC X(10).
011600     05  SB-CDNA-CONC-LIST       PIC X(80).
011700     05  SB-PCT-CDNA-400-LIST    PIC X(80).
011800     05  SB-CDNA-PCR-CYC-LIST    PIC X(40).
011900     05  SB-RNA-LIB-CONC-LIST    PIC X(80).
012000     05  SB-RNA-SIZES-LIST       PIC X(60).
012100     05  SB-LIB-CYC-RNA-LIST     PIC X(40).
012200     05  SB-ATAC-LIB-CONC-LIST   PIC X(80).
012300     05  SB-ATAC-SIZES-LIST      PIC X(60).
012400     05  SB-LIB-CYC-ATAC-LIST    PIC X(40).
012500     05  SB-RNA-INDICES-LIST     PIC X(40).
012600     05  SB-ATAC-INDICES-LIST    PIC X(40).
012700     05  FILLER                  PIC X(05) VALUE SPACES.
012800 01  LK-ERROR-MESSAGE            PIC X(60).
012900 01  LK-STATUS                   PIC X(08).
013000     88  LK-OK                   VALUE "OK".
013100     88  LK-REJECTED             VALUE "REJECTED".
013200*----------------------------------------------------------------
013300 PROCEDURE DIVISION USING SB-SUBMISSION-RECORD LK-ERROR-MESSAGE
013400                          LK-STATUS.
013500*
013600 1000-MAIN.
013700     MOVE SPACES TO LK-ERROR-MESSAGE
013800     MOVE "OK"    TO LK-STATUS.
013900     PERFORM 2000-CHECK-REQUIRED THRU 2000-EXIT.
014000     IF LK-REJECTED GO TO 9000-RETURN.
014100     PERFORM 3000-CHECK-DONOR THRU 3000-EXIT.
014200     GO TO 9000-RETURN.
014300*
014400*---------------------------------------------------------------
014500*    CHECK-REQUIRED.  ONE IF PER FIELD, SAME SEQUENCE AS THE
014600*    OLD CADMED SCREEN VALIDATION (R2 THRU R6) - EACH TEST
014700*    REJECTS AND STOPS AT THE FIRST MISSING FIELD RATHER THAN
014800*    ACCUMULATING ALL ERRORS (TKT-0003).
014900*---------------------------------------------------------------
015000 2000-CHECK-REQUIRED.
015100     IF SB-USER-FIRST-NAME = SPACES
015200         MOVE 1 TO WS-REQ-SUB
015300         GO TO 2900-REJECT-MISSING.
015400     IF SB-EXP-DATE = SPACES
015500         MOVE 2 TO WS-REQ-SUB
015600         GO TO 2900-REJECT-MISSING.
015700     IF SB-MARMOSET = SPACES
015800         MOVE 3 TO WS-REQ-SUB
015900         GO TO 2900-REJECT-MISSING.
016000     IF SB-SLAB = SPACES
016100         MOVE 4 TO WS-REQ-SUB
016200         GO TO 2900-REJECT-MISSING.
016300     IF SB-TILE = SPACES
016400         MOVE 5 TO WS-REQ-SUB
016500         GO TO 2900-REJECT-MISSING.
016600     IF SB-HEMISPHERE = SPACES
016700         MOVE 6 TO WS-REQ-SUB
016800         GO TO 2900-REJECT-MISSING.
016900     IF SB-TILE-LOCATION = SPACES
017000         MOVE 7 TO WS-REQ-SUB
017100         GO TO 2900-REJECT-MISSING.
017200     IF SB-SORT-METHOD = SPACES
017300         MOVE 8 TO WS-REQ-SUB
017400         GO TO 2900-REJECT-MISSING.
017500     IF SB-RXN-NUMBER-X = SPACES OR SB-RXN-NUMBER = ZERO
017600         MOVE 9 TO WS-REQ-SUB
017700         GO TO 2900-REJECT-MISSING.
017800     IF SB-SORTER-INITIALS = SPACES
017900         MOVE 10 TO WS-REQ-SUB
018000         GO TO 2900-REJECT-MISSING.
018100     GO TO 2000-EXIT.
018200*
018300 2900-REJECT-MISSING.
018400     MOVE WS-REQ-NAME(WS-REQ-SUB) TO WS-FIELD-NAME-TEXT.
018500     PERFORM 2950-RTRIM-NAME THRU 2950-EXIT.
018600     STRING "Missing required field: " DELIMITED BY SIZE
018700            WS-FIELD-NAME-TEXT DELIMITED BY SPACE
018800            INTO LK-ERROR-MESSAGE.
018900     MOVE "REJECTED" TO LK-STATUS.
019000*    (FALL THROUGH TO 2000-EXIT - MESSAGE AND STATUS ARE SET.)
019100 2000-EXIT.
019200     EXIT.
019300*
019400*---------------------------------------------------------------
019500*    RTRIM-NAME.  TRAILING-SPACE LENGTH IS FOUND BY HAND (NO
019600*    COMPILER TRIM) SO THE STRING ABOVE DELIMITS CLEANLY ON THE
019700*    FIRST SPACE - SAME SITE STANDARD AS KRNCNV/KRNDNR TKT-0104.
019800*    (THE NAMES IN WS-REQUIRED-NAMES-X CONTAIN NO EMBEDDED
019900*    SPACES SO A SIMPLE "DELIMITED BY SPACE" ON THE STRING
020000*    ABOVE IS SUFFICIENT - THIS ROUTINE ONLY GUARDS AGAINST A
020100*    FUTURE MULTI-WORD FIELD NAME BEING ADDED TO THE TABLE.)
020200*---------------------------------------------------------------
020300 2950-RTRIM-NAME.
020400     MOVE 24 TO WS-SUB1.
020500 2950-SCAN.
020600     IF WS-SUB1 < 1 GO TO 2950-EXIT.
020700     IF WS-FN-CHAR(WS-SUB1) NOT = SPACE GO TO 2950-EXIT.
020800     SUBTRACT 1 FROM WS-SUB1.
020900     GO TO 2950-SCAN.
021000 2950-EXIT.
021100     EXIT.
021200*
021300*---------------------------------------------------------------
021400*    CHECK-DONOR.  MARMOSET NAME MUST EXIST IN THE COLONY
021500*    ROSTER (TKT-0013).
021600*---------------------------------------------------------------
021700 3000-CHECK-DONOR.
021800     CALL "KRNDNR" USING SB-MARMOSET WS-DONOR-CODE
021900                         WS-DONOR-STATUS.
022000     IF NOT WS-DONOR-OK
022100         MOVE "Unknown marmoset name - not in donor table"
022200              TO LK-ERROR-MESSAGE
022300         MOVE "REJECTED" TO LK-STATUS.
022400 3000-EXIT.
022500     EXIT.
022600*
022700 9000-RETURN.
022800     EXIT PROGRAM.
