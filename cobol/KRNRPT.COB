000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. KRNRPT.
000300 AUTHOR. A. GALAN DA SILVA.
000400 INSTALLATION. KRIENEN LAB - MARMOSET BRAIN ATLAS GROUP.
000500 DATE-WRITTEN. 06/17/91.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL LAB USE ONLY.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 06/17/91  AGS  TKT-0024  ORIGINAL WRITE-UP.  PRINTS THE
001200*                          PER-SUBMISSION DETAIL BLOCK (USER,
001300*                          DATE, DONOR, ALLOCATED BARCODE AND
001400*                          LIBRARY NAMES, RECORDS-WRITTEN
001500*                          SUBTOTAL) TO RUN-REPORT.
001600* 09/22/93  RSM  TKT-0048  REJECTED-SUBMISSION LINE ADDED - A
001700*                          REJECTED SUBMISSION STILL EARNS A
001800*                          LINE ON THE REPORT, JUST NO DETAIL
001900*                          BLOCK.
002000* 01/09/98  KLL  TKT-0059  Y2K REVIEW - REPORT DATES ARE PASSED
002100*                          THROUGH AS TEXT ONLY; NO CHANGE
002200*                          NEEDED.
002300* 09/30/99  KLL  TKT-0060  Y2K SIGN-OFF - SAMPLE RUN COMPARED
002400*                          BYTE FOR BYTE AGAINST THE PRE-CHANGE
002500*                          LISTING.
002600* 02/22/11  JMV  TKT-0091  ZERO-SUPPRESSION ON THE GRAND-TOTAL
002700*                          COUNTS NOW HAND-ROLLED (TKT-0104)
002800*                          INSTEAD OF A PICTURE-EDITED FIELD -
002900*                          MATCHES THE REST OF THE SHOP.
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-4381.
003400 OBJECT-COMPUTER. IBM-4381.
003500 SPECIAL-NAMES.
003600     CLASS UPPER-LETTER  IS "A" THRU "Z"
003700     CLASS LOWER-LETTER  IS "a" THRU "z".
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT LOG-FILE ASSIGN TO LOGFILE
004100              ORGANIZATION IS SEQUENTIAL
004200              ACCESS MODE  IS SEQUENTIAL
004300              FILE STATUS  IS WS-LOG-STATUS.
004400     SELECT RUN-REPORT ASSIGN TO RUNRPT
004500              ORGANIZATION IS LINE SEQUENTIAL
004600              ACCESS MODE  IS SEQUENTIAL
004700              FILE STATUS  IS WS-REPORT-STATUS.
004800*----------------------------------------------------------------
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200*----------------------------------------------------------------
005300*    LOG-FILE.  ONE RECORD PER REACTION X MODALITY.  NO COPY
005400*    BOOKS AT THIS SHOP - RE-KEYED IDENTICALLY IN EVERY PROGRAM
005500*    THAT TOUCHES LOG-FILE (KRNMAIN, KRNCHIP, KRNAMP, KRNBLD,
005600*    KRNRPT, KRNLOG).
005700*----------------------------------------------------------------
005800 FD  LOG-FILE
005900         LABEL RECORD IS STANDARD.
006000 01  LR-LOG-RECORD.
006100     05  LR-KRIENEN-LAB-ID           PIC X(60).
006200     05  LR-SEQ-PORTAL               PIC X(03).
006300     05  LR-ELAB-LINK                PIC X(80).
006400     05  LR-EXP-START-DATE           PIC X(06).
006500     05  LR-MIT-NAME                 PIC X(17).
006600     05  LR-DONOR-NAME                PIC X(12).
006700     05  LR-TISSUE-NAME              PIC X(40).
006800     05  LR-TISSUE-NAME-OLD          PIC X(01).
006900     05  LR-DISSOC-CELL-SAMPLE-NAME  PIC X(50).
007000     05  LR-FACS-POP-PLAN            PIC X(40).
007100     05  LR-CELL-PREP-TYPE           PIC X(06).
007200     05  LR-STUDY                    PIC X(30).
007300     05  LR-ENR-CELL-CONTAINER-NAME  PIC X(25).
007400     05  LR-EXPC-CELL-CAPTURE        PIC 9(06).
007500     05  LR-PORT-WELL                PIC 9(01).
007600     05  LR-ENR-CELL-SAMPLE-NAME     PIC X(27).
007700     05  LR-ENR-CELL-QTY-COUNT       PIC 9(09).
007800     05  LR-BARCODED-CELL-SAMPLE-NM  PIC X(07).
007900     05  LR-LIBRARY-METHOD           PIC X(20).
008000     05  LR-CDNA-AMP-METHOD          PIC X(20).
008100     05  LR-CDNA-AMP-DATE            PIC X(06).
008200     05  LR-AMPLIFIED-CDNA-NAME      PIC X(20).
008300     05  LR-CDNA-PCR-CYCLES          PIC 9(02).
008400     05  LR-RNA-AMP-PASS-FAIL        PIC X(04).
008500     05  LR-PCT-CDNA-GT-400BP        PIC 9(03)V9(02).
008600     05  LR-CDNA-AMPLIFIED-QTY-NG    PIC 9(07)V9(03).
008700     05  LR-CDNA-LIBRARY-INPUT-NG    PIC 9(07)V9(04).
008800     05  LR-LIBRARY-CREATION-DATE    PIC X(06).
008900     05  LR-LIBRARY-PREP-SET         PIC X(20).
009000     05  LR-LIBRARY-NAME             PIC X(25).
009100     05  LR-TAPESTATION-AVG-SIZE     PIC 9(05).
009200     05  LR-LIBRARY-NUM-CYCLES       PIC 9(02).
009300     05  LR-LIB-QUANT-NG             PIC 9(07)V9(03).
009400     05  LR-LIBRARY-PREP-PASS-FAIL   PIC X(04).
009500     05  LR-R1-INDEX                 PIC X(12).
009600     05  LR-R2-INDEX                 PIC X(15).
009700     05  LR-ATAC-INDEX               PIC X(09).
009800     05  FILLER                      PIC X(05).
009900*
010000*----------------------------------------------------------------
010100*    RUN-REPORT.  PRINT-STYLE AUDIT LISTING, ONE LINE PER WRITE.
010200*----------------------------------------------------------------
010300 FD  RUN-REPORT
010400         LABEL RECORD IS STANDARD.
010500 01  RR-PRINT-LINE.
010600     05  RR-LINE-TEXT            PIC X(120).
010700     05  FILLER                  PIC X(02).
010800*----------------------------------------------------------------
010900 WORKING-STORAGE SECTION.
011000*
011100 01  WS-FILE-STATUS-AREA.
011200     05  WS-LOG-STATUS           PIC X(02) VALUE "00".
011300     05  WS-REPORT-STATUS        PIC X(02) VALUE "00".
011400     05  WS-REPORT-OPEN-SW       PIC X(01) VALUE "N".
011500         88  WS-REPORT-IS-OPEN   VALUE "Y".
011600     05  FILLER                  PIC X(05) VALUE SPACES.
011700*
011800 01  WS-COUNTERS.
011900     05  WS-DETAIL-COUNT         PIC 9(04) COMP VALUE ZERO.
012000     05  WS-SUB1                 PIC 9(03) COMP VALUE ZERO.
012100     05  FILLER                  PIC X(05) VALUE SPACES.
012200*
012300*----- LOG-FILE SCAN COMPARE KEYS (REDEFINES #1 AND #2) ----------
012400 01  WS-SCAN-KEY-AREA.
012500     05  WS-SCAN-KEY-DATE        PIC X(06).
012600     05  WS-SCAN-KEY-DONOR       PIC X(12).
012700     05  FILLER                  PIC X(02) VALUE SPACES.
012800 01  WS-SCAN-KEY REDEFINES WS-SCAN-KEY-AREA.
012900     05  WS-SCAN-KEY-TEXT        PIC X(20).
013000*
013100 01  WS-LR-KEY-AREA.
013200     05  WS-LR-KEY-DATE          PIC X(06).
013300     05  WS-LR-KEY-DONOR         PIC X(12).
013400     05  FILLER                  PIC X(02) VALUE SPACES.
013500 01  WS-LR-KEY REDEFINES WS-LR-KEY-AREA.
013600     05  WS-LR-KEY-TEXT          PIC X(20).
013700*
013800*----- ZERO-SUPPRESS EDIT WORK AREA (REDEFINES #3) ---------------
013900 01  WS-NUM-EDIT-AREA.
014000     05  WS-NUM-EDIT-SRC         PIC 9(06) VALUE ZERO.
014100     05  FILLER                  PIC X(02) VALUE SPACES.
014200 01  WS-NUM-EDIT-CHARS REDEFINES WS-NUM-EDIT-AREA.
014300     05  WS-NUM-EDIT-CHAR        PIC X(01) OCCURS 6 TIMES.
014400     05  FILLER                  PIC X(02).
014500 01  WS-NUM-EDIT-RESULT-AREA.
014600     05  WS-NUM-EDIT-RESULT      PIC X(06) VALUE SPACES.
014700     05  WS-NUM-EDIT-LAST-NZ     PIC 9(01) COMP VALUE ZERO.
014800     05  FILLER                  PIC X(05) VALUE SPACES.
014900*
015000*----- PRINT LINE COMPOSITION BUFFER ------------------------
015100 01  WS-LINE-BUF-AREA.
015200     05  WS-LINE-BUF             PIC X(120) VALUE SPACES.
015300     05  FILLER                  PIC X(02) VALUE SPACES.
015400*
015500 01  WS-HEADING-1.
015600     05  FILLER                  PIC X(60) VALUE
015700         "KRIENEN LAB SAMPLE DATA LOGGER - RUN AUDIT LISTING".
015800     05  FILLER                  PIC X(60) VALUE SPACES.
015900 01  WS-HEADING-2.
016000     05  FILLER                  PIC X(60) VALUE
016100         "-----------------------------------------------------".
016200     05  FILLER                  PIC X(60) VALUE SPACES.
016300 01  WS-TOTALS-BANNER.
016400     05  FILLER                  PIC X(30) VALUE
016500         "*** RUN GRAND TOTALS ***".
016600     05  FILLER                  PIC X(90) VALUE SPACES.
016700*----------------------------------------------------------------
016800 LINKAGE SECTION.
016900 01  LK-FUNCTION-CODE            PIC X(01).
017000     88  LK-FN-DETAIL             VALUE "D".
017100     88  LK-FN-REJECT             VALUE "J".
017200     88  LK-FN-TOTALS             VALUE "T".
017300 01  LK-USER-NAME                PIC X(20).
017400 01  LK-SUB-DATE                 PIC X(10).
017500 01  LK-DONOR-NAME               PIC X(12).
017600 01  LK-SCAN-DATE                PIC X(06).
017700 01  LK-RNA-COUNT                PIC 9(02).
017800 01  LK-ATAC-COUNT               PIC 9(02).
017900 01  LK-REJECT-MSG               PIC X(60).
018000 01  LK-SUBS-PROCESSED           PIC 9(04).
018100 01  LK-SUBS-REJECTED            PIC 9(04).
018200 01  LK-RNA-TOTAL                PIC 9(06).
018300 01  LK-ATAC-TOTAL               PIC 9(06).
018400 01  LK-GRAND-TOTAL              PIC 9(06).
018500*----------------------------------------------------------------
018600 PROCEDURE DIVISION USING LK-FUNCTION-CODE LK-USER-NAME
018700                          LK-SUB-DATE LK-DONOR-NAME LK-SCAN-DATE
018800                          LK-RNA-COUNT LK-ATAC-COUNT
018900                          LK-REJECT-MSG LK-SUBS-PROCESSED
019000                          LK-SUBS-REJECTED LK-RNA-TOTAL
019100                          LK-ATAC-TOTAL LK-GRAND-TOTAL.
019200*
019300 1000-MAIN.
019400     IF LK-FN-DETAIL  GO TO 2000-DETAIL.
019500     IF LK-FN-REJECT  GO TO 3000-REJECT.
019600     IF LK-FN-TOTALS  GO TO 4000-TOTALS.
019700     GO TO 9000-RETURN.
019800*
019900*----------------------------------------------------------------
020000*    1500-OPEN-IF-NEEDED.  RUN-REPORT IS OPENED ONCE, ON THE
020100*    FIRST CALL OF ANY KIND, AND HELD OPEN ACROSS CALLS - SAME
020200*    HOLD-OPEN IDIOM AS KRNLOG USES FOR SUBMIT-IN (TKT-0047).
020300*----------------------------------------------------------------
020400 1500-OPEN-IF-NEEDED.
020500     IF WS-REPORT-IS-OPEN
020600         GO TO 1500-EXIT.
020700     OPEN OUTPUT RUN-REPORT.
020800     MOVE "Y" TO WS-REPORT-OPEN-SW.
020900     WRITE RR-PRINT-LINE FROM WS-HEADING-1.
021000     WRITE RR-PRINT-LINE FROM WS-HEADING-2.
021100 1500-EXIT.
021200     EXIT.
021300*
021400*----------------------------------------------------------------
021500*    2000-DETAIL.  ONE ACCEPTED SUBMISSION - HEADER LINE, THEN
021600*    EVERY LOG-FILE RECORD WRITTEN FOR THIS DATE/DONOR (FOUND BY
021700*    RE-SCANNING LOG-FILE), THEN A RECORDS-WRITTEN SUBTOTAL.
021800*----------------------------------------------------------------
021900 2000-DETAIL.
022000     PERFORM 1500-OPEN-IF-NEEDED THRU 1500-EXIT.
022100     MOVE SPACES TO WS-LINE-BUF.
022200     STRING "SUBMISSION - USER: " DELIMITED BY SIZE
022300            LK-USER-NAME          DELIMITED BY SPACE
022400            "  DATE: "            DELIMITED BY SIZE
022500            LK-SUB-DATE           DELIMITED BY SPACE
022600            "  DONOR: "           DELIMITED BY SIZE
022700            LK-DONOR-NAME         DELIMITED BY SPACE
022800         INTO WS-LINE-BUF.
022900     WRITE RR-PRINT-LINE FROM WS-LINE-BUF.
023000     MOVE ZERO TO WS-DETAIL-COUNT.
023100     MOVE LK-SCAN-DATE  TO WS-SCAN-KEY-DATE.
023200     MOVE LK-DONOR-NAME TO WS-SCAN-KEY-DONOR.
023300     PERFORM 2100-SCAN-LOG THRU 2100-EXIT.
023400     MOVE SPACES TO WS-LINE-BUF.
023500     MOVE LK-RNA-COUNT TO WS-NUM-EDIT-SRC.
023600     PERFORM 2900-EDIT-COUNT THRU 2900-EXIT.
023700     STRING "    RECORDS WRITTEN - RNA: "  DELIMITED BY SIZE
023800            WS-NUM-EDIT-RESULT              DELIMITED BY SPACE
023900         INTO WS-LINE-BUF.
024000     MOVE LK-ATAC-COUNT TO WS-NUM-EDIT-SRC.
024100     PERFORM 2900-EDIT-COUNT THRU 2900-EXIT.
024200     STRING WS-LINE-BUF                    DELIMITED BY SPACE
024300            "  ATAC: "                      DELIMITED BY SIZE
024400            WS-NUM-EDIT-RESULT              DELIMITED BY SPACE
024500            "  TOTAL: "                     DELIMITED BY SIZE
024600         INTO WS-LINE-BUF.
024700     MOVE WS-DETAIL-COUNT TO WS-NUM-EDIT-SRC.
024800     PERFORM 2900-EDIT-COUNT THRU 2900-EXIT.
024900     STRING WS-LINE-BUF                    DELIMITED BY SPACE
025000            WS-NUM-EDIT-RESULT              DELIMITED BY SPACE
025100         INTO WS-LINE-BUF.
025200     WRITE RR-PRINT-LINE FROM WS-LINE-BUF.
025300     GO TO 9000-RETURN.
025400*
025500*----------------------------------------------------------------
025600*    2100-SCAN-LOG.  WALKS LOG-FILE END TO END LOOKING FOR
025700*    RECORDS THAT MATCH THIS SUBMISSION'S NORMALIZED DATE AND
025800*    DONOR - SAME OPEN/READ-NEXT/CLOSE SHAPE AS KRNCHIP'S
025900*    2000-SCAN-LOG.
026000*----------------------------------------------------------------
026100 2100-SCAN-LOG.
026200     OPEN INPUT LOG-FILE.
026300     IF WS-LOG-STATUS NOT = "00"
026400         GO TO 2100-EXIT.
026500 2100-READ-LOOP.
026600     READ LOG-FILE
026700         AT END GO TO 2100-CLOSE.
026800     MOVE LR-EXP-START-DATE TO WS-LR-KEY-DATE.
026900     MOVE LR-DONOR-NAME     TO WS-LR-KEY-DONOR.
027000     IF WS-LR-KEY-TEXT = WS-SCAN-KEY-TEXT
027100         PERFORM 2150-NAME-LINE THRU 2150-EXIT.
027200     GO TO 2100-READ-LOOP.
027300 2100-CLOSE.
027400     CLOSE LOG-FILE.
027500 2100-EXIT.
027600     EXIT.
027700*
027800 2150-NAME-LINE.
027900     ADD 1 TO WS-DETAIL-COUNT.
028000     MOVE SPACES TO WS-LINE-BUF.
028100     STRING "        BARCODE: "        DELIMITED BY SIZE
028200            LR-BARCODED-CELL-SAMPLE-NM DELIMITED BY SPACE
028300            "  LIBRARY: "               DELIMITED BY SIZE
028400            LR-LIBRARY-NAME             DELIMITED BY SPACE
028500         INTO WS-LINE-BUF.
028600     WRITE RR-PRINT-LINE FROM WS-LINE-BUF.
028700 2150-EXIT.
028800     EXIT.
028900*
029000*----------------------------------------------------------------
029100*    3000-REJECT.  ONE LINE FOR A SUBMISSION THAT FAILED
029200*    VALIDATION - NO DETAIL BLOCK, NO LOG-FILE SCAN (TKT-0048).
029300*----------------------------------------------------------------
029400 3000-REJECT.
029500     PERFORM 1500-OPEN-IF-NEEDED THRU 1500-EXIT.
029600     MOVE SPACES TO WS-LINE-BUF.
029700     STRING "SUBMISSION REJECTED - USER: " DELIMITED BY SIZE
029800            LK-USER-NAME                    DELIMITED BY SPACE
029900            "  DATE: "                      DELIMITED BY SIZE
030000            LK-SUB-DATE                     DELIMITED BY SPACE
030100            "  REASON: "                    DELIMITED BY SIZE
030200            LK-REJECT-MSG                   DELIMITED BY SPACE
030300         INTO WS-LINE-BUF.
030400     WRITE RR-PRINT-LINE FROM WS-LINE-BUF.
030500     GO TO 9000-RETURN.
030600*
030700*----------------------------------------------------------------
030800*    4000-TOTALS.  END-OF-RUN GRAND TOTALS, THEN CLOSES
030900*    RUN-REPORT.  CALLED EXACTLY ONCE, LAST, BY KRNMAIN.
031000*----------------------------------------------------------------
031100 4000-TOTALS.
031200     PERFORM 1500-OPEN-IF-NEEDED THRU 1500-EXIT.
031300     WRITE RR-PRINT-LINE FROM WS-HEADING-2.
031400     WRITE RR-PRINT-LINE FROM WS-TOTALS-BANNER.
031500     MOVE SPACES TO WS-LINE-BUF.
031600     MOVE LK-SUBS-PROCESSED TO WS-NUM-EDIT-SRC.
031700     PERFORM 2900-EDIT-COUNT THRU 2900-EXIT.
031800     STRING "    SUBMISSIONS PROCESSED: " DELIMITED BY SIZE
031900            WS-NUM-EDIT-RESULT             DELIMITED BY SPACE
032000         INTO WS-LINE-BUF.
032100     WRITE RR-PRINT-LINE FROM WS-LINE-BUF.
032200     MOVE SPACES TO WS-LINE-BUF.
032300     MOVE LK-SUBS-REJECTED TO WS-NUM-EDIT-SRC.
032400     PERFORM 2900-EDIT-COUNT THRU 2900-EXIT.
032500     STRING "    SUBMISSIONS REJECTED:  " DELIMITED BY SIZE
032600            WS-NUM-EDIT-RESULT             DELIMITED BY SPACE
032700         INTO WS-LINE-BUF.
032800     WRITE RR-PRINT-LINE FROM WS-LINE-BUF.
032900     MOVE SPACES TO WS-LINE-BUF.
033000     MOVE LK-RNA-TOTAL TO WS-NUM-EDIT-SRC.
033100     PERFORM 2900-EDIT-COUNT THRU 2900-EXIT.
033200     STRING "    RNA RECORDS WRITTEN:   " DELIMITED BY SIZE
033300            WS-NUM-EDIT-RESULT             DELIMITED BY SPACE
033400         INTO WS-LINE-BUF.
033500     WRITE RR-PRINT-LINE FROM WS-LINE-BUF.
033600     MOVE SPACES TO WS-LINE-BUF.
033700     MOVE LK-ATAC-TOTAL TO WS-NUM-EDIT-SRC.
033800     PERFORM 2900-EDIT-COUNT THRU 2900-EXIT.
033900     STRING "    ATAC RECORDS WRITTEN:  " DELIMITED BY SIZE
034000            WS-NUM-EDIT-RESULT             DELIMITED BY SPACE
034100         INTO WS-LINE-BUF.
034200     WRITE RR-PRINT-LINE FROM WS-LINE-BUF.
034300     MOVE SPACES TO WS-LINE-BUF.
034400     MOVE LK-GRAND-TOTAL TO WS-NUM-EDIT-SRC.
034500     PERFORM 2900-EDIT-COUNT THRU 2900-EXIT.
034600     STRING "    TOTAL RECORDS WRITTEN: " DELIMITED BY SIZE
034700            WS-NUM-EDIT-RESULT             DELIMITED BY SPACE
034800         INTO WS-LINE-BUF.
034900     WRITE RR-PRINT-LINE FROM WS-LINE-BUF.
035000     CLOSE RUN-REPORT.
035100     GO TO 9000-RETURN.
035200*
035300*----------------------------------------------------------------
035400*    2900-EDIT-COUNT.  HAND-ROLLED ZERO SUPPRESSION - WALKS THE
035500*    ZONED-DECIMAL DIGITS OF WS-NUM-EDIT-SRC LOOKING FOR THE
035600*    FIRST NON-ZERO DIGIT, THEN LEFT-JUSTIFIES FROM THERE.  A
035700*    VALUE OF ALL ZEROS PRINTS AS A SINGLE "0" - NO PICTURE
035800*    EDITING, NO INTRINSIC FUNCTION, PER TKT-0104.
035900*----------------------------------------------------------------
036000 2900-EDIT-COUNT.
036100     MOVE SPACES TO WS-NUM-EDIT-RESULT.
036200     MOVE ZERO   TO WS-NUM-EDIT-LAST-NZ.
036300     PERFORM 2950-FIND-FIRST-NZ THRU 2950-EXIT
036400         VARYING WS-SUB1 FROM 1 BY 1
036500         UNTIL WS-SUB1 > 6 OR WS-NUM-EDIT-LAST-NZ NOT = ZERO.
036600     IF WS-NUM-EDIT-LAST-NZ = ZERO
036700         MOVE "0" TO WS-NUM-EDIT-RESULT
036800         GO TO 2900-EXIT.
036900     MOVE WS-NUM-EDIT-AREA(WS-NUM-EDIT-LAST-NZ:1) TO
037000         WS-NUM-EDIT-RESULT(1:1).
037100     IF WS-NUM-EDIT-LAST-NZ < 6
037200         MOVE WS-NUM-EDIT-AREA(WS-NUM-EDIT-LAST-NZ + 1: 6 -
037300             WS-NUM-EDIT-LAST-NZ) TO WS-NUM-EDIT-RESULT(2: 6 -
037400             WS-NUM-EDIT-LAST-NZ).
037500 2900-EXIT.
037600     EXIT.
037700*
037800 2950-FIND-FIRST-NZ.
037900     IF WS-NUM-EDIT-CHAR(WS-SUB1) NOT = "0"
038000         MOVE WS-SUB1 TO WS-NUM-EDIT-LAST-NZ.
038100 2950-EXIT.
038200     EXIT.
038300*
038400 9000-RETURN.
038500     EXIT PROGRAM.
