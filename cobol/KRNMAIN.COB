000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. KRNMAIN.
000300 AUTHOR. A. GALAN DA SILVA.
000400 INSTALLATION. KRIENEN LAB - MARMOSET BRAIN ATLAS GROUP.
000500 DATE-WRITTEN. 05/09/91.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL LAB USE ONLY.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 05/09/91  AGS  TKT-0006  ORIGINAL WRITE-UP.  REPLACES THE OLD
001200*                          SCREEN MENU (MENUS) WITH A BATCH
001300*                          DRIVER - NO OPERATOR AT THE KEYBOARD
001400*                          FOR THIS RUN, ONE SUBMISSION READ AND
001500*                          PROCESSED AFTER ANOTHER UNTIL SUBMIT-
001600*                          IN RUNS OUT.
001700* 04/03/94  RSM  TKT-0042  CALLS KRNLOG WITH FUNCTION "W" REMOVED
001800*                          FROM THIS PROGRAM - KRNBLD NOW WRITES
001900*                          ITS OWN LOG RECORDS AS IT BUILDS THEM.
002000* 11/02/95  RSM  TKT-0047  SUBMIT-IN MAY NOW CARRY MORE THAN ONE
002100*                          SUBMISSION PER RUN.  3000-PROCESS-ONE
002200*                          IS NOW PERFORMED IN A LOOP UNTIL
002300*                          KRNLOG REPORTS END OF FILE.
002400* 01/09/98  KLL  TKT-0055  Y2K REVIEW - RUN TOTALS ARE COUNTS,
002500*                          NOT DATES.  NO CHANGE NEEDED.
002600* 09/30/99  KLL  TKT-0058  Y2K SIGN-OFF - SAMPLE RUN COMPARED
002700*                          BYTE FOR BYTE AGAINST THE PRE-CHANGE
002800*                          LISTING.
002900* 03/02/12  JMV  TKT-0106  PASSES KRNBLD'S NEW LK-EXP-DATE-OUT
003000*                          AND LK-DONOR-NAME-OUT DIRECTLY TO
003100*                          KRNRPT'S DETAIL CALL AS THE LOG-FILE
003200*                          SCAN KEY - KRNMAIN NO LONGER HAS TO
003300*                          NORMALIZE THE DATE OR LOOK UP THE
003400*                          DONOR CODE ITSELF.
003500* 08/14/13  JMV  TKT-0119  BOTH KRNRPT CALLS AND THE LOG-FILE'S
003600*                          ONE-KEY-PER-USER SCOPING WERE BEING
003700*                          FED THE RAW, UNSANITIZED USER FIRST
003800*                          NAME.  3000-PROCESS-ONE NOW CALLS
003900*                          KRNCNV FUNCTION "U" ONCE PER SUBMIS-
004000*                          SION AND PASSES THE CLEANED-UP
004100*                          WS-USER-KEY TO KRNRPT INSTEAD.
004200*----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-4381.
004600 OBJECT-COMPUTER. IBM-4381.
004700 SPECIAL-NAMES.
004800     CLASS UPPER-LETTER  IS "A" THRU "Z"
004900     CLASS LOWER-LETTER  IS "a" THRU "z".
005000*----------------------------------------------------------------
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*
005400 77  WS-RUN-SW               PIC X(01) VALUE "N".
005500     88  WS-RUN-IS-DONE       VALUE "Y".
005600 77  WS-LOG-FUNCTION         PIC X(01) VALUE "R".
005700 77  WS-RPT-FUNCTION         PIC X(01) VALUE SPACES.
005800 77  WS-VAL-STATUS           PIC X(08) VALUE SPACES.
005900 77  WS-SUB1                 PIC 9(01) COMP VALUE ZERO.
006000*
006100 01  WS-RUN-TOTALS.
006200     05  WS-SUBS-PROCESSED   PIC 9(04) VALUE ZERO.
006300     05  WS-SUBS-REJECTED    PIC 9(04) VALUE ZERO.
006400     05  WS-RNA-TOTAL        PIC 9(06) VALUE ZERO.
006500     05  WS-ATAC-TOTAL       PIC 9(06) VALUE ZERO.
006600     05  WS-GRAND-TOTAL      PIC 9(06) VALUE ZERO.
006700     05  FILLER              PIC X(05) VALUE SPACES.
006800*
006900*----- RESULTS RETURNED FROM THE PER-SUBMISSION CALLS ------------
007000 01  WS-CALL-RESULT-AREA.
007100     05  WS-ERROR-MESSAGE    PIC X(60) VALUE SPACES.
007200     05  WS-RNA-COUNT        PIC 9(02) VALUE ZERO.
007300     05  WS-ATAC-COUNT       PIC 9(02) VALUE ZERO.
007400     05  WS-EXP-DATE-OUT     PIC X(06) VALUE SPACES.
007500     05  WS-DONOR-NAME-OUT   PIC X(12) VALUE SPACES.
007600     05  FILLER              PIC X(05) VALUE SPACES.
007700*
007800*----- BLANK FILLER FIELDS FOR THE UNUSED LINKAGE SLOTS ON THE --
007900*----- KRNRPT "J" AND "T" CALLS (SIZED TO MATCH KRNRPT'S OWN ----
008000*----- LINKAGE SECTION SO NOTHING GETS TRUNCATED OR PADDED) -----
008100 01  WS-BLANK-AREA.
008200     05  WS-BLANK-20         PIC X(20) VALUE SPACES.
008300     05  WS-BLANK-10         PIC X(10) VALUE SPACES.
008400     05  WS-BLANK-12         PIC X(12) VALUE SPACES.
008500     05  WS-BLANK-06         PIC X(06) VALUE SPACES.
008600     05  FILLER              PIC X(05) VALUE SPACES.
008700*
008800*----- FIELD-CONVERTER (KRNCNV) CALL WORK AREA - USED ONCE PER --
008900*----- SUBMISSION TO TURN SB-USER-FIRST-NAME INTO THE SANITIZED -
009000*----- KEY KRNRPT PRINTS AND THE LOG-FILE IS SCOPED BY (TKT-0119)
009100 01  WS-CNV-AREA.
009200     05  WS-CNV-FUNCTION     PIC X(01).
009300     05  WS-CNV-INPUT        PIC X(80).
009400     05  WS-CNV-OUTPUT       PIC X(80).
009500     05  WS-CNV-STATUS       PIC X(07).
009600     05  FILLER              PIC X(05) VALUE SPACES.
009700*
009800 01  WS-USER-KEY-AREA.
009900     05  WS-USER-KEY         PIC X(20) VALUE SPACES.
010000     05  FILLER              PIC X(05) VALUE SPACES.
010100*
010200*----------------------------------------------------------------
010300*    RE-KEYED 29-FIELD SUBMISSION RECORD (REDEFINES #1) - SAME
010400*    SHAPE IN EVERY PROGRAM THAT TOUCHES A SUBMISSION.  KRNMAIN
010500*    HOLDS THE ONE COPY THAT SURVIVES ACROSS THE WHOLE RUN.
010600*----------------------------------------------------------------
010700 01  SB-SUBMISSION-RECORD.
010800     05  SB-USER-FIRST-NAME      PIC X(20).
010900     05  SB-EXP-DATE             PIC X(10).
011000     05  SB-MARMOSET             PIC X(15).
011100     05  SB-SLAB                 PIC X(30).
011200     05  SB-TILE                 PIC X(10).
011300     05  SB-HEMISPHERE           PIC X(10).
011400     05  SB-TILE-LOCATION        PIC X(10).
011500     05  SB-SORT-METHOD          PIC X(10).
011600     05  SB-RXN-NUMBER-X         PIC X(02).
011700     05  SB-RXN-NUMBER REDEFINES SB-RXN-NUMBER-X
011800                                 PIC 9(02).
011900     05  SB-SORTER-INITIALS      PIC X(04).
012000     05  SB-PROJECT              PIC X(30).
012100     05  SB-ELAB-LINK            PIC X(80).
012200     05  SB-FACS-POPULATION      PIC X(40).
012300     05  SB-EXPECTED-RECOVERY    PIC 9(06).
012400     05  SB-NUCLEI-CONC          PIC X(12).
012500     05  SB-NUCLEI-VOLUME        PIC X(08).
012600     05  SB-CDNA-AMP-DATE        PIC X(10).
012700     05  SB-RNA-PREP-DATE        PIC X(10).
012800     05  SB-ATAC-PREP-DATE       PIC X(10).
012900     05  SB-CDNA-CONC-LIST       PIC X(80).
013000     05  SB-PCT-CDNA-400-LIST    PIC X(80).
013100     05  SB-CDNA-PCR-CYC-LIST    PIC X(40).
013200     05  SB-RNA-LIB-CONC-LIST    PIC X(80).
013300     05  SB-RNA-SIZES-LIST       PIC X(60).
013400     05  SB-LIB-CYC-RNA-LIST     PIC X(40).
013500     05  SB-ATAC-LIB-CONC-LIST   PIC X(80).
013600     05  SB-ATAC-SIZES-LIST      PIC X(60).
013700     05  SB-LIB-CYC-ATAC-LIST    PIC X(40).
013800     05  SB-RNA-INDICES-LIST     PIC X(40).
013900     05  SB-ATAC-INDICES-LIST    PIC X(40).
014000     05  FILLER                  PIC X(05).
014100*
014200*----------------------------------------------------------------
014300*    RE-KEYED 37-FIELD LOG RECORD SCRATCH AREA - KRNMAIN NEVER
014400*    BUILDS OR WRITES ONE ITSELF (KRNBLD DOES BOTH), BUT MUST
014500*    HAND KRNLOG A MATCHING-SHAPE AREA ON EVERY CALL BY THE
014600*    HOUSE'S "USING" CONVENTION (REDEFINES #2).
014700*----------------------------------------------------------------
014800 01  LK-LOG-RECORD-AREA.
014900     05  LK-KRIENEN-LAB-ID           PIC X(60).
015000     05  LK-SEQ-PORTAL               PIC X(03).
015100     05  LK-ELAB-LINK                PIC X(80).
015200     05  LK-EXP-START-DATE           PIC X(06).
015300     05  LK-MIT-NAME                 PIC X(17).
015400     05  LK-DONOR-NAME               PIC X(12).
015500     05  LK-TISSUE-NAME              PIC X(40).
015600     05  LK-TISSUE-NAME-OLD          PIC X(01).
015700     05  LK-DISSOC-CELL-SAMPLE-NAME  PIC X(50).
015800     05  LK-FACS-POP-PLAN            PIC X(40).
015900     05  LK-CELL-PREP-TYPE           PIC X(06).
016000     05  LK-STUDY                    PIC X(30).
016100     05  LK-ENR-CELL-CONTAINER-NAME  PIC X(25).
016200     05  LK-EXPC-CELL-CAPTURE        PIC 9(06).
016300     05  LK-PORT-WELL                PIC 9(01).
016400     05  LK-ENR-CELL-SAMPLE-NAME     PIC X(27).
016500     05  LK-ENR-CELL-QTY-COUNT       PIC 9(09).
016600     05  LK-BARCODED-CELL-SAMPLE-NM  PIC X(07).
016700     05  LK-LIBRARY-METHOD           PIC X(20).
016800     05  LK-CDNA-AMP-METHOD          PIC X(20).
016900     05  LK-CDNA-AMP-DATE            PIC X(06).
017000     05  LK-AMPLIFIED-CDNA-NAME      PIC X(20).
017100     05  LK-CDNA-PCR-CYCLES          PIC 9(02).
017200     05  LK-RNA-AMP-PASS-FAIL        PIC X(04).
017300     05  LK-PCT-CDNA-GT-400BP        PIC 9(03)V9(02).
017400     05  LK-CDNA-AMPLIFIED-QTY-NG    PIC 9(07)V9(03).
017500     05  LK-CDNA-LIBRARY-INPUT-NG    PIC 9(07)V9(04).
017600     05  LK-LIBRARY-CREATION-DATE    PIC X(06).
017700     05  LK-LIBRARY-PREP-SET         PIC X(20).
017800     05  LK-LIBRARY-NAME             PIC X(25).
017900     05  LK-TAPESTATION-AVG-SIZE     PIC 9(05).
018000     05  LK-LIBRARY-NUM-CYCLES       PIC 9(02).
018100     05  LK-LIB-QUANT-NG             PIC 9(07)V9(03).
018200     05  LK-LIBRARY-PREP-PASS-FAIL   PIC X(04).
018300     05  LK-R1-INDEX                 PIC X(12).
018400     05  LK-R2-INDEX                 PIC X(15).
018500     05  LK-ATAC-INDEX               PIC X(09).
018600     05  FILLER                      PIC X(05).
018700*
018800*----------------------------------------------------------------
018900*    TABLE OF THIS RUN'S SUBPROGRAM NAMES (REDEFINES #3) - KEPT
019000*    FROM THE OLD MENUS PROGRAM'S TAB-PROGR IDIOM.  NOT CALLED
019100*    THROUGH - A STATIC CALL NAMES EACH ONE DIRECTLY - BUT
019200*    LISTED HERE ONCE, FOR THE STARTUP BANNER, SO A NEW HAND ON
019300*    THIS PROGRAM CAN SEE THE WHOLE CHAIN AT A GLANCE.
019400*----------------------------------------------------------------
019500 01  TAB-PROGR-R.
019600     03  FILLER PIC X(07) VALUE "KRNLOG".
019700     03  FILLER PIC X(07) VALUE "KRNVAL".
019800     03  FILLER PIC X(07) VALUE "KRNBLD".
019900     03  FILLER PIC X(07) VALUE "KRNRPT".
020000 01  TAB-PROGR REDEFINES TAB-PROGR-R.
020100     03  TAB-PROG              PIC X(07) OCCURS 4 TIMES.
020200*----------------------------------------------------------------
020300 PROCEDURE DIVISION.
020400 INICIO.
020500     PERFORM 1200-STARTUP-BANNER THRU 1200-EXIT.
020600     PERFORM 2000-PROCESS-RUN THRU 2000-EXIT.
020700     GO TO 9000-RETURN.
020800*
020900*----------------------------------------------------------------
021000*    1200-STARTUP-BANNER.  ECHOES THE SUBPROGRAM CHAIN TO THE
021100*    JOB LOG SO WHOEVER IS WATCHING THE RUN KNOWS WHAT ORDER
021200*    THINGS FIRE IN.  WALKS TAB-PROG WITH WS-SUB1 (TKT-0006).
021300*----------------------------------------------------------------
021400 1200-STARTUP-BANNER.
021500     DISPLAY "KRNMAIN - SUBPROGRAM CHAIN FOR THIS RUN -".
021600     PERFORM 1250-SHOW-PROG THRU 1250-EXIT
021700         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 4.
021800 1200-EXIT.
021900     EXIT.
022000*
022100 1250-SHOW-PROG.
022200     DISPLAY "    " TAB-PROG(WS-SUB1).
022300 1250-EXIT.
022400     EXIT.
022500*
022600*----------------------------------------------------------------
022700*    2000-PROCESS-RUN.  READS AND PROCESSES SUBMISSIONS ONE AT A
022800*    TIME UNTIL KRNLOG REPORTS END OF FILE, THEN PRINTS THE RUN
022900*    GRAND TOTALS (TKT-0047).
023000*----------------------------------------------------------------
023100 2000-PROCESS-RUN.
023200 2000-LOOP.
023300     PERFORM 3000-PROCESS-ONE THRU 3000-EXIT.
023400     IF NOT WS-RUN-IS-DONE
023500         GO TO 2000-LOOP.
023600     MOVE "T" TO WS-RPT-FUNCTION.
023700     CALL "KRNRPT" USING WS-RPT-FUNCTION WS-BLANK-20
023800                         WS-BLANK-10 WS-BLANK-12 WS-BLANK-06
023900                         WS-RNA-COUNT WS-ATAC-COUNT
024000                         WS-ERROR-MESSAGE WS-SUBS-PROCESSED
024100                         WS-SUBS-REJECTED WS-RNA-TOTAL
024200                         WS-ATAC-TOTAL WS-GRAND-TOTAL.
024300 2000-EXIT.
024400     EXIT.
024500*
024600*----------------------------------------------------------------
024700*    3000-PROCESS-ONE.  READ (KRNLOG "R"), SANITIZE THE USER'S
024800*    FIRST NAME INTO WS-USER-KEY (KRNCNV "U") FOR PRINTING AND
024900*    FOR THE LOG-FILE'S ONE-KEY-PER-USER SCOPING, VALIDATE
025000*    (KRNVAL), THEN EITHER REJECT (KRNRPT "J") OR BUILD/WRITE/
025100*    REPORT (KRNBLD, THEN KRNRPT "D") - (TKT-0119).
025200*----------------------------------------------------------------
025300 3000-PROCESS-ONE.
025400     MOVE "R" TO WS-LOG-FUNCTION.
025500     CALL "KRNLOG" USING WS-LOG-FUNCTION SB-SUBMISSION-RECORD
025600                         LK-LOG-RECORD-AREA WS-VAL-STATUS.
025700     IF WS-VAL-STATUS = "EOF"
025800         MOVE "Y" TO WS-RUN-SW
025900         GO TO 3000-EXIT.
026000     MOVE "U" TO WS-CNV-FUNCTION.
026100     MOVE SPACES TO WS-CNV-INPUT.
026200     MOVE SB-USER-FIRST-NAME TO WS-CNV-INPUT.
026300     CALL "KRNCNV" USING WS-CNV-FUNCTION WS-CNV-INPUT
026400                         WS-CNV-OUTPUT WS-CNV-STATUS.
026500     MOVE WS-CNV-OUTPUT(1:20) TO WS-USER-KEY.
026600     CALL "KRNVAL" USING SB-SUBMISSION-RECORD WS-ERROR-MESSAGE
026700                         WS-VAL-STATUS.
026800     IF WS-VAL-STATUS = "REJECTED"
026900         PERFORM 3500-REJECT THRU 3500-EXIT
027000         GO TO 3000-EXIT.
027100     PERFORM 3600-BUILD-AND-REPORT THRU 3600-EXIT.
027200 3000-EXIT.
027300     EXIT.
027400*
027500 3500-REJECT.
027600     ADD 1 TO WS-SUBS-REJECTED.
027700     MOVE "J" TO WS-RPT-FUNCTION.
027800     CALL "KRNRPT" USING WS-RPT-FUNCTION WS-USER-KEY
027900                         SB-EXP-DATE WS-BLANK-12 WS-BLANK-06
028000                         WS-RNA-COUNT WS-ATAC-COUNT
028100                         WS-ERROR-MESSAGE WS-SUBS-PROCESSED
028200                         WS-SUBS-REJECTED WS-RNA-TOTAL
028300                         WS-ATAC-TOTAL WS-GRAND-TOTAL.
028400 3500-EXIT.
028500     EXIT.
028600*
028700 3600-BUILD-AND-REPORT.
028800     MOVE ZERO TO WS-RNA-COUNT WS-ATAC-COUNT.
028900     CALL "KRNBLD" USING SB-SUBMISSION-RECORD WS-RNA-COUNT
029000                         WS-ATAC-COUNT WS-EXP-DATE-OUT
029100                         WS-DONOR-NAME-OUT.
029200     ADD 1              TO WS-SUBS-PROCESSED.
029300     ADD WS-RNA-COUNT   TO WS-RNA-TOTAL.
029400     ADD WS-ATAC-COUNT  TO WS-ATAC-TOTAL.
029500     ADD WS-RNA-COUNT   TO WS-GRAND-TOTAL.
029600     ADD WS-ATAC-COUNT  TO WS-GRAND-TOTAL.
029700     MOVE "D" TO WS-RPT-FUNCTION.
029800     CALL "KRNRPT" USING WS-RPT-FUNCTION WS-USER-KEY
029900                         SB-EXP-DATE WS-DONOR-NAME-OUT
030000                         WS-EXP-DATE-OUT WS-RNA-COUNT
030100                         WS-ATAC-COUNT WS-ERROR-MESSAGE
030200                         WS-SUBS-PROCESSED WS-SUBS-REJECTED
030300                         WS-RNA-TOTAL WS-ATAC-TOTAL
030400                         WS-GRAND-TOTAL.
030500 3600-EXIT.
030600     EXIT.
030700*
030800 9000-RETURN.
030900     STOP RUN.
