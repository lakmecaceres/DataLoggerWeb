000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. KRNLOG.
000300 AUTHOR. A. GALAN DA SILVA.
000400 INSTALLATION. KRIENEN LAB - MARMOSET BRAIN ATLAS GROUP.
000500 DATE-WRITTEN. 05/09/91.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL LAB USE ONLY.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 05/09/91  AGS  TKT-0007  ORIGINAL WRITE-UP.  READS THE ONE
001200*                          KEYWORD=VALUE SUBMISSION CARRIED BY
001300*                          SUBMIT-IN INTO THE SB-SUBMISSION-
001400*                          RECORD AREA, AND APPENDS BUILT LOG
001500*                          RECORDS TO LOG-FILE.
001600* 08/14/91  AGS  TKT-0013  BLANK/COMMENT LINES IN SUBMIT-IN ARE
001700*                          NOW SKIPPED RATHER THAN COUNTED AS
001800*                          AN UNRECOGNIZED KEYWORD.
001900* 11/02/95  RSM  TKT-0047  SUBMIT-IN MAY NOW CARRY MORE THAN ONE
002000*                          SUBMISSION IN A SINGLE RUN.  EACH BLOCK
002100*                          OF KEYWORD=VALUE LINES ENDS WITH AN
002200*                          END-SUBMISSION SENTINEL LINE.  THE
002300*                          FILE IS NOW HELD OPEN ACROSS CALLS,
002400*                          CLOSED WHEN THE READ HITS TRUE EOF.
002500* 04/03/94  RSM  TKT-0042  FIRST-WRITE-OF-THE-RUN CASE (LOG-FILE
002600*                          NOT YET CREATED FOR A NEW USER KEY)
002700*                          NO LONGER ABENDS ON OPEN EXTEND -
002800*                          FALLS BACK TO OPEN OUTPUT.
002900* 01/09/98  KLL  TKT-0055  Y2K REVIEW - DATES PASS THROUGH AS
003000*                          6-BYTE TEXT ONLY; NO CHANGE NEEDED.
003100* 09/30/99  KLL  TKT-0058  Y2K SIGN-OFF - RE-RAN THE SAMPLE
003200*                          SUBMISSION DECK, NO DISCREPANCIES.
003300* 07/19/07  DFT  TKT-0090  TRAILING-SPACE TRIM ON EACH VALUE
003400*                          BEFORE STORAGE, SAME HAND-ROLLED SCAN
003500*                          IDIOM AS THE REST OF THE SHOP
003600*                          (TKT-0104).
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-4381.
004100 OBJECT-COMPUTER. IBM-4381.
004200 SPECIAL-NAMES.
004300     CLASS UPPER-LETTER  IS "A" THRU "Z"
004400     CLASS LOWER-LETTER  IS "a" THRU "z".
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SUBMIT-IN ASSIGN TO SUBMITIN
004800              ORGANIZATION IS LINE SEQUENTIAL
004900              ACCESS MODE  IS SEQUENTIAL
005000              FILE STATUS  IS WS-SUBMIT-STATUS.
005100     SELECT LOG-FILE ASSIGN TO LOGFILE
005200              ORGANIZATION IS SEQUENTIAL
005300              ACCESS MODE  IS SEQUENTIAL
005400              FILE STATUS  IS WS-LOG-STATUS.
005500*----------------------------------------------------------------
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900*----------------------------------------------------------------
006000*    SUBMIT-IN.  ONE KEYWORD=VALUE LINE PER SUBMITTED FIELD, ONE
006100*    SUBMISSION PER RUN (LAB CONVENTION - SEE TKT-0007).
006200*----------------------------------------------------------------
006300 FD  SUBMIT-IN
006400         LABEL RECORD IS STANDARD.
006500 01  SI-SUBMIT-LINE.
006600     05  SI-LINE-TEXT            PIC X(95).
006700     05  FILLER                  PIC X(05).
006800*
006900*----------------------------------------------------------------
007000*    LOG-FILE.  ONE RECORD PER REACTION X MODALITY.  NO COPY
007100*    BOOKS AT THIS SHOP - RE-KEYED IDENTICALLY IN EVERY PROGRAM
007200*    THAT TOUCHES LOG-FILE (KRNMAIN, KRNCHIP, KRNAMP, KRNBLD,
007300*    KRNRPT, KRNLOG).
007400*----------------------------------------------------------------
007500 FD  LOG-FILE
007600         LABEL RECORD IS STANDARD.
007700 01  LR-LOG-RECORD.
007800     05  LR-KRIENEN-LAB-ID           PIC X(60).
007900     05  LR-SEQ-PORTAL               PIC X(03).
008000     05  LR-ELAB-LINK                PIC X(80).
008100     05  LR-EXP-START-DATE           PIC X(06).
008200     05  LR-MIT-NAME                 PIC X(17).
008300     05  LR-DONOR-NAME                PIC X(12).
008400     05  LR-TISSUE-NAME              PIC X(40).
008500     05  LR-TISSUE-NAME-OLD          PIC X(01).
008600     05  LR-DISSOC-CELL-SAMPLE-NAME  PIC X(50).
008700     05  LR-FACS-POP-PLAN            PIC X(40).
008800     05  LR-CELL-PREP-TYPE           PIC X(06).
008900     05  LR-STUDY                    PIC X(30).
009000     05  LR-ENR-CELL-CONTAINER-NAME  PIC X(25).
009100     05  LR-EXPC-CELL-CAPTURE        PIC 9(06).
009200     05  LR-PORT-WELL                PIC 9(01).
009300     05  LR-ENR-CELL-SAMPLE-NAME     PIC X(27).
009400     05  LR-ENR-CELL-QTY-COUNT       PIC 9(09).
009500     05  LR-BARCODED-CELL-SAMPLE-NM  PIC X(07).
009600     05  LR-LIBRARY-METHOD           PIC X(20).
009700     05  LR-CDNA-AMP-METHOD          PIC X(20).
009800     05  LR-CDNA-AMP-DATE            PIC X(06).
009900     05  LR-AMPLIFIED-CDNA-NAME      PIC X(20).
010000     05  LR-CDNA-PCR-CYCLES          PIC 9(02).
010100     05  LR-RNA-AMP-PASS-FAIL        PIC X(04).
010200     05  LR-PCT-CDNA-GT-400BP        PIC 9(03)V9(02).
010300     05  LR-CDNA-AMPLIFIED-QTY-NG    PIC 9(07)V9(03).
010400     05  LR-CDNA-LIBRARY-INPUT-NG    PIC 9(07)V9(04).
010500     05  LR-LIBRARY-CREATION-DATE    PIC X(06).
010600     05  LR-LIBRARY-PREP-SET         PIC X(20).
010700     05  LR-LIBRARY-NAME             PIC X(25).
010800     05  LR-TAPESTATION-AVG-SIZE     PIC 9(05).
010900     05  LR-LIBRARY-NUM-CYCLES       PIC 9(02).
011000     05  LR-LIB-QUANT-NG             PIC 9(07)V9(03).
011100     05  LR-LIBRARY-PREP-PASS-FAIL   PIC X(04).
011200     05  LR-R1-INDEX                 PIC X(12).
011300     05  LR-R2-INDEX                 PIC X(15).
011400     05  LR-ATAC-INDEX               PIC X(09).
011500     05  FILLER                      PIC X(05).
011600*----------------------------------------------------------------
011700 WORKING-STORAGE SECTION.
011800*
011900 01  WS-FILE-STATUS-AREA.
012000     05  WS-SUBMIT-STATUS        PIC X(02) VALUE "00".
012100     05  WS-LOG-STATUS           PIC X(02) VALUE "00".
012200     05  WS-SUBMIT-OPEN-SW       PIC X(01) VALUE "N".
012300         88  WS-SUBMIT-IS-OPEN   VALUE "Y".
012400     05  FILLER                  PIC X(05) VALUE SPACES.
012500*
012600 01  WS-COUNTERS.
012700     05  WS-LINE-COUNT           PIC 9(04) COMP VALUE ZERO.
012800     05  WS-SUB1                 PIC 9(02) COMP VALUE ZERO.
012900     05  FILLER                  PIC X(05) VALUE SPACES.
013000*
013100*----- LINE-TEXT WORK AREA (REDEFINES #2) ------------------------
013200 01  WS-LINE-AREA.
013300     05  WS-LINE-TEXT            PIC X(95) VALUE SPACES.
013400     05  FILLER                  PIC X(02) VALUE SPACES.
013500 01  WS-LINE-CHARS REDEFINES WS-LINE-AREA.
013600     05  WS-LINE-CHAR            PIC X(01) OCCURS 95 TIMES.
013700     05  FILLER                  PIC X(02).
013800*
013900*----- SPLIT KEY/VALUE WORK AREA ---------------------------------
014000 01  WS-PARSE-AREA.
014100     05  WS-KEY-TEXT             PIC X(24) VALUE SPACES.
014200     05  WS-VALUE-TEXT           PIC X(80) VALUE SPACES.
014300     05  FILLER                  PIC X(05) VALUE SPACES.
014400*
014500*----- VALUE TRIM WORK AREA (REDEFINES #3) -----------------------
014600 01  WS-VALUE-TRIM-AREA.
014700     05  WS-VALUE-TRIM-SRC       PIC X(80) VALUE SPACES.
014800     05  FILLER                  PIC X(02) VALUE SPACES.
014900 01  WS-VALUE-TRIM-CHARS REDEFINES WS-VALUE-TRIM-AREA.
015000     05  WS-VALUE-TRIM-CHAR      PIC X(01) OCCURS 80 TIMES.
015100     05  FILLER                  PIC X(02).
015200*
015300 01  WS-TRIM-RESULT-AREA.
015400     05  WS-TRIM-RESULT          PIC X(80) VALUE SPACES.
015500     05  WS-TRIM-LAST-NB         PIC 9(02) COMP VALUE ZERO.
015600     05  FILLER                  PIC X(05) VALUE SPACES.
015700*----------------------------------------------------------------
015800 LINKAGE SECTION.
015900 01  LK-FUNCTION-CODE            PIC X(01).
016000     88  LK-FN-READ              VALUE "R".
016100     88  LK-FN-WRITE             VALUE "W".
016200 01  SB-SUBMISSION-RECORD.
016300     05  SB-USER-FIRST-NAME      PIC X(20).
016400     05  SB-EXP-DATE             PIC X(10).
016500     05  SB-MARMOSET             PIC X(15).
016600     05  SB-SLAB                 PIC X(30).
016700     05  SB-TILE                 PIC X(10).
016800     05  SB-HEMISPHERE           PIC X(10).
016900     05  SB-TILE-LOCATION        PIC X(10).
017000     05  SB-SORT-METHOD          PIC X(10).
017100     05  SB-RXN-NUMBER-X         PIC X(02).
017200     05  SB-RXN-NUMBER REDEFINES SB-RXN-NUMBER-X
017300                                 PIC 9(02).
017400     05  SB-SORTER-INITIALS      PIC X(04).
017500     05  SB-PROJECT              PIC X(30).
017600     05  SB-ELAB-LINK            PIC X(80).
017700     05  SB-FACS-POPULATION      PIC X(40).
017800     05  SB-EXPECTED-RECOVERY    PIC 9(06).
017900     05  SB-NUCLEI-CONC          PIC X(12).
018000     05  SB-NUCLEI-VOLUME        PIC X(08).
018100     05  SB-CDNA-AMP-DATE        PIC X(10).
018200     05  SB-RNA-PREP-DATE        PIC X(10).
018300     05  SB-ATAC-PREP-DATE       PIC X(10).
018400     05  SB-CDNA-CONC-LIST       PIC X(80).
018500     05  SB-PCT-CDNA-400-LIST    PIC X(80).
018600     05  SB-CDNA-PCR-CYC-LIST    PIC X(40).
018700     05  SB-RNA-LIB-CONC-LIST    PIC X(80).
018800     05  SB-RNA-SIZES-LIST       PIC X(60).
018900     05  SB-LIB-CYC-RNA-LIST     PIC X(40).
019000     05  SB-ATAC-LIB-CONC-LIST   PIC X(80).
019100     05  SB-ATAC-SIZES-LIST      PIC X(60).
019200     05  SB-LIB-CYC-ATAC-LIST    PIC X(40).
019300     05  SB-RNA-INDICES-LIST     PIC X(40).
019400     05  SB-ATAC-INDICES-LIST    PIC X(40).
019500     05  FILLER                  PIC X(05).
019600 01  LK-LOG-RECORD-AREA.
019700     05  LK-KRIENEN-LAB-ID           PIC X(60).
019800     05  LK-SEQ-PORTAL               PIC X(03).
019900     05  LK-ELAB-LINK                PIC X(80).
020000     05  LK-EXP-START-DATE           PIC X(06).
020100     05  LK-MIT-NAME                 PIC X(17).
020200     05  LK-DONOR-NAME                PIC X(12).
020300     05  LK-TISSUE-NAME              PIC X(40).
020400     05  LK-TISSUE-NAME-OLD          PIC X(01).
020500     05  LK-DISSOC-CELL-SAMPLE-NAME  PIC X(50).
020600     05  LK-FACS-POP-PLAN            PIC X(40).
020700     05  LK-CELL-PREP-TYPE           PIC X(06).
020800     05  LK-STUDY                    PIC X(30).
020900     05  LK-ENR-CELL-CONTAINER-NAME  PIC X(25).
021000     05  LK-EXPC-CELL-CAPTURE        PIC 9(06).
021100     05  LK-PORT-WELL                PIC 9(01).
021200     05  LK-ENR-CELL-SAMPLE-NAME     PIC X(27).
021300     05  LK-ENR-CELL-QTY-COUNT       PIC 9(09).
021400     05  LK-BARCODED-CELL-SAMPLE-NM  PIC X(07).
021500     05  LK-LIBRARY-METHOD           PIC X(20).
021600     05  LK-CDNA-AMP-METHOD          PIC X(20).
021700     05  LK-CDNA-AMP-DATE            PIC X(06).
021800     05  LK-AMPLIFIED-CDNA-NAME      PIC X(20).
021900     05  LK-CDNA-PCR-CYCLES          PIC 9(02).
022000     05  LK-RNA-AMP-PASS-FAIL        PIC X(04).
022100     05  LK-PCT-CDNA-GT-400BP        PIC 9(03)V9(02).
022200     05  LK-CDNA-AMPLIFIED-QTY-NG    PIC 9(07)V9(03).
022300     05  LK-CDNA-LIBRARY-INPUT-NG    PIC 9(07)V9(04).
022400     05  LK-LIBRARY-CREATION-DATE    PIC X(06).
022500     05  LK-LIBRARY-PREP-SET         PIC X(20).
022600     05  LK-LIBRARY-NAME             PIC X(25).
022700     05  LK-TAPESTATION-AVG-SIZE     PIC 9(05).
022800     05  LK-LIBRARY-NUM-CYCLES       PIC 9(02).
022900     05  LK-LIB-QUANT-NG             PIC 9(07)V9(03).
023000     05  LK-LIBRARY-PREP-PASS-FAIL   PIC X(04).
023100     05  LK-R1-INDEX                 PIC X(12).
023200     05  LK-R2-INDEX                 PIC X(15).
023300     05  LK-ATAC-INDEX               PIC X(09).
023400     05  FILLER                      PIC X(05).
023500 01  LK-STATUS                   PIC X(08).
023600     88  LK-OK                   VALUE "OK".
023700     88  LK-EOF                  VALUE "EOF".
023800     88  LK-ERROR                VALUE "ERROR".
023900*----------------------------------------------------------------
024000 PROCEDURE DIVISION USING LK-FUNCTION-CODE SB-SUBMISSION-RECORD
024100                          LK-LOG-RECORD-AREA LK-STATUS.
024200*
024300 1000-MAIN.
024400     MOVE "OK      " TO LK-STATUS.
024500     IF LK-FN-READ  GO TO 2000-READ-SUBMIT.
024600     IF LK-FN-WRITE GO TO 5000-WRITE-LOG-RECORD.
024700     MOVE "ERROR" TO LK-STATUS.
024800     GO TO 9000-RETURN.
024900*
025000*----------------------------------------------------------------
025100*    2000-READ-SUBMIT.  READS ONE SUBMISSION - A BLOCK OF
025200*    KEYWORD=VALUE LINES ENDED BY AN END-SUBMISSION SENTINEL
025300*    LINE - OUT OF SUBMIT-IN AND POPULATES SB-SUBMISSION-RECORD.
025400*    SUBMIT-IN MAY CARRY SEVERAL SUBMISSIONS (TKT-0047), SO THE
025500*    FILE IS OPENED ONCE ON THE FIRST CALL AND HELD OPEN ACROSS
025600*    CALLS UNTIL THE READ RUNS OFF THE END.  A MISSING OR EMPTY
025700*    SUBMIT-IN, OR A CALL MADE AFTER THE LAST SUBMISSION HAS
025800*    ALREADY BEEN RETURNED, REPORTS EOF.
025900*----------------------------------------------------------------
026000 2000-READ-SUBMIT.
026100     MOVE SPACES TO SB-SUBMISSION-RECORD.
026200     MOVE ZERO   TO WS-LINE-COUNT.
026300     IF WS-SUBMIT-IS-OPEN
026400         GO TO 2000-READ-LOOP.
026500     OPEN INPUT SUBMIT-IN.
026600     IF WS-SUBMIT-STATUS NOT = "00"
026700         MOVE "EOF" TO LK-STATUS
026800         GO TO 9000-RETURN.
026900     MOVE "Y" TO WS-SUBMIT-OPEN-SW.
027000 2000-READ-LOOP.
027100     READ SUBMIT-IN INTO WS-LINE-AREA
027200         AT END GO TO 2000-AT-END.
027300     IF WS-LINE-TEXT = SPACES
027400         GO TO 2000-READ-LOOP.
027500     IF WS-LINE-TEXT(1:14) = "END-SUBMISSION"
027600         GO TO 2000-END-BLOCK.
027700     ADD 1 TO WS-LINE-COUNT.
027800     PERFORM 2100-SPLIT-LINE THRU 2100-EXIT.
027900     PERFORM 2200-TRIM-VALUE THRU 2200-EXIT.
028000     PERFORM 2300-STORE-FIELD THRU 2300-EXIT.
028100     GO TO 2000-READ-LOOP.
028200 2000-END-BLOCK.
028300     IF WS-LINE-COUNT = ZERO
028400         GO TO 2000-READ-LOOP.
028500     MOVE "OK" TO LK-STATUS.
028600     GO TO 9000-RETURN.
028700 2000-AT-END.
028800     CLOSE SUBMIT-IN.
028900     MOVE "N" TO WS-SUBMIT-OPEN-SW.
029000     IF WS-LINE-COUNT = ZERO
029100         MOVE "EOF" TO LK-STATUS
029200     ELSE
029300         MOVE "OK" TO LK-STATUS.
029400     GO TO 9000-RETURN.
029500*
029600 2100-SPLIT-LINE.
029700     MOVE SPACES TO WS-KEY-TEXT WS-VALUE-TEXT.
029800     UNSTRING WS-LINE-TEXT DELIMITED BY "="
029900         INTO WS-KEY-TEXT WS-VALUE-TEXT.
030000 2100-EXIT.
030100     EXIT.
030200*
030300*----------------------------------------------------------------
030400*    2200-TRIM-VALUE.  DROPS TRAILING SPACES FROM THE RAW VALUE
030500*    TEXT (TKT-0090) BY WALKING THE CHARACTER TABLE BACKWARD FOR
030600*    THE LAST NON-BLANK POSITION - HAND-ROLLED, NO INTRINSIC
030700*    FUNCTION, PER TKT-0104.
030800*----------------------------------------------------------------
030900 2200-TRIM-VALUE.
031000     MOVE WS-VALUE-TEXT TO WS-VALUE-TRIM-SRC.
031100     MOVE SPACES TO WS-TRIM-RESULT.
031200     MOVE ZERO   TO WS-TRIM-LAST-NB.
031300     PERFORM 2250-FIND-LAST-NB THRU 2250-EXIT
031400         VARYING WS-SUB1 FROM 80 BY -1
031500         UNTIL WS-SUB1 < 1 OR WS-TRIM-LAST-NB NOT = ZERO.
031600     IF WS-TRIM-LAST-NB NOT = ZERO
031700         MOVE WS-VALUE-TRIM-SRC(1:WS-TRIM-LAST-NB)
031800             TO WS-TRIM-RESULT.
031900     MOVE WS-TRIM-RESULT TO WS-VALUE-TEXT.
032000 2200-EXIT.
032100     EXIT.
032200*
032300 2250-FIND-LAST-NB.
032400     IF WS-VALUE-TRIM-CHAR(WS-SUB1) NOT = SPACE
032500         MOVE WS-SUB1 TO WS-TRIM-LAST-NB.
032600 2250-EXIT.
032700     EXIT.
032800*
032900*----------------------------------------------------------------
033000*    2300-STORE-FIELD.  MOVES WS-VALUE-TEXT TO THE SUBMISSION
033100*    FIELD NAMED BY WS-KEY-TEXT.  AN UNRECOGNIZED KEYWORD IS
033200*    SIMPLY IGNORED - THE VALIDATOR CATCHES MISSING REQUIRED
033300*    FIELDS DOWNSTREAM.
033400*----------------------------------------------------------------
033500 2300-STORE-FIELD.
033600     IF WS-KEY-TEXT = "USER_FIRST_NAME"
033700         MOVE WS-VALUE-TEXT TO SB-USER-FIRST-NAME.
033800     IF WS-KEY-TEXT = "EXP_DATE"
033900         MOVE WS-VALUE-TEXT TO SB-EXP-DATE.
034000     IF WS-KEY-TEXT = "MARMOSET"
034100         MOVE WS-VALUE-TEXT TO SB-MARMOSET.
034200     IF WS-KEY-TEXT = "SLAB"
034300         MOVE WS-VALUE-TEXT TO SB-SLAB.
034400     IF WS-KEY-TEXT = "TILE"
034500         MOVE WS-VALUE-TEXT TO SB-TILE.
034600     IF WS-KEY-TEXT = "HEMISPHERE"
034700         MOVE WS-VALUE-TEXT TO SB-HEMISPHERE.
034800     IF WS-KEY-TEXT = "TILE_LOCATION"
034900         MOVE WS-VALUE-TEXT TO SB-TILE-LOCATION.
035000     IF WS-KEY-TEXT = "SORT_METHOD"
035100         MOVE WS-VALUE-TEXT TO SB-SORT-METHOD.
035200     IF WS-KEY-TEXT = "RXN_NUMBER"
035300         MOVE WS-VALUE-TEXT TO SB-RXN-NUMBER.
035400     IF WS-KEY-TEXT = "SORTER_INITIALS"
035500         MOVE WS-VALUE-TEXT TO SB-SORTER-INITIALS.
035600     IF WS-KEY-TEXT = "PROJECT"
035700         MOVE WS-VALUE-TEXT TO SB-PROJECT.
035800     IF WS-KEY-TEXT = "ELAB_LINK"
035900         MOVE WS-VALUE-TEXT TO SB-ELAB-LINK.
036000     IF WS-KEY-TEXT = "FACS_POPULATION"
036100         MOVE WS-VALUE-TEXT TO SB-FACS-POPULATION.
036200     IF WS-KEY-TEXT = "EXPECTED_RECOVERY"
036300         MOVE WS-VALUE-TEXT TO SB-EXPECTED-RECOVERY.
036400     IF WS-KEY-TEXT = "NUCLEI_CONC"
036500         MOVE WS-VALUE-TEXT TO SB-NUCLEI-CONC.
036600     IF WS-KEY-TEXT = "NUCLEI_VOLUME"
036700         MOVE WS-VALUE-TEXT TO SB-NUCLEI-VOLUME.
036800     IF WS-KEY-TEXT = "CDNA_AMP_DATE"
036900         MOVE WS-VALUE-TEXT TO SB-CDNA-AMP-DATE.
037000     IF WS-KEY-TEXT = "RNA_PREP_DATE"
037100         MOVE WS-VALUE-TEXT TO SB-RNA-PREP-DATE.
037200     IF WS-KEY-TEXT = "ATAC_PREP_DATE"
037300         MOVE WS-VALUE-TEXT TO SB-ATAC-PREP-DATE.
037400     IF WS-KEY-TEXT = "CDNA_CONC_LIST"
037500         MOVE WS-VALUE-TEXT TO SB-CDNA-CONC-LIST.
037600     IF WS-KEY-TEXT = "PCT_CDNA_400_LIST"
037700         MOVE WS-VALUE-TEXT TO SB-PCT-CDNA-400-LIST.
037800     IF WS-KEY-TEXT = "CDNA_PCR_CYC_LIST"
037900         MOVE WS-VALUE-TEXT TO SB-CDNA-PCR-CYC-LIST.
038000     IF WS-KEY-TEXT = "RNA_LIB_CONC_LIST"
038100         MOVE WS-VALUE-TEXT TO SB-RNA-LIB-CONC-LIST.
038200     IF WS-KEY-TEXT = "RNA_SIZES_LIST"
038300         MOVE WS-VALUE-TEXT TO SB-RNA-SIZES-LIST.
038400     IF WS-KEY-TEXT = "LIB_CYC_RNA_LIST"
038500         MOVE WS-VALUE-TEXT TO SB-LIB-CYC-RNA-LIST.
038600     IF WS-KEY-TEXT = "ATAC_LIB_CONC_LIST"
038700         MOVE WS-VALUE-TEXT TO SB-ATAC-LIB-CONC-LIST.
038800     IF WS-KEY-TEXT = "ATAC_SIZES_LIST"
038900         MOVE WS-VALUE-TEXT TO SB-ATAC-SIZES-LIST.
039000     IF WS-KEY-TEXT = "LIB_CYC_ATAC_LIST"
039100         MOVE WS-VALUE-TEXT TO SB-LIB-CYC-ATAC-LIST.
039200     IF WS-KEY-TEXT = "RNA_INDICES_LIST"
039300         MOVE WS-VALUE-TEXT TO SB-RNA-INDICES-LIST.
039400     IF WS-KEY-TEXT = "ATAC_INDICES_LIST"
039500         MOVE WS-VALUE-TEXT TO SB-ATAC-INDICES-LIST.
039600 2300-EXIT.
039700     EXIT.
039800*
039900*----------------------------------------------------------------
040000*    5000-WRITE-LOG-RECORD.  APPENDS THE CALLER'S BUILT RECORD TO
040100*    LOG-FILE.  A NOT-YET-CREATED FILE (FIRST WRITE FOR A NEW
040200*    USER KEY) FALLS BACK FROM EXTEND TO OUTPUT (TKT-0042).
040300*----------------------------------------------------------------
040400 5000-WRITE-LOG-RECORD.
040500     MOVE LK-LOG-RECORD-AREA TO LR-LOG-RECORD.
040600     OPEN EXTEND LOG-FILE.
040700     IF WS-LOG-STATUS = "00"
040800         GO TO 5000-WRITE.
040900     OPEN OUTPUT LOG-FILE.
041000     IF WS-LOG-STATUS NOT = "00"
041100         MOVE "ERROR" TO LK-STATUS
041200         GO TO 9000-RETURN.
041300 5000-WRITE.
041400     WRITE LR-LOG-RECORD.
041500     IF WS-LOG-STATUS = "00" OR WS-LOG-STATUS = "02"
041600         MOVE "OK" TO LK-STATUS
041700     ELSE
041800         MOVE "ERROR" TO LK-STATUS.
041900     CLOSE LOG-FILE.
042000     GO TO 9000-RETURN.
042100*
042200 9000-RETURN.
042300     EXIT PROGRAM.
